000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   CBLMKT02
000120 AUTHOR.    R HUELSKAMP
000130 INSTALLATION.  MINI-MART DP.
000140 DATE-WRITTEN.  06/11/93
000150 DATE-COMPILED.
000160 SECURITY.   NONE.
000170
000180***************************************************************
000190* NIGHTLY SALES SUMMARY / EXPENSE LEDGER RUN.  RUNS AFTER      *
000200* CBLMKT01.  READS THE SALE AND SALE-ITEM FILES CBLMKT01 JUST  *
000210* POSTED, BUCKETS THEM BY DAY / MONTH / STORE, AND PRINTS THE  *
000220* DAILY SUMMARY, THE MONTH-BY-MONTH SALES/EXPENSE TABLE, THE   *
000230* TOP-5 MOVERS AND THE PER-STORE STATISTICS ONTO THE SAME      *
000240* MANAGEMENT REPORT FILE CBLMKT01 OPENED (EXTENDED, NOT        *
000250* REPLACED).  DOES NOT TOUCH STOCK, REGISTER TOTALS, OR THE    *
000260* SALE FILES THEMSELVES - READ ONLY.                           *
000270***************************************************************
000280* NOTE - THIS RUN SUMMARIZES WHATEVER IS SITTING IN THE SALE /   *
000290* SALE-ITEM / EXPENSE FILES AT THE TIME IT RUNS (TONIGHT'S     *
000300* POSTINGS).  A TRUE LIFE-TO-DATE HISTORY FILE WAS DISCUSSED   *
000310* WITH STORE OPS BUT NEVER FUNDED - SEE TICKET #713 BELOW.     *
000320***************************************************************
000330* CHANGE LOG.
000340*    06/11/93  R.HUELSKAMP  ORIG - MONTHLY SALES TABLE AND
000350*                           DAILY SUMMARY, PATTERNED ON THE
000360*                           OLD AMUSEMENT-PARK SUBTOTAL JOB.
000370*    03/02/94  R.HUELSKAMP  ADDED 3000-TOP5 - STORE OPS      TKT0713
000380*                           WANTED MOVERS, NOT JUST DOLLARS. TKT0713
000390*                           NO HISTORY FILE BUDGETED - THIS  TKT0713
000400*                           IS TONIGHT'S POSTINGS ONLY.      TKT0713
000410*    08/30/95  M.ABERNATHY  ADDED 4000-STORE-STATS AND THE
000420*                           REGISTER-COUNT / OPEN-COUNT
000430*                           COLUMNS PER STORE OPS REQ #588.  REQ0588
000440*    01/14/97  M.ABERNATHY  ADDED 2500-EXPENSE-LEDGER SO THE
000450*                           MONTHLY TABLE CARRIES AN EXPENSE TKT0740
000460*                           COLUMN ALONGSIDE SALES.          TKT0740
000470*    09/02/98  T.OKONKWO    Y2K - ALL DATE FIELDS ON INPUT   Y2K1998
000480*                           ARE ALREADY YYYY-MM-DD TEXT.     Y2K1998
000490*                           NO PACKED DATES IN THIS PROGRAM. Y2K1998
000500*                           SIGNED OFF.                      Y2K1998
000510*    04/22/02  M.ABERNATHY  EXP-PAID-FLAG NOW EDITED AGAINST TKT0851
000520*                           THE VALID-FLAG-CHAR CLASS - A    TKT0851
000530*                           BAD FEED FROM THE NEW POS        TKT0851
000540*                           TERMINALS WAS POSTING BLANKS     TKT0851
000550*                           AND BLOWING UP THE UNPAID TOTAL. TKT0851
000560*    03/14/02  T.OKONKWO    DP STANDARDS AUDIT (TKT0954) -   TKT0954
000570*                           SAME PASS THAT WENT THROUGH      TKT0954
000580*                           CBLMKT03 - THIS PROGRAM WAS      TKT0954
000590*                           CARRYING JUST AS LITTLE          TKT0954
000600*                           PARAGRAPH AND FIELD COMMENTARY.  TKT0954
000610*                           ADDED BANNER COMMENTS OVER EVERY TKT0954
000620*                           PARAGRAPH AND WORKING-STORAGE    TKT0954
000630*                           GROUP.  NO LOGIC CHANGED -       TKT0954
000640*                           COMPARED THE COMPILE LISTING     TKT0954
000650*                           BEFORE/AFTER LINE BY LINE.       TKT0954
000660*    11/06/03  M.ABERNATHY  REVIEWED THE TKT0954 COMMENTARY  TKT1041
000670*                           PASS, ADDED A FEW NOTES OF MY    TKT1041
000680*                           OWN, MOSTLY AROUND THE TOP-5     TKT1041
000690*                           SELECTION LOGIC AND THE FIND-OR- TKT1041
000700*                           ADD TABLES.  NO LOGIC CHANGED.   TKT1041
000710*    04/02/04  M.ABERNATHY  ADDED THE DATE-RANGE-CARD READ   TKT1077
000720*                           AT 1000-INIT AND A NEW REPORT    TKT1077
000730*                           SECTION, 5150-PRINT-DATE-RANGE,  TKT1077
000740*                           SO STORE OPS CAN TOTAL SALES AND TKT1077
000750*                           EXPENSES OVER AN ARBITRARY DATE  TKT1077
000760*                           RANGE INSTEAD OF WAITING ON THE  TKT1077
000770*                           MONTHLY TABLE TO CLOSE (REQ      TKT1077
000780*                           #921).  NO CARD MEANS NO RANGE   TKT1077
000790*                           RESTRICTION - SEE DATERNG.CPY.   TKT1077
000800***************************************************************
000810
000820
000830*****************************************************************TKT1041
000840* PARAGRAPH MAP - ADDED IN THE TKT1041 PASS.                    *TKT1041
000850*                                                                *TKT1041
000860*   1000-INIT           OPEN FILES, LOAD PRODUCT/REGISTER,       *TKT1041
000870*                       ZERO THE MONTH/TOP5/STORE TABLES.        *TKT1041
000880*   2000-MAINLINE       ONE PASS OVER SALE-IN - 2100/2200/2300   *TKT1041
000890*                       BUCKET EACH SALE INTO DAILY, MONTHLY     *TKT1041
000900*                       AND PER-STORE TOTALS.                    *TKT1041
000910*   2150-BUCKET-RANGE   ADDS A SALE INTO THE DATE-RANGE TOTALS,  *TKT1077
000920*                       CALLED FROM 2000-MAINLINE ONLY WHEN THE  *TKT1077
000930*                       SALE-DATE FALLS INSIDE THE RANGE CARD.   *TKT1077
000940*   2500-EXPENSE-LEDGER ONE PASS OVER EXPENSE-FILE, ADDS THE     *TKT1041
000950*                       EXPENSE COLUMN TO THE MONTHLY TABLE.     *TKT1041
000960*   3200-SELECT-TOP-FIVE  ONE PASS OVER SALEITEM-IN, MAINTAINS   *TKT1041
000970*                       THE FIND-OR-ADD TOP-5 MOVERS TABLE.      *TKT1041
000980*   4000-STORE-STATS    WALKS THE REGISTER TABLE, ROLLS UP       *TKT1041
000990*                       PER-STORE COUNTS AND DOLLARS.            *TKT1041
001000*   5000-REPORTS        PRINTS ALL FOUR REPORT SECTIONS IN       *TKT1041
001010*                       ORDER ONTO THE SAME REPORT FILE          *TKT1041
001020*                       CBLMKT01 OPENED, PLUS THE NEW            *TKT1077
001030*                       5150-PRINT-DATE-RANGE SECTION.           *TKT1077
001040*****************************************************************TKT1041
001050
001060 ENVIRONMENT DIVISION.
001070 CONFIGURATION SECTION.
001080 SPECIAL-NAMES.
001090     C01 IS TOP-OF-FORM
001100* VALID-FLAG-CHAR IS THE CLASS TEST 2500-EXPENSE-LEDGER RUNS       TKT0954
001110* EXP-PAID-FLAG AGAINST BEFORE BUCKETING IT - SEE TICKET #851 IN   TKT0954
001120* THE CHANGE LOG ABOVE.                                            TKT0954
001130     CLASS VALID-FLAG-CHAR IS 'Y' 'N'.
001140
001150 INPUT-OUTPUT SECTION.
001160 FILE-CONTROL.
001170
001180* LOADED ONCE INTO W01-PROD-TABLE BY 1100-LOAD-PRODUCTS FOR THE    TKT0954
001190* TOP-5 NAME LOOKUP - THIS PROGRAM DOES NOT UPDATE THE MASTER,     TKT0954
001200* CBLMKT01 OWNS THAT.                                              TKT0954
001210 SELECT PRODUCT-MASTER
001220    ASSIGN TO PRODFILE
001230    ORGANIZATION IS SEQUENTIAL.
001240
001250* LOADED ONCE INTO W02-REG-TABLE BY 1200-LOAD-REGISTERS - MAPS     TKT0954
001260* EACH REGISTER ID TO ITS OWNING STORE AND OPEN/CLOSED STATUS,     TKT0954
001270* SINCE A SALE RECORD CARRIES A REGISTER ID, NOT A STORE ID.       TKT0954
001280 SELECT REGISTER-MASTER
001290    ASSIGN TO REGSFILE
001300    ORGANIZATION IS SEQUENTIAL.
001310
001320* ONE RECORD PER COMPLETED SALE.  DRIVES THE DAILY, MONTHLY AND    TKT0954
001330* STORE BUCKETS - THIS PROGRAM READS IT ONCE, TOP TO BOTTOM.       TKT0954
001340 SELECT SALE-IN
001350    ASSIGN TO SALEFILE
001360    ORGANIZATION IS SEQUENTIAL.
001370
001380* ONE RECORD PER LINE ITEM ON A SALE.  READ IN A SEPARATE PASS     TKT0954
001390* FROM SALE-IN, AFTER THE MAIN SALE LOOP HAS FINISHED, SOLELY      TKT0954
001400* FOR THE TOP-5 QUANTITY COUNT - SEE 3000-TOP5.                    TKT0954
001410 SELECT SALEITEM-IN
001420    ASSIGN TO SITMFILE
001430    ORGANIZATION IS SEQUENTIAL.
001440
001450* ONE RECORD PER LOGGED EXPENSE, READ IN ITS OWN PASS AFTER THE    TKT0954
001460* SALE-ITEM PASS - FEEDS THE EXPENSE COLUMN ON THE MONTHLY TABLE   TKT0954
001470* ONLY, NOTHING ELSE IN THIS PROGRAM TOUCHES IT.                   TKT0954
001480 SELECT EXPENSE-TRANS
001490    ASSIGN TO EXPNFILE
001500    ORGANIZATION IS SEQUENTIAL.
001510
001520* SHARED MANAGEMENT REPORT FILE - OPENED EXTEND SO THIS PROGRAM'S  TKT0954
001530* SECTIONS LAND AFTER CBLMKT01'S ON THE SAME PRINTOUT, AND         TKT0954
001540* CBLMKT03 IN TURN OPENS EXTEND AFTER THIS PROGRAM CLOSES IT.      TKT0954
001550* ONE-CARD PARAMETER FILE - REQ #921.  READ ONCE AT 1000-INIT INTOTKT1077
001560* WS-RANGE-FROM-DATE/WS-RANGE-TO-DATE - AN EMPTY OR MISSING CARD  TKT1077
001570* LEAVES THE RANGE WIDE OPEN.  SEE DATERNG.CPY.                   TKT1077
001580 SELECT DATE-RANGE-CARD
001590    ASSIGN TO RANGECRD
001600    ORGANIZATION IS SEQUENTIAL.
001610
001620 SELECT REPORT-PRTOUT
001630    ASSIGN TO MGTPRT
001640    ORGANIZATION IS RECORD SEQUENTIAL.
001650
001660
001670 DATA DIVISION.
001680 FILE SECTION.
001690
001700* PROD-RECORD LAYOUT LIVES IN PRODMAST.CPY - SEE THAT COPYBOOK'S   TKT0954
001710* OWN CHANGE LOG FOR ITS FIELD-BY-FIELD HISTORY.                   TKT0954
001720 FD  PRODUCT-MASTER
001730     LABEL RECORD IS STANDARD
001740     RECORD CONTAINS 110 CHARACTERS
001750     DATA RECORD IS PROD-RECORD.
001760     COPY PRODMAST.
001770
001780* REGISTER-RECORD LAYOUT LIVES IN REGMAST.CPY.                     TKT0954
001790 FD  REGISTER-MASTER
001800     LABEL RECORD IS STANDARD
001810     RECORD CONTAINS 108 CHARACTERS
001820     DATA RECORD IS REGISTER-RECORD.
001830     COPY REGMAST.
001840
001850* SALE-RECORD LAYOUT LIVES IN SALEHDR.CPY - THIS FD IS THE ONE     TKT0954
001860* SALE-DATE-BROKEN-DOWN'S REDEFINE SHOWS UP UNDER, WHICH           TKT0954
001870* 2200-BUCKET-MONTH READS FOR THE MM PIECE OF SALE-DATE.           TKT0954
001880 FD  SALE-IN
001890     LABEL RECORD IS STANDARD
001900     RECORD CONTAINS 170 CHARACTERS
001910     DATA RECORD IS SALE-RECORD.
001920     COPY SALEHDR.
001930
001940* SALEITEM-RECORD LAYOUT LIVES IN SALEITM.CPY.                     TKT0954
001950 FD  SALEITEM-IN
001960     LABEL RECORD IS STANDARD
001970     RECORD CONTAINS 84 CHARACTERS
001980     DATA RECORD IS SALEITEM-RECORD.
001990     COPY SALEITM.
002000
002010* EXPENSE-RECORD LAYOUT LIVES IN EXPNTRN.CPY.                      TKT0954
002020 FD  EXPENSE-TRANS
002030     LABEL RECORD IS STANDARD
002040     RECORD CONTAINS 48 CHARACTERS
002050     DATA RECORD IS EXPENSE-RECORD.
002060     COPY EXPNTRN.
002070
002080* DATE-RANGE-CARD LAYOUT LIVES IN DATERNG.CPY - REQ #921.        TKT1077
002090 FD  DATE-RANGE-CARD
002100     LABEL RECORD IS STANDARD
002110     RECORD CONTAINS 30 CHARACTERS
002120     DATA RECORD IS DATE-RANGE-RECORD.
002130     COPY DATERNG.
002140
002150* SHARED PRINT LINE - EVERY WRITE IN THIS PROGRAM MOVES A          TKT0954
002160* REPORT-LAYOUT RECORD INTO PRTLINE FIRST, NEVER WRITES ONE OF     TKT0954
002170* THOSE RECORDS DIRECTLY.                                          TKT0954
002180 FD  REPORT-PRTOUT
002190     LABEL RECORD IS OMITTED
002200     RECORD CONTAINS 132 CHARACTERS
002210     LINAGE IS 60 WITH FOOTING AT 55
002220     DATA RECORD IS PRTLINE.
002230
002240 01  PRTLINE                    PIC X(132).
002250
002260
002270*****************************************************************TKT1041
002280* BUSINESS RULES THIS PROGRAM ENFORCES:                         *TKT1041
002290*                                                                *TKT1041
002300* - EVERY DOLLAR FIGURE ON THE REPORT COMES OUT OF TONIGHT'S     *TKT1041
002310*   SALE-IN / SALEITEM-IN / EXPENSE-FILE - THERE IS NO LIFE-TO-  *TKT1041
002320*   DATE HISTORY FILE BEHIND THE MONTHLY TABLE (TICKET #713).    *TKT1041
002330* - THE TOP-5 TABLE IS A FIND-OR-ADD, LOWEST-QUANTITY-EVICTED    *TKT1041
002340*   STRUCTURE - A PRODUCT NEVER SEEN BEFORE TONIGHT CAN BUMP A   *TKT1041
002350*   CURRENT TOP-5 ENTRY IF IT SELLS MORE UNITS.                  *TKT1041
002360* - EXP-PAID-FLAG IS EDITED AGAINST THE VALID-FLAG-CHAR CLASS    *TKT1041
002370*   BEFORE IT IS TRUSTED, SINCE A BAD POS FEED ONCE POSTED       *TKT1041
002380*   BLANKS AND BLEW UP THE UNPAID EXPENSE TOTAL (TICKET #851).   *TKT1041
002390*****************************************************************TKT1041
002400 WORKING-STORAGE SECTION.
002410
002420* MORE-RECS IS SHARED ACROSS ALL THREE READ PASSES (SALE, SALE-    TKT1041
002430* ITEM, EXPENSE) - RESET TO "YES" IN 0000-CBLMKT02 BEFORE EACH     TKT1041
002440* PASS STARTS.                                                     TKT1041
002450 77  MORE-RECS                  PIC XXX      VALUE "YES".
002460* BUMPED ONCE BY 9900-HEADING - THIS REPORT SECTION IS ONLY EVER   TKT1041
002470* ONE PAGE, SO IT NEVER GOES ABOVE 1 IN PRACTICE.                  TKT1041
002480 77  WS-RPT-PCTR                PIC 99       COMP VALUE ZERO.
002490* COUNTS TODAY'S SALES FOR O-DAILY-ORDERS - NOT THE SAME AS ANY    TKT1041
002500* STORE'S ST-TXN-COUNT, WHICH IS A YEAR-TO-DATE FIGURE.            TKT1041
002510 77  WS-TODAY-ORDER-CTR         PIC 9(5)     COMP VALUE ZERO.
002520* COUNTS EXPENSE ROWS REJECTED BY THE VALID-FLAG-CHAR CHECK IN     TKT1041
002530* 2500-EXPENSE-LEDGER - TICKET #851.                               TKT1041
002540 77  WS-EXP-REJECT-CTR          PIC 9(5)     COMP VALUE ZERO.
002550* WHICH OF THE FIVE RANK SLOTS 3210-PICK-NEXT IS CURRENTLY         TKT1041
002560* FILLING.                                                         TKT1041
002570 77  WS-TOP-N                   PIC 9        COMP VALUE ZERO.
002580* BEST QUANTITY SEEN SO FAR ON THE CURRENT PASS OF                 TKT1041
002590* 3220-SCAN-CANDIDATES.                                            TKT1041
002600 77  WS-BEST-QTY                PIC 9(9)     COMP VALUE ZERO.
002610* INDEX OF THE CANDIDATE CURRENTLY HOLDING WS-BEST-QTY - ZERO      TKT1041
002620* MEANS NO UNPICKED CANDIDATE HAS BEEN FOUND YET THIS PASS.        TKT1041
002630 77  WS-BEST-IX                 PIC 9(4)     COMP VALUE ZERO.
002640* NUMBER OF SALES POSTED INSIDE THE DATE-RANGE CARD'S WINDOW -   TKT1077
002650* SEE 2150-BUCKET-RANGE AND 5150-PRINT-DATE-RANGE.  REQ #921.    TKT1077
002660 77  WS-RANGE-ORDER-CTR         PIC 9(6)     COMP VALUE ZERO.
002670
002680 01  I-DATE.
002690     05  I-YEAR                 PIC 9(4).
002700     05  I-MONTH                PIC 99.
002710     05  I-DAY                  PIC 99.
002720
002730 01  WS-TODAY-TEXT.
002740* REBUILT EVERY RUN FROM I-DATE IN 1000-INIT - THE DASHES    TKT1041
002750* MATCH                                                      TKT1041
002760* SALE-DATE'S OWN YYYY-MM-DD TEXT FORMAT SO THE TWO CAN BE  TKT1041
002770* COMPARED DIRECTLY IN 2000-MAINLINE WITHOUT ANY EDITING.   TKT1041
002780     05  WS-TODAY-YYYY          PIC 9(4).
002790     05  FILLER                 PIC X      VALUE "-".
002800     05  WS-TODAY-MM            PIC 99.
002810     05  FILLER                 PIC X      VALUE "-".
002820     05  WS-TODAY-DD            PIC 99.
002830
002840* HOLDS THE DATE-RANGE-CARD'S TWO DATES ONCE 1050-READ-DATE-      TKT1077
002850* RANGE MOVES THEM OFF THE CARD - THE WIDE-OPEN DEFAULTS BELOW    TKT1077
002860* COVER THE NO-CARD-SUPPLIED CASE.  BOTH IN YYYY-MM-DD TEXT SO    TKT1077
002870* THEY COMPARE DIRECTLY AGAINST SALE-DATE AND EXP-DATE, SAME AS   TKT1077
002880* WS-TODAY-TEXT ABOVE.  REQ #921.                                 TKT1077
002890 01  WS-RANGE-DATES.
002900     05  WS-RANGE-FROM-DATE     PIC X(10) VALUE "0000-00-00".
002910     05  WS-RANGE-TO-DATE       PIC X(10) VALUE "9999-12-31".
002920
002930* DOLLAR ACCUMULATORS FOR 5150-PRINT-DATE-RANGE - SALES/COST      TKT1077
002940* BUILT BY 2150-BUCKET-RANGE, EXPENSE BY 2500-EXPENSE-LEDGER,     TKT1077
002950* PROFIT COMPUTED AT PRINT TIME LIKE WS-TODAY-PROFIT BELOW.       TKT1077
002960* REQ #921.                                                       TKT1077
002970 01  WS-RANGE-TOTALS.
002980     05  WS-RANGE-SALES-TOTAL   PIC S9(10)V99 VALUE ZERO.
002990     05  WS-RANGE-COST-TOTAL    PIC S9(10)V99 VALUE ZERO.
003000     05  WS-RANGE-PROFIT-TOTAL  PIC S9(10)V99 VALUE ZERO.
003010     05  WS-RANGE-EXPENSE-TOTAL PIC S9(10)V99 VALUE ZERO.
003020
003030 01  W00-YTD-CTRS.
003040* YEAR-TO-DATE AND TODAY-ONLY ACCUMULATORS SIDE BY SIDE - THETKT1041
003050* YEAR FIGURES FEED 5220-MONTH-TOTALS, THE TODAY FIGURES FEEDTKT1041
003060* 5100-PRINT-DAILY.                                         TKT1041
003070     05  WS-YEAR-SALES-TOTAL    PIC S9(11)V99 VALUE ZERO.
003080     05  WS-YEAR-EXPENSE-TOTAL  PIC S9(11)V99 VALUE ZERO.
003090     05  WS-YEAR-NET-TOTAL      PIC S9(11)V99 VALUE ZERO.
003100     05  WS-TODAY-SALES-TOTAL   PIC S9(10)V99 VALUE ZERO.
003110     05  WS-TODAY-COST-TOTAL    PIC S9(10)V99 VALUE ZERO.
003120     05  WS-TODAY-PROFIT        PIC S9(10)V99 VALUE ZERO.
003130
003140* HARD-CODED MONTH-NAME TABLE, SAME TRICK THE OLD AMUSEMENT-
003150* PARK SUBTOTAL JOB USED FOR ITS PRICE GRID - A LITERAL ARRAY
003160* REDEFINED AS AN OCCURS TABLE SO 5200-PRINT-MONTHLY-TABLE CAN
003170* INDEX IT BY MONTH NUMBER INSTEAD OF AN EVALUATE.
003180 01  MONTH-NAME-ARRAY.
003190* LITERAL "JANUARY  " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
003200     05  FILLER                 PIC X(9)  VALUE "JANUARY  ".
003210* LITERAL "FEBRUARY " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
003220     05  FILLER                 PIC X(9)  VALUE "FEBRUARY ".
003230* LITERAL "MARCH    " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
003240     05  FILLER                 PIC X(9)  VALUE "MARCH    ".
003250* LITERAL "APRIL    " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
003260     05  FILLER                 PIC X(9)  VALUE "APRIL    ".
003270* LITERAL "MAY      " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
003280     05  FILLER                 PIC X(9)  VALUE "MAY      ".
003290* LITERAL "JUNE     " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
003300     05  FILLER                 PIC X(9)  VALUE "JUNE     ".
003310* LITERAL "JULY     " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
003320     05  FILLER                 PIC X(9)  VALUE "JULY     ".
003330* LITERAL "AUGUST   " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
003340     05  FILLER                 PIC X(9)  VALUE "AUGUST   ".
003350* LITERAL "SEPTEMBER" PRINTS AT THIS SPOT ON THE LINE.      TKT1041
003360     05  FILLER                 PIC X(9)  VALUE "SEPTEMBER".
003370* LITERAL "OCTOBER  " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
003380     05  FILLER                 PIC X(9)  VALUE "OCTOBER  ".
003390* LITERAL "NOVEMBER " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
003400     05  FILLER                 PIC X(9)  VALUE "NOVEMBER ".
003410* LITERAL "DECEMBER " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
003420     05  FILLER                 PIC X(9)  VALUE "DECEMBER ".
003430 01  MONTH-NAMES REDEFINES MONTH-NAME-ARRAY.
003440     05  MO-NAME OCCURS 12 TIMES         PIC X(9).
003450
003460 01  MONTH-TOTALS.
003470* TWELVE ROWS FIXED, ONE PER CALENDAR MONTH, SUBSCRIPTED    TKT1041
003480* DIRECTLY BY SALE-DATE-MM - SAME DIRECT-INDEX TRICK AS     TKT1041
003490* CBLMKT03'S MONTH TABLE, NO FIND-OR-ADD NEEDED HERE.       TKT1041
003500     05  MT-ENTRY OCCURS 12 TIMES INDEXED BY MONTH-IX.
003510   10  MT-SALES-TOTAL     PIC S9(10)V99 VALUE ZERO.
003520   10  MT-EXPENSE-TOTAL   PIC S9(10)V99 VALUE ZERO.
003530   10  MT-NET-TOTAL       PIC S9(10)V99 VALUE ZERO.
003540
003550* PRODUCT MASTER, LOADED ONCE FOR THE TOP-5 NAME LOOKUP - THE
003560* SALE-ITEM RECORD CARRIES ITS OWN NAME SNAPSHOT (SI-NAME) BUT
003570* THE MASTER IS THE CURRENT NAME OF RECORD IF THE TWO EVER
003580* DISAGREE (RENAMED PRODUCT, ETC).
003590 01  W01-PROD-TABLE.
003600     05  W01-PROD-COUNT         PIC 9(4)  COMP VALUE ZERO.
003610     05  PT-ENTRY OCCURS 1000 TIMES
003620   ASCENDING KEY IS PT-PROD-ID
003630   INDEXED BY PROD-IX.
003640   10  PT-PROD-ID         PIC 9(09).
003650   10  PT-PROD-NAME       PIC X(30).
003660
003670* REGISTER MASTER, LOADED ONCE FOR THE SALE-TO-STORE LOOKUP
003680* (SALE-REGISTER-ID -> RT-STORE-ID) AND FOR THE REGISTER /
003690* OPEN-REGISTER COUNTS ON THE PER-STORE STATISTICS REPORT.
003700 01  W02-REG-TABLE.
003710     05  W02-REG-COUNT          PIC 9(4)  COMP VALUE ZERO.
003720     05  RT-ENTRY OCCURS 500 TIMES
003730   ASCENDING KEY IS RT-REG-ID
003740   INDEXED BY REG-IX.
003750   10  RT-REG-ID          PIC 9(09).
003760   10  RT-STORE-ID        PIC 9(09).
003770   10  RT-STATUS          PIC 9.
003780       88  RT-OPEN            VALUE 1.
003790
003800* PER-STORE STATISTICS, BUILT UP AS REGISTERS ARE LOADED AND
003810* SALES ARE READ - NOT KEYED, SINCE THE STORE LIST IS NOT
003820* KNOWN AHEAD OF TIME (NO STORE MASTER ON THIS SYSTEM).  SAME
003830* FIND-OR-ADD SHAPE AS CBLMKT01'S STOCK-ADD PATH.
003840 01  W03-STORE-TABLE.
003850     05  W03-STORE-COUNT        PIC 9(4)  COMP VALUE ZERO.
003860     05  ST-ENTRY OCCURS 200 TIMES INDEXED BY STORE-IX.
003870   10  ST-STORE-ID            PIC 9(09).
003880   10  ST-REG-COUNT           PIC 9(3)  COMP VALUE ZERO.
003890   10  ST-REG-OPEN-COUNT      PIC 9(3)  COMP VALUE ZERO.
003900   10  ST-SALES-TOTAL         PIC S9(10)V99 VALUE ZERO.
003910   10  ST-MTD-SALES-TOTAL     PIC S9(10)V99 VALUE ZERO.
003920   10  ST-TXN-COUNT           PIC 9(6)  COMP VALUE ZERO.
003930   10  ST-AVG-TXN-VALUE       PIC S9(8)V99  VALUE ZERO.
003940
003950* TOP-5 CANDIDATE TABLE - EVERY PRODUCT SOLD THIS RUN, WITH
003960* RUNNING QUANTITY AND DOLLAR SUBTOTAL.  RANKING IS DONE BY
003970* 3200-SELECT-TOP-FIVE AFTER THE WHOLE FILE IS IN.
003980 01  W04-TOP5-TABLE.
003990* TP-PICKED IS SET "Y" BY 3230-STORE-WINNER ONCE A CANDIDATETKT1041
004000* HAS BEEN CHOSEN, SO 3220-SCAN-CANDIDATES DOES NOT PICK THETKT1041
004010* SAME PRODUCT TWICE ACROSS THE FIVE PASSES.                TKT1041
004020     05  W04-TOP5-COUNT         PIC 9(4)  COMP VALUE ZERO.
004030     05  TP-ENTRY OCCURS 1000 TIMES INDEXED BY TOP-IX.
004040   10  TP-PRODUCT-ID          PIC 9(09).
004050   10  TP-NAME                PIC X(30).
004060   10  TP-QTY-TOTAL           PIC 9(9)  COMP VALUE ZERO.
004070   10  TP-SUBTOTAL            PIC S9(10)V99 VALUE ZERO.
004080   10  TP-PICKED              PIC X     VALUE "N".
004090       88  TP-ALREADY-PICKED      VALUE "Y".
004100
004110* WINNERS TABLE FILLED BY 3200-SELECT-TOP-FIVE, PRINTED BY
004120* 5300-PRINT-TOP5.
004130 01  W05-RANK-TABLE.
004140     05  RK-ENTRY OCCURS 5 TIMES INDEXED BY RANK-IX.
004150   10  RK-PRODUCT-ID          PIC 9(09) VALUE ZERO.
004160   10  RK-NAME                PIC X(30) VALUE SPACES.
004170   10  RK-QTY-TOTAL           PIC 9(9)  COMP VALUE ZERO.
004180   10  RK-SUBTOTAL            PIC S9(10)V99 VALUE ZERO.
004190
004200 01  COMPANY-TITLE.
004210* SAME BANNER SHAPE CBLMKT01 AND CBLMKT03 USE - RUN DATE,    TKT1041
004220* TITLE                                                      TKT1041
004230* TEXT, PAGE NUMBER - SO ALL THREE PROGRAMS' SECTIONS OF THETKT1041
004240* SHARED REPORT LOOK LIKE ONE CONTINUOUS PRINTOUT.          TKT1041
004250* LITERAL "DATE:" PRINTS AT THIS SPOT ON THE LINE.          TKT1041
004260     05  FILLER                 PIC X(6)   VALUE "DATE:".
004270     05  O-MONTH                PIC 99.
004280     05  FILLER                 PIC X      VALUE "/".
004290     05  O-DAY                  PIC 99.
004300     05  FILLER                 PIC X      VALUE "/".
004310     05  O-YEAR                 PIC 9(4).
004320* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
004330     05  FILLER                 PIC X(30)  VALUE SPACES.
004340* LITERAL "CBLMKT02 - SALES / EXPENSES" PRINTS AT THIS SPOT  TKT1041
004350* ON THE LINE.                                               TKT1041
004360     05  FILLER                 PIC X(28)
004370   VALUE "CBLMKT02 - SALES / EXPENSES".
004380* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
004390     05  FILLER                 PIC X(45)  VALUE SPACES.
004400* LITERAL "PAGE:" PRINTS AT THIS SPOT ON THE LINE.          TKT1041
004410     05  FILLER                 PIC X(6)   VALUE "PAGE:".
004420     05  O-PCTR                 PIC Z9.
004430
004440 01  DAILY-TITLE-LINE.
004450* O-DAILY-DATE IS THE SAME WS-TODAY-TEXT VALUE 2000-MAINLINE     TKT1041
004460* COMPARES SALE-DATE AGAINST, NOT A SEPARATE DATE FIELD.    TKT1041
004470* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
004480     05  FILLER                 PIC X(20)  VALUE SPACES.
004490* LITERAL "DAILY SALES SUMMARY FOR" PRINTS AT THIS SPOT ON   TKT1041
004500* THE LINE.                                                  TKT1041
004510     05  FILLER                 PIC X(23)
004520   VALUE "DAILY SALES SUMMARY FOR".
004530* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
004540     05  FILLER                 PIC X(2)   VALUE SPACES.
004550     05  O-DAILY-DATE           PIC X(10).
004560* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
004570     05  FILLER                 PIC X(77)  VALUE SPACES.
004580
004590 01  DAILY-LINE.
004600* FOUR LABEL/FIGURE PAIRS ACROSS ONE LINE - SALES, COST,     TKT1041
004610* PROFIT                                                     TKT1041
004620* (COMPUTED IN 5100-PRINT-DAILY, NOT CARRIED AS ITS OWN     TKT1041
004630* ACCUMULATOR), AND THE ORDER COUNT.                        TKT1041
004640* LITERAL "SALES:" PRINTS AT THIS SPOT ON THE LINE.         TKT1041
004650     05  FILLER                 PIC X(10)  VALUE "SALES:".
004660     05  O-DAILY-SALES          PIC $$,$$$,$$9.99.
004670* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
004680     05  FILLER                 PIC X(4)   VALUE SPACES.
004690* LITERAL "COST:" PRINTS AT THIS SPOT ON THE LINE.          TKT1041
004700     05  FILLER                 PIC X(6)   VALUE "COST:".
004710     05  O-DAILY-COST           PIC $$,$$$,$$9.99.
004720* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
004730     05  FILLER                 PIC X(4)   VALUE SPACES.
004740* LITERAL "PROFIT:" PRINTS AT THIS SPOT ON THE LINE.        TKT1041
004750     05  FILLER                 PIC X(8)   VALUE "PROFIT:".
004760     05  O-DAILY-PROFIT         PIC $$,$$$,$$9.99.
004770* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
004780     05  FILLER                 PIC X(4)   VALUE SPACES.
004790* LITERAL "ORDERS:" PRINTS AT THIS SPOT ON THE LINE.        TKT1041
004800     05  FILLER                 PIC X(7)   VALUE "ORDERS:".
004810     05  O-DAILY-ORDERS         PIC ZZZZ9.
004820* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
004830     05  FILLER                 PIC X(44)  VALUE SPACES.
004840
004850
004860* TITLE LINE FOR 5150-PRINT-DATE-RANGE - PRINTS THE TWO DATES OFF TKT1077
004870* WS-RANGE-FROM-DATE/WS-RANGE-TO-DATE, WHATEVER 1050-READ-DATE-   TKT1077
004880* RANGE LOADED THEM WITH.  REQ #921.                              TKT1077
004890 01  DATE-RANGE-TITLE-LINE.
004900     05  FILLER                 PIC X(20)  VALUE SPACES.
004910     05  FILLER                 PIC X(17)
004920       VALUE "DATE RANGE TOTAL".
004930     05  FILLER                 PIC X(2)   VALUE SPACES.
004940     05  O-RANGE-FROM-DATE      PIC X(10).
004950     05  FILLER                 PIC X(4)   VALUE " TO ".
004960     05  O-RANGE-TO-DATE        PIC X(10).
004970     05  FILLER                 PIC X(69)  VALUE SPACES.
004980
004990* FOUR LABEL/FIGURE PAIRS, SAME LAYOUT AS DAILY-LINE ABOVE, BUT   TKT1077
005000* TOTALED OVER THE RANGE-CARD WINDOW INSTEAD OF TODAY ONLY.       TKT1077
005010* REQ #921.                                                      TKT1077
005020 01  DATE-RANGE-LINE.
005030     05  FILLER                 PIC X(10)  VALUE "SALES:".
005040     05  O-RANGE-SALES          PIC $$,$$$,$$9.99.
005050     05  FILLER                 PIC X(4)   VALUE SPACES.
005060     05  FILLER                 PIC X(6)   VALUE "COST:".
005070     05  O-RANGE-COST           PIC $$,$$$,$$9.99.
005080     05  FILLER                 PIC X(4)   VALUE SPACES.
005090     05  FILLER                 PIC X(8)   VALUE "PROFIT:".
005100     05  O-RANGE-PROFIT         PIC $$,$$$,$$9.99.
005110     05  FILLER                 PIC X(4)   VALUE SPACES.
005120     05  FILLER                 PIC X(7)   VALUE "ORDERS:".
005130     05  O-RANGE-ORDERS         PIC ZZZZ9.
005140     05  FILLER                 PIC X(45)  VALUE SPACES.
005150
005160* EXPENSE FIGURE FOR THE SAME WINDOW - SEPARATE LINE SO THE       TKT1077
005170* FIGURE ROW ABOVE DOES NOT HAVE TO SHRINK TO FIT IT IN.          TKT1077
005180* REQ #921.                                                      TKT1077
005190 01  DATE-RANGE-EXPENSE-LINE.
005200     05  FILLER                 PIC X(10)  VALUE "EXPENSES:".
005210     05  O-RANGE-EXPENSE        PIC $$,$$$,$$9.99.
005220     05  FILLER                 PIC X(109) VALUE SPACES.
005230
005240 01  MONTHLY-TITLE-LINE.
005250* O-MONTHLY-YEAR IS SET ONCE IN 1000-INIT FROM I-YEAR - THISTKT1041
005260* TABLE ONLY EVER COVERS THE CURRENT CALENDAR YEAR.         TKT1041
005270* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
005280     05  FILLER                 PIC X(20)  VALUE SPACES.
005290* LITERAL "SALES / EXPENSE SUMMARY - " PRINTS AT THIS SPOT ONTKT1041
005300* THE LINE.                                                  TKT1041
005310     05  FILLER                 PIC X(30)
005320   VALUE "SALES / EXPENSE SUMMARY - ".
005330     05  O-MONTHLY-YEAR         PIC 9(4).
005340* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
005350     05  FILLER                 PIC X(78)  VALUE SPACES.
005360
005370 01  MONTHLY-COLUMN-LINE.
005380* COLUMN HEADINGS LINE UP OVER THE EDITED FIGURE FIELDS ON  TKT1041
005390* MONTHLY-LINE AND MONTHLY-TOTAL-LINE BELOW.                TKT1041
005400* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
005410     05  FILLER                 PIC X(20)  VALUE SPACES.
005420* LITERAL "MONTH" PRINTS AT THIS SPOT ON THE LINE.          TKT1041
005430     05  FILLER                 PIC X(9)   VALUE "MONTH".
005440* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005450     05  FILLER                 PIC X(10)  VALUE SPACES.
005460* LITERAL "SALES" PRINTS AT THIS SPOT ON THE LINE.          TKT1041
005470     05  FILLER                 PIC X(11)  VALUE "SALES".
005480* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005490     05  FILLER                 PIC X(8)   VALUE SPACES.
005500* LITERAL "EXPENSES" PRINTS AT THIS SPOT ON THE LINE.       TKT1041
005510     05  FILLER                 PIC X(11)  VALUE "EXPENSES".
005520* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005530     05  FILLER                 PIC X(8)   VALUE SPACES.
005540* LITERAL "NET" PRINTS AT THIS SPOT ON THE LINE.            TKT1041
005550     05  FILLER                 PIC X(4)   VALUE "NET".
005560* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
005570     05  FILLER                 PIC X(51)  VALUE SPACES.
005580
005590 01  MONTHLY-LINE.
005600* ONE ROW PER CALL FROM 5210-MONTH-LINE - O-MONTH-NET IS    TKT1041
005610* COMPUTED FRESH EACH CALL, NOT CARRIED AS ITS OWN           TKT1041
005620* ACCUMULATOR.                                               TKT1041
005630* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
005640     05  FILLER                 PIC X(20)  VALUE SPACES.
005650     05  O-MONTH-NAME           PIC X(9).
005660* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005670     05  FILLER                 PIC X(10)  VALUE SPACES.
005680     05  O-MONTH-SALES          PIC $$,$$$,$$9.99.
005690* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005700     05  FILLER                 PIC X(3)   VALUE SPACES.
005710     05  O-MONTH-EXPENSE        PIC $$,$$$,$$9.99.
005720* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005730     05  FILLER                 PIC X(3)   VALUE SPACES.
005740     05  O-MONTH-NET            PIC $$,$$$,$$9.99.
005750* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
005760     05  FILLER                 PIC X(48)  VALUE SPACES.
005770
005780 01  MONTHLY-TOTAL-LINE.
005790* SAME COLUMN POSITIONS AS MONTHLY-LINE ABOVE BUT WIDER      TKT1041
005800* DOLLAR                                                     TKT1041
005810* PICTURES, SINCE A YEAR TOTAL RUNS BIGGER THAN ANY ONE      TKT1041
005820* MONTH.                                                     TKT1041
005830* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
005840     05  FILLER                 PIC X(20)  VALUE SPACES.
005850* LITERAL "YEAR TOTAL" PRINTS AT THIS SPOT ON THE LINE.     TKT1041
005860     05  FILLER                 PIC X(9)   VALUE "YEAR TOTAL".
005870* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005880     05  FILLER                 PIC X(10)  VALUE SPACES.
005890     05  O-YEAR-SALES           PIC $$$,$$$,$$9.99.
005900* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005910     05  FILLER                 PIC X(2)   VALUE SPACES.
005920     05  O-YEAR-EXPENSE         PIC $$$,$$$,$$9.99.
005930* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005940     05  FILLER                 PIC X(2)   VALUE SPACES.
005950     05  O-YEAR-NET             PIC $$$,$$$,$$9.99.
005960* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
005970     05  FILLER                 PIC X(47)  VALUE SPACES.
005980
005990 01  TOP5-TITLE-LINE.
006000* O-TOP5-YEAR IS THE SAME I-YEAR VALUE THE MONTHLY SECTION  TKT1041
006010* USES - TOP5 ALSO ONLY COVERS THE CURRENT CALENDAR YEAR (SEETKT1041
006020* 3000-TOP5'S I-YEAR CHECK).                                TKT1041
006030* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
006040     05  FILLER                 PIC X(20)  VALUE SPACES.
006050* LITERAL "TOP 5 PRODUCTS - " PRINTS AT THIS SPOT ON THE     TKT1041
006060* LINE.                                                      TKT1041
006070     05  FILLER                 PIC X(20) VALUE "TOP 5 PRODUCTS - ".
006080     05  O-TOP5-YEAR            PIC 9(4).
006090* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
006100     05  FILLER                 PIC X(88)  VALUE SPACES.
006110
006120 01  TOP5-COLUMN-LINE.
006130* RANK, PRODUCT ID, NAME, QUANTITY, AMOUNT - SAME ORDER     TKT1041
006140* TOP5-LINE BELOW MOVES ITS FIGURES IN.                     TKT1041
006150* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
006160     05  FILLER                 PIC X(20)  VALUE SPACES.
006170* LITERAL "RANK" PRINTS AT THIS SPOT ON THE LINE.           TKT1041
006180     05  FILLER                 PIC X(5)   VALUE "RANK".
006190* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
006200     05  FILLER                 PIC X(4)   VALUE SPACES.
006210* LITERAL "PRODUCT ID" PRINTS AT THIS SPOT ON THE LINE.     TKT1041
006220     05  FILLER                 PIC X(10)  VALUE "PRODUCT ID".
006230* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
006240     05  FILLER                 PIC X(3)   VALUE SPACES.
006250* LITERAL "NAME" PRINTS AT THIS SPOT ON THE LINE.           TKT1041
006260     05  FILLER                 PIC X(30)  VALUE "NAME".
006270* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
006280     05  FILLER                 PIC X(3)   VALUE SPACES.
006290* LITERAL "QUANTITY" PRINTS AT THIS SPOT ON THE LINE.       TKT1041
006300     05  FILLER                 PIC X(8)   VALUE "QUANTITY".
006310* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
006320     05  FILLER                 PIC X(4)   VALUE SPACES.
006330* LITERAL "AMOUNT" PRINTS AT THIS SPOT ON THE LINE.         TKT1041
006340     05  FILLER                 PIC X(6)   VALUE "AMOUNT".
006350* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
006360     05  FILLER                 PIC X(37)  VALUE SPACES.
006370
006380 01  TOP5-LINE.
006390* A RANK ROW WITH RK-PRODUCT-ID STILL ZERO (FEWER THAN FIVE TKT1041
006400* PRODUCTS SOLD THIS YEAR) IS SKIPPED BY 5310-TOP5-LINE      TKT1041
006410* RATHER                                                     TKT1041
006420* THAN PRINTED BLANK.                                       TKT1041
006430* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
006440     05  FILLER                 PIC X(20)  VALUE SPACES.
006450     05  O-TOP5-RANK            PIC 9.
006460* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
006470     05  FILLER                 PIC X(8)   VALUE SPACES.
006480     05  O-TOP5-PRODUCT-ID      PIC 9(09).
006490* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
006500     05  FILLER                 PIC X(4)   VALUE SPACES.
006510     05  O-TOP5-NAME            PIC X(30).
006520* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
006530     05  FILLER                 PIC X(3)   VALUE SPACES.
006540     05  O-TOP5-QTY             PIC ZZZ,ZZ9.
006550* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
006560     05  FILLER                 PIC X(3)   VALUE SPACES.
006570     05  O-TOP5-AMOUNT          PIC $$,$$$,$$9.99.
006580* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
006590     05  FILLER                 PIC X(9)   VALUE SPACES.
006600
006610 01  STORE-TITLE-LINE.
006620* SAME 20-BYTE LEFT INDENT AS THE OTHER TITLE LINES ABOVE.  TKT1041
006630* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
006640     05  FILLER                 PIC X(20)  VALUE SPACES.
006650* LITERAL "PER-STORE STATISTICS" PRINTS AT THIS SPOT ON THE  TKT1041
006660* LINE.                                                      TKT1041
006670     05  FILLER                 PIC X(24)
006680   VALUE "PER-STORE STATISTICS".
006690* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
006700     05  FILLER                 PIC X(88)  VALUE SPACES.
006710
006720 01  STORE-COLUMN-LINE-1.
006730* REGS AND OPEN COME FROM 1200-LOAD-REGISTERS, THE REST FROMTKT1041
006740* SALES BUCKETED BY 2300-BUCKET-STORE AND AVERAGED BY       TKT1041
006750* 4010-STORE-STATS-LOOP.                                    TKT1041
006760* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
006770     05  FILLER                 PIC X(20)  VALUE SPACES.
006780* LITERAL "STORE" PRINTS AT THIS SPOT ON THE LINE.          TKT1041
006790     05  FILLER                 PIC X(8)   VALUE "STORE".
006800* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
006810     05  FILLER                 PIC X(3)   VALUE SPACES.
006820* LITERAL "REGS" PRINTS AT THIS SPOT ON THE LINE.           TKT1041
006830     05  FILLER                 PIC X(4)   VALUE "REGS".
006840* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
006850     05  FILLER                 PIC X(3)   VALUE SPACES.
006860* LITERAL "OPEN" PRINTS AT THIS SPOT ON THE LINE.           TKT1041
006870     05  FILLER                 PIC X(4)   VALUE "OPEN".
006880* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
006890     05  FILLER                 PIC X(4)   VALUE SPACES.
006900* LITERAL "TOTAL SALES" PRINTS AT THIS SPOT ON THE LINE.    TKT1041
006910     05  FILLER                 PIC X(11)  VALUE "TOTAL SALES".
006920* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
006930     05  FILLER                 PIC X(3)   VALUE SPACES.
006940* LITERAL "MTD SALES" PRINTS AT THIS SPOT ON THE LINE.      TKT1041
006950     05  FILLER                 PIC X(9)   VALUE "MTD SALES".
006960* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
006970     05  FILLER                 PIC X(3)   VALUE SPACES.
006980* LITERAL "TXNS" PRINTS AT THIS SPOT ON THE LINE.           TKT1041
006990     05  FILLER                 PIC X(5)   VALUE "TXNS".
007000* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
007010     05  FILLER                 PIC X(3)   VALUE SPACES.
007020* LITERAL "AVG TXN" PRINTS AT THIS SPOT ON THE LINE.        TKT1041
007030     05  FILLER                 PIC X(7)   VALUE "AVG TXN".
007040* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
007050     05  FILLER                 PIC X(45)  VALUE SPACES.
007060
007070 01  STORE-LINE.
007080* STORE-ID PRINTS UNEDITED, SAME REASONING AS CBLMKT03'S OWNTKT1041
007090* O-STORE-ID - STORE OPS WANTS THE FULL NUMBER.             TKT1041
007100* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
007110     05  FILLER                 PIC X(20)  VALUE SPACES.
007120     05  O-STORE-ID             PIC 9(09).
007130* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
007140     05  FILLER                 PIC X(3)   VALUE SPACES.
007150     05  O-STORE-REGS           PIC ZZ9.
007160* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
007170     05  FILLER                 PIC X(3)   VALUE SPACES.
007180     05  O-STORE-OPEN           PIC ZZ9.
007190* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
007200     05  FILLER                 PIC X(4)   VALUE SPACES.
007210     05  O-STORE-SALES          PIC $$,$$$,$$9.99.
007220* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
007230     05  FILLER                 PIC X(2)   VALUE SPACES.
007240     05  O-STORE-MTD            PIC $$,$$$,$$9.99.
007250* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
007260     05  FILLER                 PIC X(2)   VALUE SPACES.
007270     05  O-STORE-TXNS           PIC ZZZ,ZZ9.
007280* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
007290     05  FILLER                 PIC X(2)   VALUE SPACES.
007300     05  O-STORE-AVG            PIC $$,$$9.99.
007310* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
007320     05  FILLER                 PIC X(21)  VALUE SPACES.
007330
007340 01  BLANK-LINE.
007350* WRITTEN BETWEEN EACH REPORT SECTION BELOW SO THE PRINTER  TKT1041
007360* SKIPS A LINE WITHOUT CARRYING LEFTOVER DATA FROM A PRIOR  TKT1041
007370* WRITE.                                                    TKT1041
007380* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
007390     05  FILLER                 PIC X(132) VALUE SPACES.
007400
007410 PROCEDURE DIVISION.
007420
007430 0000-CBLMKT02.
007440* MAINLINE DRIVER - LOADS THE PRODUCT AND REGISTER MASTERS, TKT1041
007450* PASSES THE SALE FILE ONCE FOR THE DAILY/MONTHLY/STORE     TKT1041
007460* BUCKETS, THE SALE-ITEM FILE ONCE FOR TOP-5, THE EXPENSE    TKT1041
007470* FILE                                                       TKT1041
007480* ONCE FOR THE EXPENSE LEDGER, THEN PRINTS EVERYTHING.      TKT1041
007490
007500    PERFORM 1000-INIT.
007510
007520    PERFORM 2000-MAINLINE
007530        UNTIL MORE-RECS = "NO".
007540
007550    MOVE "YES" TO MORE-RECS.
007560    PERFORM 9200-READ-EXPENSE.
007570    PERFORM 2500-EXPENSE-LEDGER
007580        UNTIL MORE-RECS = "NO".
007590
007600* MORE-RECS IS RESET "YES" BEFORE EACH OF THE THREE READ       TKT1041
007610* PASSES BELOW SINCE THE SALE PASS ABOVE ALREADY DROVE IT TO   TKT1041
007620* "NO" ONCE - ONE SHARED SWITCH, NOT ONE PER FILE.             TKT1041
007630    MOVE "YES" TO MORE-RECS.
007640    PERFORM 9100-READ-SALEITEM.
007650    PERFORM 3000-TOP5
007660        UNTIL MORE-RECS = "NO".
007670    PERFORM 3200-SELECT-TOP-FIVE THRU 3200-EXIT.
007680
007690    PERFORM 4000-STORE-STATS THRU 4000-EXIT.
007700
007710    PERFORM 5000-REPORTS.
007720    PERFORM 6000-CLOSING.
007730    STOP RUN.
007740
007750
007760 1000-INIT.
007770* TODAY'S DATE FEEDS THREE THINGS - THE COMPANY-TITLE HEADING,     TKT1041
007780* WS-TODAY-TEXT (COMPARED AGAINST EACH SALE-DATE IN                TKT1041
007790* 2000-MAINLINE), AND THE CURRENT YEAR STAMPED ON THE MONTHLY      TKT1041
007800* AND TOP-5 SECTION HEADINGS.                                      TKT1041
007810
007820    MOVE FUNCTION CURRENT-DATE TO I-DATE.
007830    MOVE I-MONTH TO O-MONTH.
007840    MOVE I-DAY   TO O-DAY.
007850    MOVE I-YEAR  TO O-YEAR.
007860    MOVE I-YEAR  TO WS-TODAY-YYYY  O-MONTHLY-YEAR
007870                    O-TOP5-YEAR.
007880    MOVE I-MONTH TO WS-TODAY-MM.
007890    MOVE I-DAY   TO WS-TODAY-DD.
007900    MOVE WS-TODAY-TEXT TO O-DAILY-DATE.
007910
007920* ALL FIVE INPUT FILES OPEN TOGETHER HERE EVEN THOUGH THE      TKT1041
007930* SALEITEM AND EXPENSE PASSES DO NOT START READING UNTIL       TKT1041
007940* MUCH LATER - ONE OPEN BLOCK UP FRONT, SAME AS CBLMKT01.      TKT1041
007950    OPEN INPUT  PRODUCT-MASTER.
007960    OPEN INPUT  REGISTER-MASTER.
007970    OPEN INPUT  SALE-IN.
007980    OPEN INPUT  SALEITEM-IN.
007990    OPEN INPUT  EXPENSE-TRANS.
008000    OPEN EXTEND REPORT-PRTOUT.
008010    PERFORM 1050-READ-DATE-RANGE THRU 1050-EXIT.
008020
008030    PERFORM 1100-LOAD-PRODUCTS THRU 1100-EXIT.
008040    PERFORM 1200-LOAD-REGISTERS THRU 1200-EXIT.
008050
008060    PERFORM 9000-READ-SALE.
008070
008080
008090
008100* ONE-CARD PARAMETER READ - REQ #921.  A MISSING OR EMPTY CARD    TKT1077
008110* LEAVES WS-RANGE-FROM-DATE/WS-RANGE-TO-DATE AT THE WIDE-OPEN     TKT1077
008120* DEFAULTS MOVED IN AT WORKING-STORAGE, SO 2150-BUCKET-RANGE AND  TKT1077
008130* THE EXPENSE-LEDGER RANGE CHECK STILL FIRE ON EVERY RECORD.      TKT1077
008140*    OPTIONAL PARAMETER CARD - IF DATE-RANGE-CARD IS EMPTY OR
008150*    MISSING, WS-RANGE-FROM-DATE AND WS-RANGE-TO-DATE STAY AT
008160*    THEIR LOW/HIGH-VALUE DEFAULTS AND 5150-PRINT-DATE-RANGE
008170*    COVERS THE WHOLE FILE.  TKT1077.
008180 1050-READ-DATE-RANGE.
008190     OPEN INPUT DATE-RANGE-CARD.
008200     READ DATE-RANGE-CARD
008210         AT END GO TO 1050-EXIT.
008220
008230     IF DRC-FROM-DATE NOT = SPACES
008240         MOVE DRC-FROM-DATE TO WS-RANGE-FROM-DATE
008250     END-IF.
008260     IF DRC-TO-DATE NOT = SPACES
008270         MOVE DRC-TO-DATE   TO WS-RANGE-TO-DATE
008280     END-IF.
008290
008300 1050-EXIT.
008310     CLOSE DATE-RANGE-CARD.
008320
008330* LOADS THE WHOLE PRODUCT MASTER INTO W01-PROD-TABLE, ASCENDING    TKT1041
008340* ON PT-PROD-ID SO 3110-CURRENT-PRODUCT-NAME CAN SEARCH ALL        TKT1041
008350* AGAINST IT LATER.  MASTER MUST ALREADY BE IN PROD-ID ORDER ON    TKT1041
008360* DISK OR THE SEARCH ALL RESULTS ARE UNDEFINED.                    TKT1041
008370 1100-LOAD-PRODUCTS.
008380    READ PRODUCT-MASTER
008390        AT END GO TO 1100-EXIT.
008400
008410    ADD 1 TO W01-PROD-COUNT.
008420    SET PROD-IX TO W01-PROD-COUNT.
008430    MOVE PROD-ID   TO PT-PROD-ID (PROD-IX).
008440    MOVE PROD-NAME TO PT-PROD-NAME (PROD-IX).
008450
008460* GO TO, NOT PERFORM UNTIL - SAME EOF-DRIVEN LOOP STYLE USED   TKT1041
008470* FOR EVERY TABLE LOAD AND READ PASS IN THIS PROGRAM.          TKT1041
008480    GO TO 1100-LOAD-PRODUCTS.
008490
008500 1100-EXIT.
008510    EXIT.
008520
008530
008540* REGISTER LOAD ALSO ROLLS UP THE PER-STORE REGISTER AND
008550* OPEN-REGISTER COUNTS NEEDED BY 4000-STORE-STATS - REQ #588.
008560*    LOADS REGISTER-MASTER INTO W02-REGISTER-TABLE AND ROLLS UP
008570*    PER-STORE REGISTER COUNTS INTO W03-STORE-TABLE VIA
008580*    1210-FIND-OR-ADD-STORE - GO TO LOOP, NOT PERFORM UNTIL, SO AT
008590*    END DROPS STRAIGHT THROUGH TO 1200-EXIT.
008600 1200-LOAD-REGISTERS.
008610    READ REGISTER-MASTER
008620        AT END GO TO 1200-EXIT.
008630
008640    ADD 1 TO W02-REG-COUNT.
008650    SET REG-IX TO W02-REG-COUNT.
008660    MOVE REG-ID       TO RT-REG-ID (REG-IX).
008670    MOVE REG-STORE-ID TO RT-STORE-ID (REG-IX).
008680    MOVE REG-STATUS   TO RT-STATUS (REG-IX).
008690    PERFORM 1210-FIND-OR-ADD-STORE.
008700    ADD 1 TO ST-REG-COUNT (STORE-IX).
008710    IF REG-STATUS = 1
008720        ADD 1 TO ST-REG-OPEN-COUNT (STORE-IX)
008730    END-IF.
008740
008750    GO TO 1200-LOAD-REGISTERS.
008760
008770 1200-EXIT.
008780    EXIT.
008790
008800
008810* SAME SHAPE AS 2300-BUCKET-STORE FURTHER DOWN, JUST CALLED FROM   TKT1041
008820* THE REGISTER LOAD INSTEAD OF THE SALE LOOP - A STORE CAN SHOW    TKT1041
008830* UP HERE FIRST IF ITS FIRST REGISTER LOADS BEFORE ANY SALE        TKT1041
008840* AGAINST IT IS READ.                                              TKT1041
008850*    SEARCH ALL AGAINST ST-STORE-ID WOULD REQUIRE THE TABLE
008860*    SORTED, BUT STORES ONLY APPEAR IN REGISTER-MASTER ORDER, SO
008870*    THIS IS A LINEAR SEARCH THAT ADDS A NEW W03-STORE-TABLE ROW
008880*    THE FIRST TIME A STORE-ID IS SEEN.
008890 1210-FIND-OR-ADD-STORE.
008900    SET STORE-IX TO 1.
008910    SEARCH ST-ENTRY
008920        AT END
008930            ADD 1 TO W03-STORE-COUNT
008940            SET STORE-IX TO W03-STORE-COUNT
008950            MOVE RT-STORE-ID (REG-IX) TO ST-STORE-ID (STORE-IX)
008960        WHEN ST-STORE-ID (STORE-IX) = RT-STORE-ID (REG-IX)
008970            CONTINUE.
008980
008990
009000 2000-MAINLINE.
009010* ONE PASS PER SALE-IN RECORD.  TODAY'S SALES ALSO HIT THE  TKT1041
009020* DAILY BUCKET; EVERY SALE HITS THE MONTHLY AND STORE BUCKETSTKT1041
009030* REGARDLESS OF DATE.                                       TKT1041
009040
009050    IF SALE-DATE = WS-TODAY-TEXT
009060        PERFORM 2100-BUCKET-DAILY
009070    END-IF.
009080
009090    PERFORM 2200-BUCKET-MONTH.
009100    PERFORM 2300-BUCKET-STORE THRU 2300-EXIT.
009110
009120    IF SALE-DATE NOT < WS-RANGE-FROM-DATE
009130    AND SALE-DATE NOT > WS-RANGE-TO-DATE
009140        PERFORM 2150-BUCKET-RANGE
009150    END-IF.
009160    PERFORM 9000-READ-SALE.
009170
009180
009190 2100-BUCKET-DAILY.
009200* ONLY PERFORMED WHEN SALE-DATE MATCHES TODAY - SEE THE CHECKTKT1041
009210* IN 2000-MAINLINE ABOVE.                                   TKT1041
009220
009230    ADD SALE-TOTAL TO WS-TODAY-SALES-TOTAL.
009240    ADD SALE-COST  TO WS-TODAY-COST-TOTAL.
009250    ADD 1          TO WS-TODAY-ORDER-CTR.
009260
009270
009280 2200-BUCKET-MONTH.
009290* SALE-DATE-MM COMES FROM THE SALEHDR COPYBOOK'S REDEFINED  TKT1041
009300* VIEW OF SALE-DATE, SAME TRICK CBLMKT03 USES FOR CF-DATE.  TKT1041
009310
009320    SET MONTH-IX TO SALE-DATE-MM OF SALE-DATE-BROKEN-DOWN.
009330    ADD SALE-TOTAL TO MT-SALES-TOTAL (MONTH-IX).
009340    ADD SALE-TOTAL TO WS-YEAR-SALES-TOTAL.
009350
009360
009370* A SALE CARRIES A REGISTER, NOT A STORE - LOOK THE REGISTER
009380* UP IN THE TABLE LOADED AT 1200-LOAD-REGISTERS TO FIND WHICH
009390* STORE'S BUCKETS TO HIT.  A REGISTER THAT DOES NOT MATCH ANY
009400* ROW LOADED (DELETED SINCE, BAD FEED) IS LOGGED AND SKIPPED -
009410* IT DOES NOT STOP THE RUN.
009420 2300-BUCKET-STORE.
009430
009440    SET REG-IX TO 1.
009450    SEARCH ALL RT-ENTRY
009460        AT END
009470            PERFORM 2910-WRITE-EXCEPTION
009480            GO TO 2300-EXIT
009490        WHEN RT-REG-ID (REG-IX) = SALE-REGISTER-ID
009500            CONTINUE.
009510
009520    SET STORE-IX TO 1.
009530    SEARCH ST-ENTRY
009540        AT END
009550            GO TO 2300-EXIT
009560        WHEN ST-STORE-ID (STORE-IX) = RT-STORE-ID (REG-IX)
009570            CONTINUE.
009580
009590    ADD SALE-TOTAL TO ST-SALES-TOTAL (STORE-IX).
009600    ADD 1 TO ST-TXN-COUNT (STORE-IX).
009610* ST-MTD-SALES-TOTAL IS MONTH-TO-DATE, NOT YEAR-TO-DATE - ONLY TKT1041
009620* BUMPED WHEN THE SALE FALLS IN THE SAME MONTH AND YEAR AS     TKT1041
009630* TODAY'S RUN DATE, CHECKED AGAINST WS-TODAY-MM/YYYY SET IN    TKT1041
009640* 1000-INIT.                                                   TKT1041
009650    IF SALE-DATE-MM OF SALE-DATE-BROKEN-DOWN = WS-TODAY-MM
009660    AND SALE-DATE-YYYY OF SALE-DATE-BROKEN-DOWN = WS-TODAY-YYYY
009670        ADD SALE-TOTAL TO ST-MTD-SALES-TOTAL (STORE-IX)
009680    END-IF.
009690
009700 2300-EXIT.
009710    EXIT.
009720
009730
009740* ADDS ONE SALE INTO THE DATE-RANGE TOTALS - ONLY CALLED FROM     TKT1077
009750* 2000-MAINLINE WHEN SALE-DATE FALLS INSIDE WS-RANGE-FROM-DATE    TKT1077
009760* AND WS-RANGE-TO-DATE.  FEEDS 5150-PRINT-DATE-RANGE.  REQ #921.  TKT1077
009770 2150-BUCKET-RANGE.
009780     ADD SALE-TOTAL TO WS-RANGE-SALES-TOTAL.
009790     ADD SALE-COST  TO WS-RANGE-COST-TOTAL.
009800     ADD 1          TO WS-RANGE-ORDER-CTR.
009810
009820
009830* A REGISTER-LESS SALE OR AN UNREADABLE PAID-FLAG STOPS THE
009840* OFFENDING RECORD FROM POSTING INTO A BUCKET BUT DOES NOT
009850* STOP THE RUN - PRINTED AS A ONE-LINE NOTE ON THE SAME
009860* REPORT FILE, RIGHT BEFORE THE HEADED SECTIONS.
009870*    BLANK LINE SPACER USED BETWEEN REPORT SECTIONS AND AFTER A
009880*    REJECTED EXPENSE-LEDGER CARD - KEPT AS ITS OWN PARAGRAPH SO
009890*    EVERY CALLER GETS THE SAME SPACING WITHOUT REPEATING THE
009900*    MOVE/WRITE PAIR.
009910 2910-WRITE-EXCEPTION.
009920
009930    MOVE SPACES TO PRTLINE.
009940    WRITE PRTLINE
009950        AFTER ADVANCING 1 LINE.
009960
009970
009980 9200-READ-EXPENSE.
009990* ONE-RECORD READ, PERFORMED FROM 0000-CBLMKT02 TO PRIME THETKT1041
010000* EXPENSE LOOP AND FROM 2500-EXPENSE-LEDGER TO ADVANCE IT.  TKT1041
010010    READ EXPENSE-TRANS
010020        AT END MOVE "NO" TO MORE-RECS.
010030
010040
010050* EXP-PAID-FLAG IS EDITED AGAINST VALID-FLAG-CHAR BEFORE IT
010060* IS BUCKETED - TICKET #851.
010070*    VALIDATES EXP-PAID-FLAG BEFORE POSTING - A BAD FLAG IS
010080*    COUNTED IN WS-EXP-REJECT-CTR AND SKIPPED RATHER THAN GUESSED
010090*    AT.  A GOOD CARD ROLLS INTO THE MONTHLY MT-EXPENSE-TOTAL
010100*    TABLE AND, WHEN EXP-DATE FALLS INSIDE WS-RANGE-FROM-DATE
010110*    THROUGH WS-RANGE-TO-DATE, INTO WS-RANGE-EXPENSE-TOTAL FOR
010120*    5150-PRINT-DATE-RANGE.  TKT1077.
010130 2500-EXPENSE-LEDGER.
010140
010150    IF EXP-PAID-FLAG NOT VALID-FLAG-CHAR
010160        ADD 1 TO WS-EXP-REJECT-CTR
010170        PERFORM 2910-WRITE-EXCEPTION
010180    ELSE
010190        SET MONTH-IX TO EXP-DATE-MM OF EXP-DATE-BROKEN-DOWN
010200        ADD EXP-AMOUNT TO MT-EXPENSE-TOTAL (MONTH-IX)
010210        ADD EXP-AMOUNT TO WS-YEAR-EXPENSE-TOTAL
010220        IF EXP-DATE NOT < WS-RANGE-FROM-DATE
010230        AND EXP-DATE NOT > WS-RANGE-TO-DATE
010240            ADD EXP-AMOUNT TO WS-RANGE-EXPENSE-TOTAL
010250        END-IF
010260    END-IF.
010270
010280    PERFORM 9200-READ-EXPENSE.
010290
010300
010310 9100-READ-SALEITEM.
010320* ONE-RECORD READ, PERFORMED FROM 0000-CBLMKT02 TO PRIME THETKT1041
010330* TOP-5 LOOP AND FROM 3000-TOP5 TO ADVANCE IT.              TKT1041
010340    READ SALEITEM-IN
010350        AT END MOVE "NO" TO MORE-RECS.
010360
010370
010380 3000-TOP5.
010390* SI-DATE-YYYY CHECK KEEPS A PRIOR-YEAR SALE-ITEM ROW (A LATETKT1041
010400* FEED, A CORRECTION) OUT OF THIS YEAR'S TOP-5 COUNT.       TKT1041
010410
010420    IF SI-DATE-YYYY OF SI-DATE-BROKEN-DOWN = I-YEAR
010430        PERFORM 3100-FIND-OR-ADD-TOP5
010440        ADD SI-QT       TO TP-QTY-TOTAL (TOP-IX)
010450        ADD SI-SUBTOTAL TO TP-SUBTOTAL (TOP-IX)
010460    END-IF.
010470
010480    PERFORM 9100-READ-SALEITEM.
010490
010500
010510 3100-FIND-OR-ADD-TOP5.
010520* SAME FIND-OR-ADD SHAPE AS 1210-FIND-OR-ADD-STORE - LOOKS FOR TKT1041
010530* SI-PRODUCT-ID IN THE CANDIDATE TABLE, ADDS A NEW ROW AND     TKT1041
010540* LOOKS UP THE CURRENT NAME IF THIS IS THE FIRST TIME THE      TKT1041
010550* PRODUCT HAS SHOWN UP ON A SALE-ITEM THIS RUN.                TKT1041
010560
010570    SET TOP-IX TO 1.
010580    SEARCH TP-ENTRY
010590        AT END
010600            ADD 1 TO W04-TOP5-COUNT
010610            SET TOP-IX TO W04-TOP5-COUNT
010620            MOVE SI-PRODUCT-ID TO TP-PRODUCT-ID (TOP-IX)
010630            MOVE SI-NAME       TO TP-NAME (TOP-IX)
010640            PERFORM 3110-CURRENT-PRODUCT-NAME
010650        WHEN TP-PRODUCT-ID (TOP-IX) = SI-PRODUCT-ID
010660            CONTINUE.
010670
010680
010690* PREFER THE PRODUCT MASTER'S CURRENT NAME OVER THE SALE-ITEM
010700* SNAPSHOT WHEN THE PRODUCT IS STILL ON FILE - THE SNAPSHOT
010710* STANDS FOR PRODUCTS THAT HAVE SINCE BEEN DELETED.
010720 3110-CURRENT-PRODUCT-NAME.
010730
010740    SET PROD-IX TO 1.
010750    SEARCH ALL PT-ENTRY
010760        AT END
010770            CONTINUE
010780        WHEN PT-PROD-ID (PROD-IX) = SI-PRODUCT-ID
010790            MOVE PT-PROD-NAME (PROD-IX) TO TP-NAME (TOP-IX).
010800
010810
010820* NO SORT VERB ON THIS SYSTEM - FIVE PASSES OVER THE CANDIDATE
010830* TABLE, EACH TIME PICKING THE LARGEST QUANTITY NOT ALREADY
010840* PICKED, IS PLENTY FOR A HANDFUL OF WINNERS.
010850 3200-SELECT-TOP-FIVE.
010860
010870    MOVE ZERO TO WS-TOP-N.
010880
010890* ONE PASS PER RANK SLOT - PICKS THE LARGEST UNPICKED QUANTITY,    TKT1041
010900* MARKS IT PICKED, STORES IT, MOVES TO THE NEXT SLOT.  STOPS       TKT1041
010910* EARLY IF FEWER THAN FIVE PRODUCTS SOLD THIS YEAR.                TKT1041
010920 3210-PICK-NEXT.
010930
010940    ADD 1 TO WS-TOP-N.
010950    IF WS-TOP-N > 5
010960        GO TO 3200-EXIT
010970    END-IF.
010980    IF WS-TOP-N > W04-TOP5-COUNT
010990        GO TO 3200-EXIT
011000    END-IF.
011010
011020    MOVE ZERO TO WS-BEST-QTY.
011030    MOVE ZERO TO WS-BEST-IX.
011040    SET TOP-IX TO 1.
011050
011060* WALKS THE WHOLE CANDIDATE TABLE LOOKING FOR THE LARGEST          TKT1041
011070* QUANTITY NOT YET PICKED - RUNS FULL LENGTH EVERY CALL SINCE      TKT1041
011080* THE TABLE IS NOT KEPT IN QUANTITY ORDER.                         TKT1041
011090 3220-SCAN-CANDIDATES.
011100
011110    IF TOP-IX > W04-TOP5-COUNT
011120        GO TO 3230-STORE-WINNER
011130    END-IF.
011140    IF NOT TP-ALREADY-PICKED (TOP-IX)
011150    AND TP-QTY-TOTAL (TOP-IX) > WS-BEST-QTY
011160        MOVE TP-QTY-TOTAL (TOP-IX) TO WS-BEST-QTY
011170        SET WS-BEST-IX TO TOP-IX
011180    END-IF.
011190    SET TOP-IX UP BY 1.
011200    GO TO 3220-SCAN-CANDIDATES.
011210
011220* ZERO IN WS-BEST-IX MEANS 3220-SCAN-CANDIDATES FOUND NOTHING      TKT1041
011230* LEFT TO PICK - FEWER PRODUCTS SOLD THIS YEAR THAN RANK SLOTS.    TKT1041
011240*    PROMOTES THE BEST-SCORING UNPICKED TOP-PRODUCT-TABLE ROW
011250*    (FOUND BY THE CALLER'S SCAN, LEFT IN WS-BEST-IX) INTO THE
011260*    NEXT RANK-TABLE SLOT AND MARKS IT PICKED SO 3210-PICK-NEXT
011270*    WILL NOT SELECT IT AGAIN.  WS-BEST-IX OF ZERO MEANS FEWER
011280*    PRODUCTS SOLD THAN WS-TOP-N, SO THE PICK LOOP ENDS EARLY.
011290 3230-STORE-WINNER.
011300
011310    IF WS-BEST-IX = ZERO
011320        GO TO 3200-EXIT
011330    END-IF.
011340    SET TOP-IX TO WS-BEST-IX.
011350    MOVE "Y" TO TP-PICKED (TOP-IX).
011360    SET RANK-IX TO WS-TOP-N.
011370    MOVE TP-PRODUCT-ID (TOP-IX) TO RK-PRODUCT-ID (RANK-IX).
011380    MOVE TP-NAME (TOP-IX)       TO RK-NAME (RANK-IX).
011390    MOVE TP-QTY-TOTAL (TOP-IX)  TO RK-QTY-TOTAL (RANK-IX).
011400    MOVE TP-SUBTOTAL (TOP-IX)   TO RK-SUBTOTAL (RANK-IX).
011410
011420    GO TO 3210-PICK-NEXT.
011430
011440 3200-EXIT.
011450    EXIT.
011460
011470
011480 4000-STORE-STATS.
011490* AVERAGES THE TRANSACTION VALUE PER STORE ONCE ALL SALES    TKT1041
011500* ARE IN - CANNOT BE DONE INLINE IN 2300-BUCKET-STORE SINCE  TKT1041
011510* THE TXN COUNT IS STILL CHANGING WHILE THE FILE IS BEING    TKT1041
011520* READ.                                                      TKT1041
011530
011540    SET STORE-IX TO 1.
011550
011560 4010-STORE-STATS-LOOP.
011570* ZERO-TRANSACTION STORES ARE LEFT AT ZERO RATHER THAN LET A   TKT1041
011580* DIVIDE BY ZERO ABEND THE RUN - A NEW STORE NUMBER CAN LOAD   TKT1041
011590* WITH REGISTERS BUT NO SALES YET THIS YEAR.                  TKT1041
011600
011610    IF STORE-IX > W03-STORE-COUNT
011620        GO TO 4000-EXIT
011630    END-IF.
011640    IF ST-TXN-COUNT (STORE-IX) > ZERO
011650        COMPUTE ST-AVG-TXN-VALUE (STORE-IX) ROUNDED =
011660            ST-SALES-TOTAL (STORE-IX) / ST-TXN-COUNT (STORE-IX)
011670    ELSE
011680        MOVE ZERO TO ST-AVG-TXN-VALUE (STORE-IX)
011690    END-IF.
011700    SET STORE-IX UP BY 1.
011710    GO TO 4010-STORE-STATS-LOOP.
011720
011730 4000-EXIT.
011740    EXIT.
011750
011760
011770 5000-REPORTS.
011780* PRINTS IN A FIXED ORDER - DAILY SUMMARY, MONTHLY TABLE,   TKT1041
011790* TOP-5 MOVERS, PER-STORE STATISTICS - SAME ORDER EVERY RUN TKT1041
011800* SINCE STORE OPS READS THE REPORT IN THAT SEQUENCE.        TKT1041
011810
011820    PERFORM 9900-HEADING.
011830    PERFORM 5100-PRINT-DAILY.
011840    PERFORM 5150-PRINT-DATE-RANGE.
011850    PERFORM 5200-PRINT-MONTHLY-TABLE THRU 5200-EXIT.
011860    PERFORM 5300-PRINT-TOP5 THRU 5300-EXIT.
011870    PERFORM 5400-PRINT-STORE-STATS THRU 5400-EXIT.
011880
011890
011900 5100-PRINT-DAILY.
011910* ONE LINE ONLY - TODAY'S THREE RUNNING TOTALS PLUS THE ORDER   TKT1041
011920* COUNT, ALL ACCUMULATED BY 2100-BUCKET-DAILY AS SALES CAME    TKT1041
011930* THROUGH.  NOTHING HERE READS A FILE - JUST FORMATS WHAT IS   TKT1041
011940* ALREADY SITTING IN WORKING-STORAGE.                          TKT1041
011950
011960    MOVE WS-TODAY-SALES-TOTAL TO O-DAILY-SALES.
011970    MOVE WS-TODAY-COST-TOTAL  TO O-DAILY-COST.
011980    COMPUTE WS-TODAY-PROFIT =
011990        WS-TODAY-SALES-TOTAL - WS-TODAY-COST-TOTAL.
012000    MOVE WS-TODAY-PROFIT      TO O-DAILY-PROFIT.
012010    MOVE WS-TODAY-ORDER-CTR   TO O-DAILY-ORDERS.
012020
012030* TITLE LINE, THEN THE ONE DATA LINE, THEN A BLANK BEFORE THE  TKT1041
012040* MONTHLY TABLE STARTS - SAME TWO-LINES/ONE-LINE SPACING RULE  TKT1041
012050* CBLMKT01 AND CBLMKT03 USE BETWEEN SECTIONS.                  TKT1041
012060    WRITE PRTLINE
012070        FROM DAILY-TITLE-LINE
012080            AFTER ADVANCING 2 LINES.
012090    WRITE PRTLINE
012100        FROM DAILY-LINE
012110            AFTER ADVANCING 2 LINES.
012120    WRITE PRTLINE
012130        FROM BLANK-LINE
012140            AFTER ADVANCING 1 LINE.
012150
012160
012170
012180* ONE TITLE LINE, ONE DATA LINE, ONE EXPENSE LINE - TOTALS THE    TKT1077
012190* WHOLE RUN'S SALES/EXPENSE ACTIVITY OVER WS-RANGE-FROM-DATE      TKT1077
012200* THROUGH WS-RANGE-TO-DATE, BUILT UP AS EACH RECORD WAS READ BY   TKT1077
012210* 2150-BUCKET-RANGE AND THE RANGE CHECK IN 2500-EXPENSE-LEDGER.   TKT1077
012220* WITH NO CARD SUPPLIED THE RANGE DEFAULTS WIDE OPEN, SO THIS     TKT1077
012230* SECTION THEN TOTALS THE WHOLE FILE, SAME AS THE OTHER TABLES.   TKT1077
012240* REQ #921.                                                      TKT1077
012250*    PRINTS THE OPTIONAL DATE-RANGE SUMMARY BLOCK - SALES, COST,
012260*    PROFIT, ORDER COUNT AND EXPENSE TOTAL ACCUMULATED BY
012270*    2500-EXPENSE-LEDGER AND THE SALES-SIDE RANGE TOTALS ABOVE,
012280*    ALL SCOPED TO WS-RANGE-FROM-DATE THROUGH WS-RANGE-TO-DATE.
012290*    PRINTS FOR THE WHOLE FILE WHEN NO DATE-RANGE-CARD WAS READ.
012300*    TKT1077.
012310 5150-PRINT-DATE-RANGE.
012320     MOVE WS-RANGE-FROM-DATE   TO O-RANGE-FROM-DATE.
012330     MOVE WS-RANGE-TO-DATE     TO O-RANGE-TO-DATE.
012340     MOVE WS-RANGE-SALES-TOTAL TO O-RANGE-SALES.
012350     MOVE WS-RANGE-COST-TOTAL  TO O-RANGE-COST.
012360     COMPUTE WS-RANGE-PROFIT-TOTAL =
012370         WS-RANGE-SALES-TOTAL - WS-RANGE-COST-TOTAL.
012380     MOVE WS-RANGE-PROFIT-TOTAL   TO O-RANGE-PROFIT.
012390     MOVE WS-RANGE-ORDER-CTR      TO O-RANGE-ORDERS.
012400     MOVE WS-RANGE-EXPENSE-TOTAL  TO O-RANGE-EXPENSE.
012410
012420     WRITE PRTLINE
012430         FROM DATE-RANGE-TITLE-LINE
012440             AFTER ADVANCING 2 LINES.
012450     WRITE PRTLINE
012460         FROM DATE-RANGE-LINE
012470             AFTER ADVANCING 2 LINES.
012480     WRITE PRTLINE
012490         FROM DATE-RANGE-EXPENSE-LINE
012500             AFTER ADVANCING 1 LINE.
012510     WRITE PRTLINE
012520         FROM BLANK-LINE
012530             AFTER ADVANCING 1 LINE.
012540
012550 5200-PRINT-MONTHLY-TABLE.
012560* TITLE AND COLUMN HEADINGS ONCE, THEN 5210-MONTH-LINE FALLS   TKT1041
012570* THROUGH TWELVE TIMES FOR THE MONTH ROWS, THEN 5220-MONTH-    TKT1041
012580* TOTALS PRINTS THE FOOTING - ALL THREE PARAGRAPHS SHARE ONE   TKT1041
012590* PERFORM THRU BACK IN 5000-REPORTS.                           TKT1041
012600
012610    WRITE PRTLINE
012620        FROM MONTHLY-TITLE-LINE
012630            AFTER ADVANCING 2 LINES.
012640    WRITE PRTLINE
012650        FROM MONTHLY-COLUMN-LINE
012660            AFTER ADVANCING 1 LINE.
012670
012680    SET MONTH-IX TO 1.
012690
012700 5210-MONTH-LINE.
012710* ONE PASS PER CALENDAR MONTH, 1 THROUGH 12, REGARDLESS OF     TKT1041
012720* WHETHER THAT MONTH SAW ANY ACTIVITY - A QUIET MONTH STILL    TKT1041
012730* PRINTS A ROW OF ZEROES SO THE TABLE ALWAYS HAS TWELVE LINES. TKT1041
012740
012750    IF MONTH-IX > 12
012760        GO TO 5220-MONTH-TOTALS
012770    END-IF.
012780    MOVE MO-NAME (MONTH-IX)          TO O-MONTH-NAME.
012790    MOVE MT-SALES-TOTAL (MONTH-IX)   TO O-MONTH-SALES.
012800    MOVE MT-EXPENSE-TOTAL (MONTH-IX) TO O-MONTH-EXPENSE.
012810    COMPUTE MT-NET-TOTAL (MONTH-IX) =
012820        MT-SALES-TOTAL (MONTH-IX) - MT-EXPENSE-TOTAL (MONTH-IX).
012830    MOVE MT-NET-TOTAL (MONTH-IX)     TO O-MONTH-NET.
012840    WRITE PRTLINE
012850        FROM MONTHLY-LINE
012860            AFTER ADVANCING 1 LINE.
012870    SET MONTH-IX UP BY 1.
012880    GO TO 5210-MONTH-LINE.
012890
012900 5220-MONTH-TOTALS.
012910* FALLEN INTO FROM 5210-MONTH-LINE ONCE MONTH-IX PASSES 12 -   TKT1041
012920* PRINTS THE YEAR-TO-DATE FOOTING LINE UNDER THE TWELVE MONTHTKT1041
012930* ROWS, THEN A BLANK LINE BEFORE THE TOP-5 SECTION STARTS.     TKT1041
012940
012950    MOVE WS-YEAR-SALES-TOTAL   TO O-YEAR-SALES.
012960    MOVE WS-YEAR-EXPENSE-TOTAL TO O-YEAR-EXPENSE.
012970    COMPUTE WS-YEAR-NET-TOTAL =
012980        WS-YEAR-SALES-TOTAL - WS-YEAR-EXPENSE-TOTAL.
012990    MOVE WS-YEAR-NET-TOTAL     TO O-YEAR-NET.
013000    WRITE PRTLINE
013010        FROM MONTHLY-TOTAL-LINE
013020            AFTER ADVANCING 2 LINES.
013030    WRITE PRTLINE
013040        FROM BLANK-LINE
013050            AFTER ADVANCING 1 LINE.
013060
013070 5200-EXIT.
013080    EXIT.
013090
013100
013110 5300-PRINT-TOP5.
013120* TITLE AND COLUMN HEADING PRINT ONCE HERE, THEN 5310-TOP5-    TKT1041
013130* LINE FALLS THROUGH THE FIVE RANK SLOTS - A SLOT WITH NO      TKT1041
013140* PRODUCT ID IN IT IS SKIPPED RATHER THAN PRINTED BLANK.       TKT1041
013150* PRINTS W05-RANK-TABLE, NOT W04-TOP5-TABLE DIRECTLY - THE  TKT1041
013160* CANDIDATE TABLE IS UNSORTED, ONLY THE FIVE WINNERS PICKED  TKT1041
013170* BY                                                         TKT1041
013180* 3200-SELECT-TOP-FIVE ARE IN RANK ORDER.                   TKT1041
013190
013200    WRITE PRTLINE
013210        FROM TOP5-TITLE-LINE
013220            AFTER ADVANCING 2 LINES.
013230    WRITE PRTLINE
013240        FROM TOP5-COLUMN-LINE
013250            AFTER ADVANCING 1 LINE.
013260
013270    SET RANK-IX TO 1.
013280
013290 5310-TOP5-LINE.
013300
013310    IF RANK-IX > 5
013320        GO TO 5320-TOP5-DONE
013330    END-IF.
013340    IF RK-PRODUCT-ID (RANK-IX) = ZERO
013350        GO TO 5315-NEXT-RANK
013360    END-IF.
013370    MOVE RANK-IX TO O-TOP5-RANK.
013380    MOVE RK-PRODUCT-ID (RANK-IX) TO O-TOP5-PRODUCT-ID.
013390    MOVE RK-NAME (RANK-IX)       TO O-TOP5-NAME.
013400    MOVE RK-QTY-TOTAL (RANK-IX)  TO O-TOP5-QTY.
013410    MOVE RK-SUBTOTAL (RANK-IX)   TO O-TOP5-AMOUNT.
013420    WRITE PRTLINE
013430        FROM TOP5-LINE
013440            AFTER ADVANCING 1 LINE.
013450
013460 5315-NEXT-RANK.
013470* SKIPS THE PRINT WHEN A RANK SLOT WAS NEVER FILLED - HAPPENS TKT1041
013480* WHEN FEWER THAN 5 PRODUCTS SOLD ALL YEAR, SEE 3230-STORE-    TKT1041
013490* WINNER.                                                     TKT1041
013500
013510    SET RANK-IX UP BY 1.
013520    GO TO 5310-TOP5-LINE.
013530
013540 5320-TOP5-DONE.
013550
013560    WRITE PRTLINE
013570        FROM BLANK-LINE
013580            AFTER ADVANCING 1 LINE.
013590
013600 5300-EXIT.
013610    EXIT.
013620
013630
013640 5400-PRINT-STORE-STATS.
013650* LAST SECTION ON THE PAGE - NO BLANK LINE FOLLOWS THE LAST    TKT1041
013660* STORE ROW SINCE THE REPORT FILE CLOSES RIGHT AFTER THIS      TKT1041
013670* PARAGRAPH RETURNS TO 5000-REPORTS.                           TKT1041
013680* LAST SECTION ON THE REPORT - PRINTS ONE LINE PER ROW IN   TKT1041
013690* W03-STORE-TABLE, BUILT UP BY 1200-LOAD-REGISTERS AND      TKT1041
013700* 2300-BUCKET-STORE OVER THE COURSE OF THE RUN.             TKT1041
013710
013720    WRITE PRTLINE
013730        FROM STORE-TITLE-LINE
013740            AFTER ADVANCING 2 LINES.
013750    WRITE PRTLINE
013760        FROM STORE-COLUMN-LINE-1
013770            AFTER ADVANCING 1 LINE.
013780
013790    SET STORE-IX TO 1.
013800
013810 5410-STORE-LINE.
013820* ONE LINE PER ROW BUILT IN W03-STORE-TABLE - THE TABLE ITSELFTKT1041
013830* HOLDS ONLY STORES SEEN ON A REGISTER OR A SALE, SO A STORE   TKT1041
013840* NUMBER WITH NO ACTIVITY AT ALL NEVER MAKES THIS REPORT.      TKT1041
013850
013860    IF STORE-IX > W03-STORE-COUNT
013870        GO TO 5400-EXIT
013880    END-IF.
013890    MOVE ST-STORE-ID (STORE-IX)        TO O-STORE-ID.
013900    MOVE ST-REG-COUNT (STORE-IX)       TO O-STORE-REGS.
013910    MOVE ST-REG-OPEN-COUNT (STORE-IX)  TO O-STORE-OPEN.
013920    MOVE ST-SALES-TOTAL (STORE-IX)     TO O-STORE-SALES.
013930    MOVE ST-MTD-SALES-TOTAL (STORE-IX) TO O-STORE-MTD.
013940    MOVE ST-TXN-COUNT (STORE-IX)       TO O-STORE-TXNS.
013950    MOVE ST-AVG-TXN-VALUE (STORE-IX)   TO O-STORE-AVG.
013960    WRITE PRTLINE
013970        FROM STORE-LINE
013980            AFTER ADVANCING 1 LINE.
013990    SET STORE-IX UP BY 1.
014000    GO TO 5410-STORE-LINE.
014010
014020 5400-EXIT.
014030    EXIT.
014040
014050
014060 6000-CLOSING.
014070* CLOSES ALL FIVE INPUT FILES PLUS THE SHARED REPORT FILE - NO TKT1041
014080* SORT WORK FILES TO CLEAN UP IN THIS PROGRAM.               TKT1041
014090
014100    CLOSE PRODUCT-MASTER.
014110    CLOSE REGISTER-MASTER.
014120    CLOSE SALE-IN.
014130    CLOSE SALEITEM-IN.
014140    CLOSE EXPENSE-TRANS.
014150    CLOSE REPORT-PRTOUT.
014160
014170
014180 9000-READ-SALE.
014190* ONE-RECORD READ, PERFORMED FROM 1000-INIT TO PRIME THE MAINTKT1041
014200* LOOP AND FROM 2000-MAINLINE TO ADVANCE IT.                TKT1041
014210    READ SALE-IN
014220        AT END MOVE "NO" TO MORE-RECS.
014230
014240
014250 9900-HEADING.
014260* REPORT PAGE HEADING - PAGE NUMBER BUMP, HEADING LINE, ONE TKT1041
014270* BLANK SPACER - SAME SHAPE CBLMKT01 AND CBLMKT03 USE.      TKT1041
014280
014290    ADD 1 TO WS-RPT-PCTR.
014300    MOVE WS-RPT-PCTR TO O-PCTR.
014310
014320    WRITE PRTLINE
014330        FROM COMPANY-TITLE
014340            AFTER ADVANCING PAGE.
014350    WRITE PRTLINE
014360        FROM BLANK-LINE
014370            AFTER ADVANCING 1 LINE.
