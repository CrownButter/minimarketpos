000100*****************************************************************
000110* STOCKMAS.CPY                                                 *
000120* STOCK MASTER - ONE ROW PER STORE/WAREHOUSE + PRODUCT.        *
000130* STORE-ID = 0 MEANS A WAREHOUSE ROW, WAREHOUSE-ID = 0 MEANS A *
000140* STORE ROW.  SORTED BY STORE-ID THEN PRODUCT-ID ON THE FILE.  *
000150*****************************************************************
000160* CHANGE LOG.
000170*    01/06/92  R.HUELSKAMP  ORIG - CBLMKT01 STOCK LAYOUT.
000180*    11/30/93  R.HUELSKAMP  ADDED STK-PRICE OVERRIDE FIELD.
000190*    09/02/98  T.OKONKWO    Y2K - NO DATE FIELDS, SIGNED OFF.
000200*****************************************************************
000210 01  STOCK-RECORD.
000220     05  STK-STORE-ID            PIC 9(09).
000230     05  STK-WAREHOUSE-ID        PIC 9(09).
000240     05  STK-PRODUCT-ID          PIC 9(09).
000250     05  STK-QUANTITY            PIC S9(07).
000260     05  STK-PRICE               PIC S9(08)V99.
000270     05  FILLER                  PIC X(03).
000280*        RESERVED FOR EXPANSION.
