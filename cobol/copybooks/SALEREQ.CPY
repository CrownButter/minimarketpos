000100*****************************************************************
000110* SALEREQ.CPY                                                  *
000120* CHECKOUT REQUEST - ONE PER REGISTER TO BE CHECKED OUT THIS   *
000130* RUN.  READ IN INPUT ORDER, NOT SORTED, BY CBLMKT01.          *
000140*****************************************************************
000150* CHANGE LOG.
000160*    05/04/92  R.HUELSKAMP  ORIG - CBLMKT01 CHECKOUT REQUEST.
000170*    02/08/96  M.ABERNATHY  ADDED REQ-DISCOUNT-PCT, SPLIT FROM
000180*                           TAX-PCT PER STORE OPS REQUEST #611.
000190*    09/02/98  T.OKONKWO    Y2K - REQ-SALE-DATE ALREADY YYYY-MM-DD,
000200*                           SIGNED OFF.
000210*    11/09/04  M.ABERNATHY  DROPPED THE REQ-DATE-BROKEN-DOWN
000220*                           REDEFINE - NOTHING EVER MOVED
000230*                           THROUGH IT.  TKT1082.
000240*****************************************************************
000250 01  SALEREQ-RECORD.
000260     05  REQ-REGISTER-ID         PIC 9(09).
000270     05  REQ-CLIENT-ID           PIC 9(09).
000280     05  REQ-CLIENT-NAME         PIC X(30).
000290     05  REQ-TAX-PCT             PIC 9(02)V99.
000300     05  REQ-DISCOUNT-PCT        PIC 9(02)V99.
000310     05  REQ-PAID                PIC S9(08)V99.
000320     05  REQ-PAIDMETHOD          PIC X(06).
000330         88  REQ-PAID-BY-CASH        VALUE 'CASH  '.
000340         88  REQ-PAID-BY-CARD        VALUE 'CARD  '.
000350         88  REQ-PAID-BY-CHEQUE      VALUE 'CHEQUE'.
000360     05  REQ-SALE-DATE           PIC X(10).
000370*        NO PADDING FILLER ON THIS RECORD - REQ-REGISTER-ID
000380*        THROUGH REQ-SALE-DATE ABOVE ALREADY TOTAL 82 BYTES,
000390*        WHICH TIES OUT EXACTLY TO THE SALEREQ-FILE LENGTH ON
000400*        RECORD.
