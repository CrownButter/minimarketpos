000100*****************************************************************
000110* EXPNTRN.CPY                                                  *
000120* DAILY EXPENSE TRANSACTION - FEEDS THE EXPENSE LEDGER SECTION *
000130* OF THE MANAGEMENT REPORT, PRINTED BY CBLMKT02.                *
000140*****************************************************************
000150* CHANGE LOG.
000160*    06/11/93  R.HUELSKAMP  ORIG - CBLMKT02 EXPENSE LAYOUT.
000170*    09/02/98  T.OKONKWO    Y2K - EXP-DATE ALREADY YYYY-MM-DD,
000180*                           SIGNED OFF.
000190*****************************************************************
000200 01  EXPENSE-RECORD.
000210     05  EXP-ID                  PIC 9(09).
000220     05  EXP-DATE                PIC X(10).
000230     05  EXP-STORE-ID            PIC 9(09).
000240     05  EXP-CATEGORY-ID         PIC 9(09).
000250     05  EXP-AMOUNT              PIC S9(08)V99.
000260     05  EXP-PAID-FLAG           PIC X(01).
000270         88  EXP-IS-PAID             VALUE 'Y'.
000280         88  EXP-NOT-PAID             VALUE 'N'.
000290*        NO PADDING FILLER ON THIS RECORD - EXP-ID THROUGH
000300*        EXP-PAID-FLAG ABOVE ALREADY TOTAL 48 BYTES, WHICH TIES
000310*        OUT EXACTLY TO THE EXPENSE-FILE LENGTH ON RECORD.
000320*
000330* ALTERNATE VIEW OF EXP-DATE FOR THE MONTHLY EXPENSE CONTROL
000340* BREAK DONE IN CBLMKT02 2500-EXPENSE-LEDGER.
000350 01  EXP-DATE-BROKEN-DOWN REDEFINES EXPENSE-RECORD.
000360     05  FILLER                  PIC X(09).
000370     05  EXP-DATE-YYYY           PIC 9(04).
000380     05  FILLER                  PIC X.
000390     05  EXP-DATE-MM             PIC 9(02).
000400     05  FILLER                  PIC X.
000410     05  EXP-DATE-DD             PIC 9(02).
000420     05  FILLER                  PIC X(29).
