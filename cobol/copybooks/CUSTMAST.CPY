000100*****************************************************************
000110* CUSTMAST.CPY                                                 *
000120* CUSTOMER MASTER - DEFAULT DISCOUNT PERCENT PER CUSTOMER.     *
000130* SORTED BY CUSTOMER-ID ON THE FILE, LOADED ONCE INTO           *
000140* W01-CUSTOMER-TABLE FOR THE DISCOUNT LOOKUP IN CBLMKT01.      *
000150*****************************************************************
000160* CHANGE LOG.
000170*    03/02/92  R.HUELSKAMP  ORIG - CBLMKT01 CUSTOMER LAYOUT.
000180*    09/02/98  T.OKONKWO    Y2K - NO DATE FIELDS, SIGNED OFF.
000190*    11/09/04  M.ABERNATHY  DROPPED THE CUST-NAME-SPLIT REDEFINE -
000200*                           NO PROGRAM EVER MOVED THROUGH IT AND
000210*                           THE RECEIPT LAYOUT DOES NOT PRINT THE
000220*                           CUSTOMER NAME AT ALL.  TKT1082.
000230*****************************************************************
000240 01  CUSTOMER-RECORD.
000250     05  CUST-ID                 PIC 9(09).
000260     05  CUST-NAME               PIC X(30).
000270     05  CUST-DISCOUNT           PIC 9(02)V99.
000280         88  CUST-NO-DISCOUNT        VALUE 0.
000290*        NO PADDING FILLER ON THIS RECORD - CUST-ID THROUGH
000300*        CUST-DISCOUNT ABOVE ALREADY TOTAL 43 BYTES, WHICH TIES
000310*        OUT EXACTLY TO THE CUSTOMER-FILE LENGTH ON RECORD.
