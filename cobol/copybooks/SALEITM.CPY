000100*****************************************************************
000110* SALEITM.CPY                                                  *
000120* POSTED SALE ITEM - OUTPUT OF CBLMKT01, ONE PER CART LINE     *
000130* ACTUALLY POSTED.  CHILD OF SALEHDR.CPY VIA SI-SALE-ID.       *
000140*****************************************************************
000150* CHANGE LOG.
000160*    05/04/92  R.HUELSKAMP  ORIG - CBLMKT01 SALE ITEM OUTPUT.
000170*    09/02/98  T.OKONKWO    Y2K - SI-DATE ALREADY YYYY-MM-DD,
000180*                           SIGNED OFF.
000190*****************************************************************
000200 01  SALEITEM-RECORD.
000210     05  SI-SALE-ID              PIC 9(09).
000220     05  SI-PRODUCT-ID           PIC 9(09).
000230     05  SI-NAME                 PIC X(30).
000240     05  SI-PRICE                PIC S9(08)V99.
000250     05  SI-QT                   PIC 9(05).
000260     05  SI-SUBTOTAL             PIC S9(08)V99.
000270     05  SI-DATE                 PIC X(10).
000280     05  FILLER                  PIC X(01).
000290*        RESERVED FOR EXPANSION.
000300*
000310* ALTERNATE VIEW OF SI-DATE FOR THE TOP-5-PRODUCTS-BY-YEAR SCAN
000320* DONE IN CBLMKT02 3000-TOP5.
000330 01  SI-DATE-BROKEN-DOWN REDEFINES SALEITEM-RECORD.
000340     05  FILLER                  PIC X(73).
000350     05  SI-DATE-YYYY            PIC 9(04).
000360     05  FILLER                  PIC X.
000370     05  SI-DATE-MM              PIC 9(02).
000380     05  FILLER                  PIC X.
000390     05  SI-DATE-DD              PIC 9(02).
000400     05  FILLER                  PIC X(01).
