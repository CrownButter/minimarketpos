000100*****************************************************************
000110* PRODMAST.CPY                                                 *
000120* PRODUCT MASTER RECORD - ONE ROW PER SALEABLE ITEM.           *
000130* LOADED INTO PROD-TABLE (SEE W01-PRODUCT-TABLE) AT START OF  *
000140* RUN AND SCANNED, NEVER READ RANDOM.                          *
000150*****************************************************************
000160* CHANGE LOG.
000170*    01/06/92  R.HUELSKAMP  ORIG - CBLMKT01/02 PRODUCT LAYOUT.
000180*    04/14/95  R.HUELSKAMP  ADDED PROD-TAXMETHOD PER AUDIT.
000190*    09/02/98  T.OKONKWO    Y2K - NO DATE FIELDS ON THIS RECORD,
000200*                           REVIEWED AND SIGNED OFF.
000210*****************************************************************
000220 01  PROD-RECORD.
000230     05  PROD-ID                 PIC 9(09).
000240     05  PROD-CODE               PIC X(13).
000250     05  PROD-NAME               PIC X(30).
000260     05  PROD-CATEGORY           PIC X(15).
000270     05  PROD-COST               PIC S9(08)V99.
000280     05  PROD-PRICE              PIC S9(08)V99.
000290     05  PROD-TAX-PCT            PIC 9(02)V99.
000300     05  PROD-TAXMETHOD          PIC 9.
000310         88  PROD-TAX-INCLUSIVE      VALUE 1.
000320         88  PROD-TAX-EXCLUSIVE      VALUE 2.
000330     05  PROD-ALERT-QT           PIC 9(05).
000340     05  PROD-TYPE               PIC X(08).
000350         88  PROD-IS-STANDARD        VALUE 'STANDARD'.
000360         88  PROD-IS-COMBO           VALUE 'COMBO   '.
000370     05  FILLER                  PIC X(05).
000380*        RESERVED FOR EXPANSION - DO NOT MOVE THE FILLER UP.
000390*
000400* ALTERNATE VIEW USED WHEN THE COST/PRICE PAIR IS MOVED AS ONE
000410* UNIT INTO THE PRODUCT TABLE (SEE 1100-LOAD-PRODUCTS) SO THE TWO
000420* FIGURES CANNOT GET OUT OF STEP WITH EACH OTHER ACROSS A
000430* MAINTENANCE CHANGE.
000440 01  PROD-COST-PRICE-PAIR REDEFINES PROD-RECORD.
000450     05  FILLER                  PIC X(67).
000460     05  PROD-PAIR-VALUES.
000470         10  PROD-PAIR-COST      PIC S9(08)V99.
000480         10  PROD-PAIR-PRICE     PIC S9(08)V99.
000490     05  FILLER                  PIC X(23).
