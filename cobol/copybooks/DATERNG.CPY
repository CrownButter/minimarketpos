000100*****************************************************************
000110* DATERNG.CPY                                                  *
000120* ONE-CARD DATE-RANGE PARAMETER - TELLS CBLMKT02 AND CBLMKT03  *
000130* WHAT START/END DATE TO TOTAL THE "DATE RANGE" REPORT         *
000140* SECTIONS OVER.  A SMALL FILE RATHER THAN A PARM CARD SO      *
000150* NIGHT OPS CAN PUNCH A NEW RANGE WITHOUT TOUCHING THE JCL.    *
000160*****************************************************************
000170* CHANGE LOG.
000180*    04/02/04  M.ABERNATHY  ORIG - REQ #921, STORE OPS WANTED  TKT1077
000190*                           AN ARBITRARY-RANGE SALES/CASH-FLOW/TKT1077
000200*                           EXPENSE TOTAL WITHOUT WAITING ON A  TKT1077
000210*                           MONTH TO CLOSE.  ONE CARD PER RUN - TKT1077
000220*                           IF THE FILE IS EMPTY BOTH PROGRAMS  TKT1077
000230*                           DEFAULT TO A WIDE-OPEN RANGE SO A   TKT1077
000240*                           MISSING CARD DOES NOT ABEND THE RUN.TKT1077
000250*****************************************************************
000260 01  DATE-RANGE-RECORD.
000270     05  DRC-FROM-DATE           PIC X(10).
000280     05  DRC-TO-DATE             PIC X(10).
000290* NO PADDING FILLER NEEDED ABOVE - THE TWO DATES ALREADY TOTAL
000300* 20 BYTES, WHICH TIES OUT EXACTLY TO THE RANGE-CARD LENGTH ON
000310* RECORD.  THIS FILLER PADS THE RECORD OUT TO 30 BYTES SO THE
000320* CARD IMAGE MATCHES THE SHOP'S USUAL 30-COLUMN PARAMETER-CARD
000330* WIDTH.
000340     05  FILLER                  PIC X(10).
