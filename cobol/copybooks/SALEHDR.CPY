000100*****************************************************************
000110* SALEHDR.CPY                                                  *
000120* POSTED SALE HEADER - OUTPUT OF CBLMKT01, INPUT TO CBLMKT02.  *
000130* ONE ROW PER COMPLETED CHECKOUT.  SALE-ID ASSIGNED FROM A     *
000140* RUN COUNTER STARTING AT 1 (SEE W01-NEXT-SALE-ID).             *
000150*****************************************************************
000160* CHANGE LOG.
000170*    05/04/92  R.HUELSKAMP  ORIG - CBLMKT01 SALE HEADER OUTPUT.
000180*    02/08/96  M.ABERNATHY  ADDED DISCOUNT FIELDS ALONGSIDE TAX.
000190*    09/02/98  T.OKONKWO    Y2K - SALE-DATE ALREADY YYYY-MM-DD,
000200*                           SIGNED OFF.
000210*    03/15/03  M.ABERNATHY  PADDED RECORD FOR FUTURE LOYALTY-
000220*                           POINTS FIELD PER REQUEST #902 (NEVER
000230*                           BUILT - FILLER STILL RESERVED).
000240*****************************************************************
000250 01  SALE-RECORD.
000260     05  SALE-ID                 PIC 9(09).
000270     05  SALE-CLIENT-ID          PIC 9(09).
000280     05  SALE-CLIENT-NAME        PIC X(30).
000290     05  SALE-COST               PIC S9(08)V99.
000300     05  SALE-SUBTOTAL           PIC S9(08)V99.
000310     05  SALE-TAX-PCT            PIC 9(02)V99.
000320     05  SALE-TAXAMOUNT          PIC S9(08)V99.
000330     05  SALE-DISCOUNT-PCT       PIC 9(02)V99.
000340     05  SALE-DISCOUNTAMOUNT     PIC S9(08)V99.
000350     05  SALE-TOTAL              PIC S9(08)V99.
000360     05  SALE-PAID               PIC S9(08)V99.
000370     05  SALE-TOTALITEMS         PIC 9(05).
000380     05  SALE-PAIDMETHOD         PIC X(06).
000390     05  SALE-REGISTER-ID        PIC 9(09).
000400     05  SALE-STATUS             PIC 9.
000410         88  SALE-FULLY-PAID         VALUE 0.
000420         88  SALE-PARTIAL-CREDIT      VALUE 1.
000430     05  SALE-DATE               PIC X(10).
000440     05  FILLER                  PIC X(23).
000450*        RESERVED FOR EXPANSION - LOYALTY POINTS (REQUEST #902,
000460*        NEVER IMPLEMENTED).
000470*
000480* ALTERNATE VIEW OF SALE-DATE FOR THE DAILY AND MONTHLY CONTROL
000490* BREAKS DONE IN CBLMKT02 2000-MAINLINE.
000500 01  SALE-DATE-BROKEN-DOWN REDEFINES SALE-RECORD.
000510     05  FILLER                  PIC X(137).
000520     05  SALE-DATE-YYYY          PIC 9(04).
000530     05  FILLER                  PIC X.
000540     05  SALE-DATE-MM            PIC 9(02).
000550     05  FILLER                  PIC X.
000560     05  SALE-DATE-DD            PIC 9(02).
000570     05  FILLER                  PIC X(23).
