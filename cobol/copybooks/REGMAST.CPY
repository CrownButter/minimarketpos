000100*****************************************************************
000110* REGMAST.CPY                                                  *
000120* REGISTER MASTER / RUNNING TENDER TOTALS - ONE ROW PER TILL.  *
000130* REWRITTEN AT THE END OF EVERY CBLMKT01 RUN AFTER TENDER      *
000140* ACCUMULATION.  SORTED BY REGISTER-ID ON THE FILE.            *
000150*****************************************************************
000160* CHANGE LOG.
000170*    02/11/92  R.HUELSKAMP  ORIG - CBLMKT01 REGISTER LAYOUT.
000180*    07/19/94  R.HUELSKAMP  SPLIT CASH/CC/CHEQUE SUB FROM TOTAL
000190*                           PER STORE OPS REQUEST #440.
000200*    09/02/98  T.OKONKWO    Y2K - REG-DATE IS X(10) YYYY-MM-DD,
000210*                           ALREADY FOUR-DIGIT YEAR, SIGNED OFF.
000220*    01/23/06  M.ABERNATHY  DROPPED THE REG-DATE-BROKEN-DOWN
000230*                           REDEFINE - TKT1077'S DATE-RANGE REPORT
000240*                           WENT THROUGH SALE-DATE-BROKEN-DOWN AND
000250*                           EXP-DATE-BROKEN-DOWN INSTEAD, SO THE
000260*                           AGING VIEW HELD IN RESERVE HERE SINCE
000270*                           TKT1082 NEVER DID GET USED.  TKT1102.
000280*****************************************************************
000290 01  REGISTER-RECORD.
000300     05  REG-ID                  PIC 9(09).
000310     05  REG-USER-ID             PIC 9(09).
000320     05  REG-STORE-ID            PIC 9(09).
000330     05  REG-CASH-INHAND         PIC S9(08)V99.
000340     05  REG-CASH-TOTAL          PIC S9(08)V99.
000350     05  REG-CASH-SUB            PIC S9(08)V99.
000360     05  REG-CC-TOTAL            PIC S9(08)V99.
000370     05  REG-CC-SUB              PIC S9(08)V99.
000380     05  REG-CHEQUE-TOTAL        PIC S9(08)V99.
000390     05  REG-CHEQUE-SUB          PIC S9(08)V99.
000400     05  REG-STATUS              PIC 9.
000410         88  REG-IS-OPEN             VALUE 1.
000420         88  REG-IS-CLOSED           VALUE 0.
000430     05  REG-DATE                PIC X(10).
000440*        REG-STATUS THROUGH REG-DATE ABOVE ARE THE WHOLE RECORD -
000450*        NO PADDING FILLER HERE; 108 BYTES TIES OUT EXACTLY TO
000460*        THE REGISTER-FILE LENGTH STORE OPS HAS ON RECORD, SO
000470*        NONE IS CARRIED FOR FUTURE EXPANSION (CONTRAST
000480*        PRODMAST/CARTTRN/CASHTRN, WHERE THE ON-RECORD LENGTH
000490*        NEVER MATCHED THE FIELD LIST AND A PAD WAS THE ONLY WAY
000500*        TO RECONCILE THE TWO).
000510*        TKT1102.
