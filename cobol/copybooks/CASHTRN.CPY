000100*****************************************************************
000110* CASHTRN.CPY                                                  *
000120* DAILY CASH-FLOW TRANSACTION - FEEDS THE CASH-FLOW LEDGER     *
000130* SECTION OF THE MANAGEMENT REPORT, PRINTED BY CBLMKT03.       *
000140* INFLOW AND OUTFLOW MOVEMENTS SHARE THIS LAYOUT, DISTINGUISHED*
000150* BY CF-FLOW-TYPE.                                             *
000160*****************************************************************
000170* CHANGE LOG.
000180*    06/11/93  R.HUELSKAMP  ORIG - CBLMKT03 CASH-FLOW LAYOUT.
000190*    02/08/96  M.ABERNATHY  WIDENED CF-AMOUNT TO S9(13)V99 PER
000200*                           STORE OPS REQUEST #611 (LARGE
000210*                           WHOLESALE DEPOSITS).
000220*    09/02/98  T.OKONKWO    Y2K - CF-DATE ALREADY YYYY-MM-DD,
000230*                           SIGNED OFF.
000240*****************************************************************
000250 01  CASHFLOW-RECORD.
000260     05  CF-ID                   PIC 9(09).
000270     05  CF-DATE                 PIC X(10).
000280     05  CF-STORE-ID             PIC 9(09).
000290     05  CF-CATEGORY-ID          PIC 9(09).
000300     05  CF-AMOUNT               PIC S9(13)V99.
000310     05  CF-FLOW-TYPE            PIC X(07).
000320         88  CF-IS-INFLOW            VALUE 'INFLOW '.
000330         88  CF-IS-OUTFLOW           VALUE 'OUTFLOW'.
000340     05  CF-PAID-FLAG            PIC X(01).
000350         88  CF-IS-PAID              VALUE 'Y'.
000360         88  CF-NOT-PAID             VALUE 'N'.
000370     05  CF-DELETED              PIC X(01).
000380         88  CF-IS-DELETED           VALUE 'Y'.
000390         88  CF-NOT-DELETED          VALUE 'N'.
000400     05  FILLER                  PIC X(02).
000410*        RESERVED FOR EXPANSION.
000420*
000430* ALTERNATE VIEW OF CF-DATE FOR THE MONTHLY CASH-FLOW CONTROL
000440* BREAK DONE IN CBLMKT03 2000-MAINLINE.
000450 01  CF-DATE-BROKEN-DOWN REDEFINES CASHFLOW-RECORD.
000460     05  FILLER                  PIC X(09).
000470     05  CF-DATE-YYYY            PIC 9(04).
000480     05  FILLER                  PIC X.
000490     05  CF-DATE-MM              PIC 9(02).
000500     05  FILLER                  PIC X.
000510     05  CF-DATE-DD              PIC 9(02).
000520     05  FILLER                  PIC X(44).
