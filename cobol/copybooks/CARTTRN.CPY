000100*****************************************************************
000110* CARTTRN.CPY                                                  *
000120* CART LINE TRANSACTION - PENDING "POSALE" LINES CAPTURED AT   *
000130* THE TILL.  FILE IS GROUPED (NOT NECESSARILY SORTED WITHIN    *
000140* GROUP) BY CART-REGISTER-ID.  LOADED WHOLE INTO                *
000150* W01-CART-TABLE IN CBLMKT01 SINCE CHECKOUT REQUESTS DO NOT    *
000160* ARRIVE IN REGISTER-ID ORDER.                                  *
000170*****************************************************************
000180* CHANGE LOG.
000190*    04/20/92  R.HUELSKAMP  ORIG - CBLMKT01 CART LINE LAYOUT.
000200*    02/08/96  M.ABERNATHY  ADDED CART-HOLD-NO FOR PARKED CARTS.
000210*    09/02/98  T.OKONKWO    Y2K - NO DATE FIELDS, SIGNED OFF.
000220*    11/09/04  M.ABERNATHY  DROPPED THE CART-QTY-VIEW REDEFINE -
000230*                           CART-QT IS ALREADY UNSIGNED DISPLAY,
000240*                           SO THE "UNSIGNED VIEW" NEVER GOT
000250*                           MOVED THROUGH BY ANYTHING.  TKT1082.
000260*****************************************************************
000270 01  CART-RECORD.
000280     05  CART-REGISTER-ID        PIC 9(09).
000290     05  CART-PRODUCT-ID         PIC 9(09).
000300     05  CART-NAME               PIC X(30).
000310     05  CART-COST               PIC S9(08)V99.
000320     05  CART-PRICE              PIC S9(08)V99.
000330     05  CART-QT                 PIC 9(05).
000340     05  CART-STATUS             PIC 9.
000350         88  CART-LINE-ACTIVE        VALUE 0.
000360         88  CART-LINE-HELD          VALUE 1.
000370     05  CART-HOLD-NO            PIC 9(04).
000380     05  FILLER                  PIC X(02).
000390*        RESERVED FOR EXPANSION.
