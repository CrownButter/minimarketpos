000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   CBLMKT03
000120 AUTHOR.    R HUELSKAMP
000130 INSTALLATION.  MINI-MART DP.
000140 DATE-WRITTEN.  06/11/93
000150 DATE-COMPILED.
000160 SECURITY.   NONE.
000170
000180***************************************************************
000190* NIGHTLY CASH-FLOW LEDGER RUN.  RUNS AFTER CBLMKT01 AND       *
000200* CBLMKT02.  READS THE CASH-FLOW TRANSACTION FILE, SKIPS THE   *
000210* SOFT-DELETED ROWS, EDITS EACH ENTRY, AND BUCKETS THE SIGNED  *
000220* AMOUNT (INFLOW POSITIVE, OUTFLOW NEGATIVE) BY STORE, BY      *
000230* CATEGORY AND BY MONTH.  PRINTS THE CASH-FLOW STATEMENT PLUS  *
000240* THE THREE BREAKDOWN TABLES ONTO THE SAME MANAGEMENT REPORT   *
000250* FILE CBLMKT01/CBLMKT02 OPENED (EXTENDED, NOT REPLACED).      *
000260***************************************************************
000270* NOTE - NO STORE MASTER OR CATEGORY MASTER EXISTS ON THIS     *
000280* SYSTEM, SO THE STORE AND CATEGORY TABLES ARE BUILT UP AS THE *
000290* LEDGER IS READ (FIND-OR-ADD), SAME AS CBLMKT02'S PER-STORE   *
000300* STATISTICS TABLE.  TOTALS COVER WHATEVER IS SITTING IN THE   *
000310* CASH-FLOW FILE AT THE TIME THIS RUNS.                        *
000320***************************************************************
000330* CHANGE LOG.
000340*    06/11/93  R.HUELSKAMP  ORIG - CASH-FLOW STATEMENT (INFLOW,
000350*                           OUTFLOW, NET) ONLY, PATTERNED ON AN
000360*                           EARLIER IN-HOUSE CONTROL-BREAK REPORT.
000370*    02/08/96  M.ABERNATHY  ADDED THE PER-STORE AND PER-       REQ0618
000380*                           CATEGORY BREAKDOWN TABLES PER STORE REQ0618
000390*                           OPS REQUEST #618 (SAME REQUEST THAT REQ0618
000400*                           WIDENED CF-AMOUNT - SEE CASHTRN.CPY REQ0618
000410*                           CHANGE LOG).                        REQ0618
000420*    01/14/97  M.ABERNATHY  ADDED THE MONTH-BY-MONTH BREAKDOWN  TKT0741
000430*                           TABLE TO MATCH THE NEW MONTHLY      TKT0741
000440*                           EXPENSE COLUMN CBLMKT02 PICKED UP   TKT0741
000450*                           THE SAME WEEK.                      TKT0741
000460*    09/02/98  T.OKONKWO    Y2K - CF-DATE ALREADY YYYY-MM-DD.   Y2K1998
000470*                           NO PACKED DATES IN THIS PROGRAM.    Y2K1998
000480*                           SIGNED OFF.                         Y2K1998
000490*    05/19/01  M.ABERNATHY  REJECT ENTRIES MISSING DATE,        TKT0803
000500*                           AMOUNT, CATEGORY, STORE OR FLOW     TKT0803
000510*                           TYPE INSTEAD OF LETTING A BLANK     TKT0803
000520*                           FIELD BLOW UP THE STORE TOTALS.     TKT0803
000530*    03/14/02  T.OKONKWO    DP STANDARDS AUDIT (TKT0954) FOUND  TKT0954
000540*                           THIS PROGRAM CARRYING NEXT TO NO    TKT0954
000550*                           PARAGRAPH-LEVEL OR FIELD-LEVEL      TKT0954
000560*                           COMMENTARY - FINE WHEN R.H. WROTE   TKT0954
000570*                           IT AND CARRIED THE WHOLE SUITE IN   TKT0954
000580*                           HIS HEAD, NOT FINE NOW THAT FOUR OF TKT0954
000590*                           US TOUCH IT.  WENT THROUGH BOTH     TKT0954
000600*                           DIVISIONS AND ADDED BANNER COMMENTS TKT0954
000610*                           OVER EVERY PARAGRAPH AND WORKING-   TKT0954
000620*                           STORAGE GROUP EXPLAINING WHAT IT IS TKT0954
000630*                           FOR AND WHERE IT IS USED.  NO LOGIC TKT0954
000640*                           CHANGED - COMPARED THE COMPILE      TKT0954
000650*                           LISTING BEFORE AND AFTER LINE BY    TKT0954
000660*                           LINE TO BE SURE.                    TKT0954
000670*    11/06/03  M.ABERNATHY  REVIEWED THE TKT0954 COMMENTARY     TKT1041
000680*                           PASS ABOVE AND ADDED A FEW NOTES OF TKT1041
000690*                           MY OWN WHERE I THOUGHT T.O. LEFT    TKT1041
000700*                           SOMETHING OUT, MOSTLY AROUND THE    TKT1041
000710*                           SEARCH LOGIC IN THE BUCKETING       TKT1041
000720*                           PARAGRAPHS.  NO LOGIC CHANGED HERE  TKT1041
000730*                           EITHER.                             TKT1041
000740*    04/02/04  M.ABERNATHY  ADDED THE DATE-RANGE-CARD READ AT      TKT1077
000750*                           1000-INIT AND A NEW 5150-PRINT-DATE-   TKT1077
000760*                           RANGE SECTION SO STORE OPS CAN TOTAL  TKT1077
000770*                           INFLOW/OUTFLOW/NET OVER AN ARBITRARY  TKT1077
000780*                           DATE RANGE INSTEAD OF WAITING ON THE  TKT1077
000790*                           WHOLE-FILE STATEMENT ABOVE (REQ #921).TKT1077
000800*                           NO CARD MEANS NO RANGE RESTRICTION -  TKT1077
000810*                           SEE DATERNG.CPY.  SAME CARD FILE      TKT1077
000820*                           CBLMKT02 NOW READS.                   TKT1077
000830***************************************************************
000840
000850 ENVIRONMENT DIVISION.
000860 CONFIGURATION SECTION.
000870 SPECIAL-NAMES.
000880* C01 IS THE 60-LINE FORM-FEED CHANNEL PUNCHED IN THE MGT       TKT0954
000890* REPORT'S CARRIAGE-CONTROL TAPE - SAME CHANNEL CBLMKT01 AND    TKT0954
000900* CBLMKT02 USE, SINCE ALL THREE PROGRAMS SHARE ONE PRINT FILE.  TKT0954
000910     C01 IS TOP-OF-FORM.
000920
000930 INPUT-OUTPUT SECTION.
000940 FILE-CONTROL.
000950
000960* CASH-FLOW LEDGER - EVERY DEPOSIT, WITHDRAWAL, VENDOR PAYMENT  TKT0954
000970* AND MISC CASH MOVEMENT LOGGED AGAINST A STORE.  ONE RECORD    TKT0954
000980* PER MOVEMENT, WRITTEN BY THE POS SIDE OF THE HOUSE, NOT BY    TKT0954
000990* ANYTHING IN THIS SUITE.  THIS PROGRAM ONLY READS IT.          TKT0954
001000 SELECT CASHFLOW-TRANS
001010    ASSIGN TO CASHFILE
001020    ORGANIZATION IS SEQUENTIAL.
001030
001040* SHARED MANAGEMENT REPORT FILE.  CBLMKT01 OPENS IT FRESH FOR   TKT0954
001050* THE DAY'S RUN; CBLMKT02 AND THIS PROGRAM BOTH OPEN EXTEND SO  TKT0954
001060* ALL THREE PROGRAMS' OUTPUT LANDS ON ONE PRINTOUT IN RUN       TKT0954
001070* ORDER - REGISTER SUMMARY, THEN MONTHLY CASH-FLOW COLUMNS,     TKT0954
001080* THEN THIS PROGRAM'S STATEMENT AND BREAKDOWN TABLES.           TKT0954
001090
001100* ONE-CARD PARAMETER FILE - REQ #921.  READ ONCE AT 1000-INIT INTOTKT1077
001110* WS-RANGE-FROM-DATE/WS-RANGE-TO-DATE - AN EMPTY OR MISSING CARD  TKT1077
001120* LEAVES THE RANGE WIDE OPEN.  SAME CARD FILE CBLMKT02 READS.  SEETKT1077
001130* DATERNG.CPY.                                                    TKT1077
001140 SELECT DATE-RANGE-CARD
001150    ASSIGN TO RANGECRD
001160    ORGANIZATION IS SEQUENTIAL.
001170
001180 SELECT REPORT-PRTOUT
001190    ASSIGN TO MGTPRT
001200    ORGANIZATION IS RECORD SEQUENTIAL.
001210
001220
001230 DATA DIVISION.
001240 FILE SECTION.
001250
001260* CASHFLOW-RECORD LAYOUT ITSELF LIVES IN CASHTRN.CPY - SEE THAT TKT0954
001270* COPYBOOK'S OWN CHANGE LOG FOR THE FIELD-BY-FIELD HISTORY,     TKT0954
001280* INCLUDING THE CF-AMOUNT WIDENING THAT CAME WITH REQ0618.      TKT0954
001290 FD  CASHFLOW-TRANS
001300     LABEL RECORD IS STANDARD
001310     RECORD CONTAINS 63 CHARACTERS
001320     DATA RECORD IS CASHFLOW-RECORD.
001330     COPY CASHTRN.
001340
001350* DATE-RANGE-CARD LAYOUT LIVES IN DATERNG.CPY - REQ #921.         TKT1077
001360 FD  DATE-RANGE-CARD
001370    LABEL RECORD IS STANDARD
001380    RECORD CONTAINS 30 CHARACTERS
001390    DATA RECORD IS DATE-RANGE-RECORD.
001400    COPY DATERNG.
001410
001420
001430* 132-BYTE PRINT LINE, LINAGE 60 WITH A FOOTING LINE AT 55 SO   TKT0954
001440* A CONTROL BREAK OR A NEW TABLE HEADING NEVER LANDS ON THE     TKT0954
001450* LAST FEW LINES OF A PAGE.  PRTLINE BELOW IS THE ONE WORK      TKT0954
001460* AREA EVERY WRITE STATEMENT IN THIS PROGRAM MOVES INTO.        TKT0954
001470 FD  REPORT-PRTOUT
001480     LABEL RECORD IS OMITTED
001490     RECORD CONTAINS 132 CHARACTERS
001500     LINAGE IS 60 WITH FOOTING AT 55
001510     DATA RECORD IS PRTLINE.
001520
001530 01  PRTLINE                    PIC X(132).
001540
001550
001560 WORKING-STORAGE SECTION.
001570
001580* READ-LOOP SWITCH FOR 2000-MAINLINE, SAME "YES"/"NO" IDIOM     TKT0954
001590* CBLMKT01 AND CBLMKT02 BOTH USE FOR THEIR MAIN READ LOOPS.     TKT0954
001600 77  MORE-RECS                  PIC XXX      VALUE "YES".
001610* PAGE COUNTER FOR THE MANAGEMENT REPORT HEADING - BUMPED ONCE  TKT0954
001620* PER CALL TO 9900-HEADING, WHICH THIS PROGRAM ONLY CALLS ONCE  TKT0954
001630* SINCE THE WHOLE STATEMENT AND ALL THREE BREAKDOWN TABLES FIT  TKT0954
001640* ON ONE PAGE.  COMP SINCE IT IS PURE ARITHMETIC, NEVER MOVED   TKT0954
001650* TO OR FROM A DISPLAY FIELD OTHER THAN O-PCTR.                 TKT0954
001660 77  WS-RPT-PCTR                PIC 99       COMP VALUE ZERO.
001670* COUNTS ENTRIES 2100-VALIDATE-ENTRY THROWS OUT.  NOT PRINTED   TKT0954
001680* ANYWHERE TODAY - CARRIED SO A FUTURE EXCEPTION SUMMARY LINE   TKT0954
001690* (SEE 2910-WRITE-EXCEPTION BELOW) HAS SOMEWHERE TO PULL A      TKT0954
001700* COUNT FROM WITHOUT RE-COUNTING THE WHOLE FILE.                TKT0954
001710 77  WS-REJECT-CTR              PIC 9(5)     COMP VALUE ZERO.
001720* PASS/FAIL SWITCH FOR ONE CASHFLOW-TRANS ENTRY, SET FRESH AT   TKT0954
001730* THE TOP OF 2100-VALIDATE-ENTRY EVERY TIME THROUGH THE LOOP.   TKT0954
001740 77  WS-VALID-SW                PIC X        VALUE "Y".
001750     88  WS-ENTRY-VALID             VALUE "Y".
001760
001770* TODAY'S RUN DATE, PULLED ONCE IN 1000-INIT AND USED ONLY TO   TKT0954
001780* STAMP THE REPORT HEADING (COMPANY-TITLE BELOW) - THIS         TKT0954
001790* PROGRAM DOES NOT DATE-STAMP THE LEDGER ENTRIES THEMSELVES,    TKT0954
001800* THOSE CARRY THEIR OWN CF-DATE FROM THE POS SIDE.              TKT0954
001810 01  I-DATE.
001820     05  I-YEAR                 PIC 9(4).
001830     05  I-MONTH                PIC 99.
001840     05  I-DAY                  PIC 99.
001850
001860* ALTERNATE VIEW OF THE RUN DATE AS ONE NUMERIC FIELD - CARRIED
001870* OVER FROM THE OLD AMUSEMENT-PARK JOB'S REPORT-FILE NAMING
001880* SCHEME, KEPT HERE IN CASE STORE OPS EVER WANTS A DATE-STAMPED
001890* CASH-FLOW EXTRACT FILE.
001900 01  I-DATE-YYYYMMDD REDEFINES I-DATE.
001910     05  I-DATE-ALL-DIGITS      PIC 9(8).
001920
001930* WHOLE-RUN STATEMENT TOTALS - THE THREE FIGURES THAT HEAD THE  TKT0954
001940* CASH-FLOW STATEMENT (SEE 5100-PRINT-STATEMENT).  WS-SIGNED-   TKT0954
001950* AMOUNT IS A ONE-ENTRY SCRATCH FIELD, NOT AN ACCUMULATOR -     TKT0954
001960* 2200-COMPUTE-SIGNED SETS IT ONCE PER RECORD AND THE BUCKETING TKT0954
001970* PARAGRAPHS BELOW ADD IT INTO WHICHEVER TABLE ROW APPLIES.     TKT0954
001980 01  W00-STATEMENT-TOTALS.
001990     05  WS-SIGNED-AMOUNT       PIC S9(13)V99 VALUE ZERO.
002000     05  WS-INFLOW-TOTAL        PIC S9(13)V99 VALUE ZERO.
002010     05  WS-OUTFLOW-TOTAL       PIC S9(13)V99 VALUE ZERO.
002020     05  WS-NET-TOTAL           PIC S9(13)V99 VALUE ZERO.
002030
002040* HOLDS THE DATE-RANGE-CARD'S TWO DATES ONCE 1050-READ-DATE-RANGE TKT1077
002050* MOVES THEM OFF THE CARD - THE WIDE-OPEN DEFAULTS BELOW COVER THETKT1077
002060* NO-CARD-SUPPLIED CASE.  BOTH IN YYYY-MM-DD TEXT SO THEY COMPARE TKT1077
002070* DIRECTLY AGAINST CF-DATE.  REQ #921.                            TKT1077
002080 01  WS-RANGE-DATES.
002090     05  WS-RANGE-FROM-DATE     PIC X(10) VALUE "0000-00-00".
002100     05  WS-RANGE-TO-DATE       PIC X(10) VALUE "9999-12-31".
002110
002120* INFLOW/OUTFLOW/NET ACCUMULATORS FOR 5150-PRINT-DATE-RANGE, BUILTTKT1077
002130* BY 2450-BUCKET-RANGE - SAME SIGNING RULE AS W00-STATEMENT-TOTALSTKT1077
002140* ABOVE, JUST TOTALED OVER THE RANGE-CARD WINDOW INSTEAD OF THE   TKT1077
002150* WHOLE FILE.  REQ #921.                                          TKT1077
002160 01  WS-RANGE-TOTALS.
002170     05  WS-RANGE-INFLOW-TOTAL  PIC S9(13)V99 VALUE ZERO.
002180     05  WS-RANGE-OUTFLOW-TOTAL PIC S9(13)V99 VALUE ZERO.
002190     05  WS-RANGE-NET-TOTAL     PIC S9(13)V99 VALUE ZERO.
002200
002210
002220* ALTERNATE VIEW EXPOSING JUST THE NET FIGURE, FILLERED PAST THE
002230* OTHER THREE COUNTERS - SAME NARROW-EXPOSURE TRICK PRODMAST.CPY
002240* USES FOR THE COST/PRICE PAIR.
002250* NOT ACTUALLY REFERENCED BY ANY PARAGRAPH TODAY - R.H. LEFT IT TKT1041
002260* IN AS A CONVENIENT SIGN-CHECK HOOK FOR WHOEVER ADDS A         TKT1041
002270* NEGATIVE-NET WARNING LINE TO THE STATEMENT LATER.             TKT1041
002280 01  W00-NET-ONLY-VIEW REDEFINES W00-STATEMENT-TOTALS.
002290     05  FILLER                 PIC S9(13)V99.
002300     05  FILLER                 PIC S9(13)V99.
002310     05  FILLER                 PIC S9(13)V99.
002320     05  WS-NET-SIGN-CHECK      PIC S9(13)V99.
002330
002340* HARD-CODED MONTH-NAME TABLE, SAME TRICK CBLMKT02 USES FOR ITS
002350* MONTHLY SALES/EXPENSE TABLE - A LITERAL ARRAY REDEFINED AS AN
002360* OCCURS TABLE SO 5400-PRINT-MONTH-TABLE CAN INDEX IT BY MONTH
002370* NUMBER INSTEAD OF AN EVALUATE.
002380 01  MONTH-NAME-ARRAY.
002390* LITERAL "JANUARY  " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
002400     05  FILLER                 PIC X(9)  VALUE "JANUARY  ".
002410* LITERAL "FEBRUARY " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
002420     05  FILLER                 PIC X(9)  VALUE "FEBRUARY ".
002430* LITERAL "MARCH    " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
002440     05  FILLER                 PIC X(9)  VALUE "MARCH    ".
002450* LITERAL "APRIL    " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
002460     05  FILLER                 PIC X(9)  VALUE "APRIL    ".
002470* LITERAL "MAY      " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
002480     05  FILLER                 PIC X(9)  VALUE "MAY      ".
002490* LITERAL "JUNE     " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
002500     05  FILLER                 PIC X(9)  VALUE "JUNE     ".
002510* LITERAL "JULY     " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
002520     05  FILLER                 PIC X(9)  VALUE "JULY     ".
002530* LITERAL "AUGUST   " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
002540     05  FILLER                 PIC X(9)  VALUE "AUGUST   ".
002550* LITERAL "SEPTEMBER" PRINTS AT THIS SPOT ON THE LINE.      TKT1041
002560     05  FILLER                 PIC X(9)  VALUE "SEPTEMBER".
002570* LITERAL "OCTOBER  " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
002580     05  FILLER                 PIC X(9)  VALUE "OCTOBER  ".
002590* LITERAL "NOVEMBER " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
002600     05  FILLER                 PIC X(9)  VALUE "NOVEMBER ".
002610* LITERAL "DECEMBER " PRINTS AT THIS SPOT ON THE LINE.      TKT1041
002620     05  FILLER                 PIC X(9)  VALUE "DECEMBER ".
002630* MO-NAME (MONTH-IX) IS THE ONLY WAY THIS TABLE IS EVER TOUCHED TKT0954
002640* - INDEXED, NEVER SUBSCRIPTED, SO KEEP MONTH-IX SET BEFORE ANY TKT0954
002650* REFERENCE TO IT.                                              TKT0954
002660 01  MONTH-NAMES REDEFINES MONTH-NAME-ARRAY.
002670     05  MO-NAME OCCURS 12 TIMES         PIC X(9).
002680
002690* MONTHLY CASH-FLOW BREAKDOWN, BUILT AS THE FILE IS READ AND
002700* PRINTED BY 5400-PRINT-MONTH-TABLE.
002710* TWELVE ROWS FIXED, ONE PER CALENDAR MONTH, SUBSCRIPTED         TKT0954
002720* DIRECTLY BY CF-DATE-MM - NO FIND-OR-ADD NEEDED HERE THE WAY    TKT0954
002730* THE STORE AND CATEGORY TABLES BELOW NEED ONE, SINCE THE        TKT0954
002740* MONTH NUMBER IS ALREADY A READY-MADE SUBSCRIPT 1 THROUGH 12.   TKT0954
002750 01  W01-MONTH-TABLE.
002760     05  CM-ENTRY OCCURS 12 TIMES INDEXED BY MONTH-IX.
002770         10  CM-INFLOW-TOTAL        PIC S9(11)V99 VALUE ZERO.
002780         10  CM-OUTFLOW-TOTAL       PIC S9(11)V99 VALUE ZERO.
002790         10  CM-NET-TOTAL           PIC S9(11)V99 VALUE ZERO.
002800
002810* PER-STORE CASH-FLOW BREAKDOWN - NOT KEYED, SINCE THE STORE
002820* LIST IS NOT KNOWN AHEAD OF TIME (NO STORE MASTER ON THIS
002830* SYSTEM).  SAME FIND-OR-ADD SHAPE AS CBLMKT02'S PER-STORE
002840* STATISTICS TABLE.
002850* 200-ROW CEILING IS ARBITRARY, PICKED TO MATCH THE CHAIN'S      TKT1041
002860* STORE COUNT WITH ROOM TO GROW - 2300-BUCKET-STORE DOES NOT     TKT1041
002870* GUARD AGAINST OVERRUNNING IT, SO IF THE CHAIN EVER OPENS ITS   TKT1041
002880* 201ST STORE THIS TABLE NEEDS WIDENING FIRST.                   TKT1041
002890 01  W02-STORE-TABLE.
002900     05  W02-STORE-COUNT        PIC 9(4)  COMP VALUE ZERO.
002910     05  CS-ENTRY OCCURS 200 TIMES INDEXED BY STORE-IX.
002920         10  CS-STORE-ID            PIC 9(09).
002930         10  CS-INFLOW-TOTAL        PIC S9(11)V99 VALUE ZERO.
002940         10  CS-OUTFLOW-TOTAL       PIC S9(11)V99 VALUE ZERO.
002950         10  CS-NET-TOTAL           PIC S9(11)V99 VALUE ZERO.
002960
002970* PER-CATEGORY CASH-FLOW BREAKDOWN, SAME FIND-OR-ADD SHAPE.
002980* SAME 200-ROW-CEILING CAVEAT AS THE STORE TABLE ABOVE APPLIES   TKT1041
002990* HERE TOO - THERE IS NO CATEGORY MASTER TO SIZE THIS AGAINST,   TKT1041
003000* SO 200 WAS JUST CARRIED OVER FROM THE STORE TABLE'S SIZE.      TKT1041
003010 01  W03-CATEGORY-TABLE.
003020     05  W03-CAT-COUNT          PIC 9(4)  COMP VALUE ZERO.
003030     05  CC-ENTRY OCCURS 200 TIMES INDEXED BY CAT-IX.
003040         10  CC-CATEGORY-ID         PIC 9(09).
003050         10  CC-INFLOW-TOTAL        PIC S9(11)V99 VALUE ZERO.
003060         10  CC-OUTFLOW-TOTAL       PIC S9(11)V99 VALUE ZERO.
003070         10  CC-NET-TOTAL           PIC S9(11)V99 VALUE ZERO.
003080
003090* REPORT HEADING LINE - RUN DATE AND PAGE NUMBER, WRITTEN ONCE   TKT0954
003100* BY 9900-HEADING AT THE TOP OF THIS PROGRAM'S SECTION OF THE    TKT0954
003110* SHARED MANAGEMENT REPORT.  SAME BANNER SHAPE CBLMKT01 AND      TKT0954
003120* CBLMKT02 USE SO THE THREE SECTIONS LOOK LIKE ONE REPORT.       TKT0954
003130 01  COMPANY-TITLE.
003140* REPORT DATE IN MM/DD/YYYY FORM, RUN-TITLE TEXT CENTERED         TKT1041
003150* IN THE MIDDLE OF THE LINE, PAGE NUMBER AT THE FAR RIGHT -       TKT1041
003160* EXACT SAME COLUMN LAYOUT CBLMKT01 AND CBLMKT02 USE FOR          TKT1041
003170* THEIR OWN COMPANY-TITLE LINES.                                  TKT1041
003180* LITERAL "DATE:" PRINTS AT THIS SPOT ON THE LINE.          TKT1041
003190     05  FILLER                 PIC X(6)   VALUE "DATE:".
003200* MM/DD/YYYY, MOVED IN FROM I-DATE BY 1000-INIT - THIS IS THE     TKT1041
003210* RUN DATE, NOT ANY TRANSACTION'S CF-DATE.                        TKT1041
003220     05  O-MONTH                PIC 99.
003230     05  FILLER                 PIC X      VALUE "/".
003240     05  O-DAY                  PIC 99.
003250     05  FILLER                 PIC X      VALUE "/".
003260     05  O-YEAR                 PIC 9(4).
003270* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
003280     05  FILLER                 PIC X(28)  VALUE SPACES.
003290* LITERAL RUN TITLE PRINTS AT THIS SPOT ON THE LINE.              TKT1041
003300     05  FILLER                 PIC X(30)
003310         VALUE "CBLMKT03 - CASH-FLOW LEDGER".
003320* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
003330     05  FILLER                 PIC X(45)  VALUE SPACES.
003340* LITERAL "PAGE:" PRINTS AT THIS SPOT ON THE LINE.          TKT1041
003350     05  FILLER                 PIC X(6)   VALUE "PAGE:".
003360     05  O-PCTR                 PIC Z9.
003370
003380* "CASH-FLOW STATEMENT" SECTION BANNER.                         TKT0954
003390 01  STMT-TITLE-LINE.
003400* 20 BYTES OF LEADING SPACES BEFORE THE TITLE TEXT SO IT          TKT1041
003410* LINES UP UNDER WHERE THE DETAIL COLUMNS START FURTHER           TKT1041
003420* DOWN THE REPORT.                                                TKT1041
003430* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
003440     05  FILLER                 PIC X(20)  VALUE SPACES.
003450* LITERAL "CASH-FLOW STATEMENT" PRINTS AT THIS SPOT ON THE LINE.TKT1041
003460     05  FILLER                 PIC X(30)
003470         VALUE "CASH-FLOW STATEMENT".
003480* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
003490     05  FILLER                 PIC X(82)  VALUE SPACES.
003500
003510* THE THREE HEADLINE FIGURES - TOTAL INFLOW, TOTAL OUTFLOW AND   TKT0954
003520* NET - PRINTED ON ONE LINE BY 5100-PRINT-STATEMENT.             TKT0954
003530 01  STMT-LINE.
003540* LABEL/FIGURE PAIRS REPEAT THREE TIMES ACROSS THE LINE -         TKT1041
003550* INFLOW, OUTFLOW, NET - EACH FIGURE EDITED WITH FLOATING         TKT1041
003560* DOLLAR SIGNS SO A SHORT NUMBER DOES NOT LEAVE A GAP             TKT1041
003570* BETWEEN THE SIGN AND THE FIRST DIGIT.                           TKT1041
003580* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
003590     05  FILLER                 PIC X(20)  VALUE SPACES.
003600* LITERAL "INFLOW:" PRINTS AT THIS SPOT ON THE LINE.        TKT1041
003610     05  FILLER                 PIC X(8)   VALUE "INFLOW:".
003620     05  O-STMT-INFLOW          PIC $$,$$$,$$$,$$$,$$9.99.
003630* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
003640     05  FILLER                 PIC X(4)   VALUE SPACES.
003650* LITERAL "OUTFLOW:" PRINTS AT THIS SPOT ON THE LINE.       TKT1041
003660     05  FILLER                 PIC X(9)   VALUE "OUTFLOW:".
003670     05  O-STMT-OUTFLOW         PIC $$,$$$,$$$,$$$,$$9.99.
003680* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
003690     05  FILLER                 PIC X(4)   VALUE SPACES.
003700* LITERAL "NET:" PRINTS AT THIS SPOT ON THE LINE.           TKT1041
003710     05  FILLER                 PIC X(5)   VALUE "NET:".
003720     05  O-STMT-NET             PIC $$,$$$,$$$,$$$,$$9.99.
003730* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
003740     05  FILLER                 PIC X(6)   VALUE SPACES.
003750
003760
003770* "DATE RANGE TOTAL" BANNER - PRINTS THE TWO DATES OFF            TKT1077
003780* WS-RANGE-FROM-DATE/WS-RANGE-TO-DATE AS LOADED BY                TKT1077
003790* 1050-READ-DATE-RANGE.  REQ #921.                                TKT1077
003800 01  DATE-RANGE-TITLE-LINE.
003810     05  FILLER                 PIC X(20)  VALUE SPACES.
003820     05  FILLER                 PIC X(17)
003830   VALUE "DATE RANGE TOTAL".
003840     05  FILLER                 PIC X(2)   VALUE SPACES.
003850     05  O-RANGE-FROM-DATE      PIC X(10).
003860     05  FILLER                 PIC X(4)   VALUE " TO ".
003870     05  O-RANGE-TO-DATE        PIC X(10).
003880     05  FILLER                 PIC X(69)  VALUE SPACES.
003890
003900* INFLOW/OUTFLOW/NET FIGURES FOR THE SAME WINDOW, SAME LABEL/FIGURETKT1077
003910* SHAPE AS STMT-LINE ABOVE BUT TOTALED OVER THE RANGE-CARD WINDOW TKT1077
003920* INSTEAD OF THE WHOLE FILE.  REQ #921.                           TKT1077
003930 01  DATE-RANGE-LINE.
003940     05  FILLER                 PIC X(20)  VALUE SPACES.
003950     05  FILLER                 PIC X(8)   VALUE "INFLOW:".
003960     05  O-RANGE-INFLOW         PIC $$,$$$,$$$,$$$,$$9.99.
003970     05  FILLER                 PIC X(4)   VALUE SPACES.
003980     05  FILLER                 PIC X(9)   VALUE "OUTFLOW:".
003990     05  O-RANGE-OUTFLOW        PIC $$,$$$,$$$,$$$,$$9.99.
004000     05  FILLER                 PIC X(4)   VALUE SPACES.
004010     05  FILLER                 PIC X(5)   VALUE "NET:".
004020     05  O-RANGE-NET            PIC $$,$$$,$$$,$$$,$$9.99.
004030     05  FILLER                 PIC X(6)   VALUE SPACES.
004040
004050* "CASH-FLOW BY STORE" SECTION BANNER.                          TKT0954
004060 01  STORE-TITLE-LINE.
004070* SAME 20-BYTE INDENT AS STMT-TITLE-LINE ABOVE.                   TKT1041
004080* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
004090     05  FILLER                 PIC X(20)  VALUE SPACES.
004100* LITERAL "CASH-FLOW BY STORE" PRINTS AT THIS SPOT ON THE LINE.TKT1041
004110     05  FILLER                 PIC X(30)
004120         VALUE "CASH-FLOW BY STORE".
004130* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
004140     05  FILLER                 PIC X(82)  VALUE SPACES.
004150
004160* COLUMN HEADINGS FOR THE PER-STORE TABLE.                      TKT0954
004170 01  STORE-COLUMN-LINE.
004180* COLUMN HEADINGS LINE UP OVER THE EDITED FIGURE FIELDS ON        TKT1041
004190* STORE-LINE BELOW - IF ONE CHANGES WIDTH THE OTHER HAS TO        TKT1041
004200* MOVE WITH IT.                                                   TKT1041
004210* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
004220     05  FILLER                 PIC X(20)  VALUE SPACES.
004230* LITERAL "STORE" PRINTS AT THIS SPOT ON THE LINE.          TKT1041
004240     05  FILLER                 PIC X(8)   VALUE "STORE".
004250* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
004260     05  FILLER                 PIC X(6)   VALUE SPACES.
004270* LITERAL "INFLOW" PRINTS AT THIS SPOT ON THE LINE.         TKT1041
004280     05  FILLER                 PIC X(8)   VALUE "INFLOW".
004290* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
004300     05  FILLER                 PIC X(9)   VALUE SPACES.
004310* LITERAL "OUTFLOW" PRINTS AT THIS SPOT ON THE LINE.        TKT1041
004320     05  FILLER                 PIC X(8)   VALUE "OUTFLOW".
004330* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
004340     05  FILLER                 PIC X(9)   VALUE SPACES.
004350* LITERAL "NET" PRINTS AT THIS SPOT ON THE LINE.            TKT1041
004360     05  FILLER                 PIC X(4)   VALUE "NET".
004370* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
004380     05  FILLER                 PIC X(60)  VALUE SPACES.
004390
004400* ONE DETAIL LINE PER STORE, WRITTEN BY 5210-STORE-LINE - ONE    TKT0954
004410* ROW OF W02-STORE-TABLE PER CALL.                               TKT0954
004420 01  STORE-LINE.
004430* STORE-ID PRINTS UNEDITED (PLAIN 9(09), NO ZERO SUPPRESS)        TKT1041
004440* SINCE STORE OPS WANTS THE FULL STORE NUMBER, NOT A              TKT1041
004450* TRIMMED-DOWN VERSION.                                           TKT1041
004460* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
004470     05  FILLER                 PIC X(20)  VALUE SPACES.
004480     05  O-STORE-ID             PIC 9(09).
004490* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
004500     05  FILLER                 PIC X(3)   VALUE SPACES.
004510     05  O-STORE-INFLOW         PIC $$,$$$,$$9.99.
004520* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
004530     05  FILLER                 PIC X(2)   VALUE SPACES.
004540     05  O-STORE-OUTFLOW        PIC $$,$$$,$$9.99.
004550* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
004560     05  FILLER                 PIC X(2)   VALUE SPACES.
004570     05  O-STORE-NET            PIC $$,$$$,$$9.99.
004580* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
004590     05  FILLER                 PIC X(46)  VALUE SPACES.
004600
004610* "CASH-FLOW BY CATEGORY" SECTION BANNER.                       TKT0954
004620 01  CATEGORY-TITLE-LINE.
004630* SAME 20-BYTE INDENT AS THE OTHER TITLE LINES ABOVE.             TKT1041
004640* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
004650     05  FILLER                 PIC X(20)  VALUE SPACES.
004660* LITERAL "CASH-FLOW BY CATEGORY" PRINTS AT THIS SPOT ON THE LINE.TKT1041
004670     05  FILLER                 PIC X(30)
004680         VALUE "CASH-FLOW BY CATEGORY".
004690* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
004700     05  FILLER                 PIC X(82)  VALUE SPACES.
004710
004720* COLUMN HEADINGS FOR THE PER-CATEGORY TABLE.                   TKT0954
004730 01  CATEGORY-COLUMN-LINE.
004740* SAME COLUMN SPACING AS STORE-COLUMN-LINE ABOVE, JUST A          TKT1041
004750* DIFFERENT FIRST-COLUMN LABEL.                                   TKT1041
004760* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
004770     05  FILLER                 PIC X(20)  VALUE SPACES.
004780* LITERAL "CATEGORY" PRINTS AT THIS SPOT ON THE LINE.       TKT1041
004790     05  FILLER                 PIC X(8)   VALUE "CATEGORY".
004800* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
004810     05  FILLER                 PIC X(6)   VALUE SPACES.
004820* LITERAL "INFLOW" PRINTS AT THIS SPOT ON THE LINE.         TKT1041
004830     05  FILLER                 PIC X(8)   VALUE "INFLOW".
004840* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
004850     05  FILLER                 PIC X(9)   VALUE SPACES.
004860* LITERAL "OUTFLOW" PRINTS AT THIS SPOT ON THE LINE.        TKT1041
004870     05  FILLER                 PIC X(8)   VALUE "OUTFLOW".
004880* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
004890     05  FILLER                 PIC X(9)   VALUE SPACES.
004900* LITERAL "NET" PRINTS AT THIS SPOT ON THE LINE.            TKT1041
004910     05  FILLER                 PIC X(4)   VALUE "NET".
004920* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
004930     05  FILLER                 PIC X(60)  VALUE SPACES.
004940
004950* ONE DETAIL LINE PER CATEGORY, WRITTEN BY 5310-CATEGORY-LINE -  TKT0954
004960* ONE ROW OF W03-CATEGORY-TABLE PER CALL.                        TKT0954
004970 01  CATEGORY-LINE.
004980* CATEGORY-ID PRINTS UNEDITED, SAME REASONING AS O-STORE-ID       TKT1041
004990* ON STORE-LINE ABOVE.                                            TKT1041
005000* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
005010     05  FILLER                 PIC X(20)  VALUE SPACES.
005020     05  O-CATEGORY-ID          PIC 9(09).
005030* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005040     05  FILLER                 PIC X(3)   VALUE SPACES.
005050     05  O-CATEGORY-INFLOW      PIC $$,$$$,$$9.99.
005060* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005070     05  FILLER                 PIC X(2)   VALUE SPACES.
005080     05  O-CATEGORY-OUTFLOW     PIC $$,$$$,$$9.99.
005090* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005100     05  FILLER                 PIC X(2)   VALUE SPACES.
005110     05  O-CATEGORY-NET         PIC $$,$$$,$$9.99.
005120* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
005130     05  FILLER                 PIC X(46)  VALUE SPACES.
005140
005150* "CASH-FLOW BY MONTH" SECTION BANNER.                          TKT0954
005160 01  MONTH-TITLE-LINE.
005170* SAME 20-BYTE INDENT AS THE OTHER TITLE LINES ABOVE.             TKT1041
005180* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
005190     05  FILLER                 PIC X(20)  VALUE SPACES.
005200* LITERAL "CASH-FLOW BY MONTH" PRINTS AT THIS SPOT ON THE LINE.TKT1041
005210     05  FILLER                 PIC X(30)
005220         VALUE "CASH-FLOW BY MONTH".
005230* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
005240     05  FILLER                 PIC X(82)  VALUE SPACES.
005250
005260* COLUMN HEADINGS FOR THE MONTH-BY-MONTH TABLE.                 TKT0954
005270 01  MONTH-COLUMN-LINE.
005280* SAME COLUMN SPACING AS THE OTHER TWO COLUMN-HEADING             TKT1041
005290* LINES, JUST A WIDER FIRST COLUMN SINCE MONTH NAMES RUN          TKT1041
005300* LONGER THAN STORE OR CATEGORY IDS.                              TKT1041
005310* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
005320     05  FILLER                 PIC X(20)  VALUE SPACES.
005330* LITERAL "MONTH" PRINTS AT THIS SPOT ON THE LINE.          TKT1041
005340     05  FILLER                 PIC X(9)   VALUE "MONTH".
005350* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005360     05  FILLER                 PIC X(5)   VALUE SPACES.
005370* LITERAL "INFLOW" PRINTS AT THIS SPOT ON THE LINE.         TKT1041
005380     05  FILLER                 PIC X(8)   VALUE "INFLOW".
005390* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005400     05  FILLER                 PIC X(9)   VALUE SPACES.
005410* LITERAL "OUTFLOW" PRINTS AT THIS SPOT ON THE LINE.        TKT1041
005420     05  FILLER                 PIC X(8)   VALUE "OUTFLOW".
005430* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005440     05  FILLER                 PIC X(9)   VALUE SPACES.
005450* LITERAL "NET" PRINTS AT THIS SPOT ON THE LINE.            TKT1041
005460     05  FILLER                 PIC X(4)   VALUE "NET".
005470* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
005480     05  FILLER                 PIC X(60)  VALUE SPACES.
005490
005500* ONE DETAIL LINE PER MONTH, WRITTEN BY 5410-MONTH-LINE - ALWAYS TKT0954
005510* TWELVE OF THESE PRINTED, JANUARY THROUGH DECEMBER, EVEN WHEN   TKT0954
005520* A MONTH HAD NO ACTIVITY (ITS ROW JUST PRINTS ZEROES).          TKT0954
005530 01  MONTH-LINE.
005540* O-MONTH-NAME IS A PLAIN X(9) MOVE FROM MO-NAME - NO             TKT1041
005550* EDITING NEEDED SINCE THE NAME IS ALREADY LEFT-JUSTIFIED         TKT1041
005560* AND SPACE-PADDED IN THE LITERAL TABLE.                          TKT1041
005570* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.        TKT1041
005580     05  FILLER                 PIC X(20)  VALUE SPACES.
005590     05  O-MONTH-NAME           PIC X(9).
005600* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005610     05  FILLER                 PIC X(4)   VALUE SPACES.
005620     05  O-MONTH-INFLOW         PIC $$,$$$,$$9.99.
005630* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005640     05  FILLER                 PIC X(2)   VALUE SPACES.
005650     05  O-MONTH-OUTFLOW        PIC $$,$$$,$$9.99.
005660* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.TKT1041
005670     05  FILLER                 PIC X(2)   VALUE SPACES.
005680     05  O-MONTH-NET            PIC $$,$$$,$$9.99.
005690* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
005700     05  FILLER                 PIC X(46)  VALUE SPACES.
005710
005720* ONE BLANK PRINT LINE, USED BETWEEN SECTIONS FOR SPACING.      TKT0954
005730 01  BLANK-LINE.
005740* NOT A TRUE 132-SPACE MOVE-TO-EVERY-LINE BLANK - THIS IS         TKT1041
005750* THE ONE RECORD WRITTEN BETWEEN SECTIONS SO THE PRINTER          TKT1041
005760* SKIPS A LINE WITHOUT CARRYING LEFTOVER DATA FROM A PRIOR        TKT1041
005770* WRITE.                                                          TKT1041
005780* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.    TKT1041
005790     05  FILLER                 PIC X(132) VALUE SPACES.
005800
005810
005820 PROCEDURE DIVISION.
005830
005840* MAINLINE.  READ-COMPUTE-PRINT-CLOSE, SAME SHAPE AS CBLMKT01   TKT0954
005850* AND CBLMKT02'S OWN 0000 PARAGRAPHS - PRIME THE READ, LOOP     TKT0954
005860* THE FILE, PRINT THE STATEMENT AND THE THREE TABLES, CLOSE UP. TKT0954
005870 0000-CBLMKT03.
005880     PERFORM 1000-INIT.
005890     PERFORM 2000-MAINLINE
005900         UNTIL MORE-RECS = "NO".
005910     PERFORM 5000-REPORTS.
005920     PERFORM 6000-CLOSING.
005930     STOP RUN.
005940
005950
005960* ONE-TIME SETUP - STAMP THE RUN DATE INTO THE HEADING FIELDS,  TKT0954
005970* OPEN BOTH FILES (INPUT FRESH, PRINT FILE EXTENDED SINCE       TKT0954
005980* CBLMKT01/02 ALREADY WROTE TO IT THIS RUN), AND PRIME THE READ TKT0954
005990* LOOP WITH THE FIRST CASHFLOW-TRANS RECORD.                    TKT0954
006000 1000-INIT.
006010* TODAY'S DATE FOR THE COMPANY-TITLE HEADING ONLY - NOT USED FOR TKT1041
006020* ANY OF THE MONTH BUCKETING, WHICH GOES OFF CF-DATE ON EACH     TKT1041
006030* TRANSACTION INSTEAD.                                           TKT1041
006040     MOVE FUNCTION CURRENT-DATE TO I-DATE.
006050     MOVE I-MONTH TO O-MONTH.
006060     MOVE I-DAY   TO O-DAY.
006070     MOVE I-YEAR  TO O-YEAR.
006080
006090* EXTEND, NOT OUTPUT - THIS PROGRAM'S SECTION OF THE REPORT LANDS TKT0954
006100* AFTER WHATEVER CBLMKT01 AND CBLMKT02 ALREADY WROTE TO MGTPRT    TKT0954
006110* EARLIER IN THE SAME RUN.                                       TKT0954
006120     OPEN INPUT CASHFLOW-TRANS.
006130     OPEN EXTEND REPORT-PRTOUT.
006140     PERFORM 1050-READ-DATE-RANGE THRU 1050-EXIT.
006150     PERFORM 9000-READ-CASHFLOW.
006160
006170* ONE-CARD PARAMETER READ - REQ #921.  A MISSING OR EMPTY CARD    TKT1077
006180* LEAVES WS-RANGE-FROM-DATE/WS-RANGE-TO-DATE AT THE WIDE-OPEN     TKT1077
006190* DEFAULTS MOVED IN AT WORKING-STORAGE, SO 2450-BUCKET-RANGE STILLTKT1077
006200* FIRES ON EVERY VALID ENTRY.                                     TKT1077
006210 1050-READ-DATE-RANGE.
006220     OPEN INPUT DATE-RANGE-CARD.
006230     READ DATE-RANGE-CARD
006240         AT END GO TO 1050-EXIT.
006250
006260     IF DRC-FROM-DATE NOT = SPACES
006270         MOVE DRC-FROM-DATE TO WS-RANGE-FROM-DATE
006280     END-IF.
006290     IF DRC-TO-DATE NOT = SPACES
006300         MOVE DRC-TO-DATE   TO WS-RANGE-TO-DATE
006310     END-IF.
006320
006330 1050-EXIT.
006340     CLOSE DATE-RANGE-CARD.
006350
006360
006370
006380* ONE PASS PER CASHFLOW-TRANS RECORD.  SOFT-DELETED ROWS ARE    TKT0954
006390* SKIPPED OUTRIGHT (NOT EVEN COUNTED AS REJECTS - A DELETE IS   TKT0954
006400* NOT AN ERROR).  A SURVIVING ROW IS VALIDATED FIRST; ONLY A    TKT0954
006410* VALID ROW GETS SIGNED AND BUCKETED INTO ALL THREE BREAKDOWN   TKT0954
006420* TABLES.  A ROW THAT FAILS VALIDATION IS COUNTED AND LOGGED    TKT0954
006430* BUT NEVER ADDED TO ANY TOTAL - SEE TKT0803 IN THE CHANGE LOG. TKT0954
006440 2000-MAINLINE.
006450     IF NOT CF-IS-DELETED
006460         PERFORM 2100-VALIDATE-ENTRY
006470         IF WS-ENTRY-VALID
006480             PERFORM 2200-COMPUTE-SIGNED
006490             PERFORM 2300-BUCKET-STORE
006500             PERFORM 2400-BUCKET-CATEGORY
006510             PERFORM 2500-BUCKET-MONTH
006520             IF CF-DATE NOT < WS-RANGE-FROM-DATE
006530             AND CF-DATE NOT > WS-RANGE-TO-DATE
006540                 PERFORM 2450-BUCKET-RANGE
006550             END-IF
006560         ELSE
006570             ADD 1 TO WS-REJECT-CTR
006580             PERFORM 2910-WRITE-EXCEPTION
006590         END-IF
006600     END-IF.
006610     PERFORM 9000-READ-CASHFLOW.
006620
006630
006640* REQUIRED - DATE, AMOUNT, CATEGORY, STORE AND FLOW TYPE.  SEE
006650* TKT0803 IN THE CHANGE LOG ABOVE.
006660* EACH CHECK IS INDEPENDENT AND NONE OF THEM SHORT-CIRCUIT THE   TKT1041
006670* REST - A ROW CAN FAIL MORE THAN ONE CHECK AND WS-VALID-SW      TKT1041
006680* JUST ENDS UP "N" EITHER WAY.  NOTHING DOWNSTREAM CARES WHICH   TKT1041
006690* CHECK FAILED, ONLY THAT ONE DID.                               TKT1041
006700 2100-VALIDATE-ENTRY.
006710     MOVE "Y" TO WS-VALID-SW.
006720* BLANK DATE - USUALLY MEANS THE POS TERMINAL LOST ITS CLOCK     TKT1041
006730* SETTING FOR THAT TRANSACTION.                                  TKT1041
006740     IF CF-DATE = SPACES
006750         MOVE "N" TO WS-VALID-SW
006760     END-IF.
006770* ZERO STORE-ID - CANNOT BE BUCKETED IN 2300-BUCKET-STORE.       TKT1041
006780     IF CF-STORE-ID = ZERO
006790         MOVE "N" TO WS-VALID-SW
006800     END-IF.
006810* ZERO CATEGORY-ID - CANNOT BE BUCKETED IN 2400-BUCKET-CATEGORY. TKT1041
006820     IF CF-CATEGORY-ID = ZERO
006830         MOVE "N" TO WS-VALID-SW
006840     END-IF.
006850* ZERO AMOUNT - A REAL CASH MOVEMENT IS NEVER FOR ZERO DOLLARS,  TKT1041
006860* SO A ZERO HERE MEANS A BLANK OR CORRUPT FIELD CAME OVER.       TKT1041
006870     IF CF-AMOUNT = ZERO
006880         MOVE "N" TO WS-VALID-SW
006890     END-IF.
006900* FLOW-TYPE FLAG MUST BE ONE OF THE TWO KNOWN VALUES OR          TKT1041
006910* 2200-COMPUTE-SIGNED HAS NO WAY TO SIGN THE AMOUNT.             TKT1041
006920     IF NOT CF-IS-INFLOW AND NOT CF-IS-OUTFLOW
006930         MOVE "N" TO WS-VALID-SW
006940     END-IF.
006950
006960
006970* SIGNS THE TRANSACTION AMOUNT - INFLOW STAYS POSITIVE, OUTFLOW TKT0954
006980* GOES NEGATIVE - AND ROLLS IT INTO THE THREE WHOLE-RUN          TKT0954
006990* STATEMENT TOTALS.  WS-SIGNED-AMOUNT IS THEN RE-USED BY EACH    TKT0954
007000* OF THE THREE BUCKETING PARAGRAPHS BELOW SO THE SIGN LOGIC      TKT0954
007010* ONLY LIVES IN ONE PLACE.                                       TKT0954
007020 2200-COMPUTE-SIGNED.
007030* CF-AMOUNT COMES IN OFF THE FILE UNSIGNED - THIS PARAGRAPH IS   TKT1041
007040* THE ONLY PLACE THE FLOW-TYPE FLAG GETS TURNED INTO AN ACTUAL   TKT1041
007050* SIGN, SO EVERY DOWNSTREAM ADD (STATEMENT, STORE, CATEGORY,     TKT1041
007060* MONTH TOTALS) CAN JUST ADD WS-SIGNED-AMOUNT WITHOUT RECHECKING TKT1041
007070* THE FLAG ITSELF.                                               TKT1041
007080     IF CF-IS-INFLOW
007090         MOVE CF-AMOUNT TO WS-SIGNED-AMOUNT
007100         ADD CF-AMOUNT TO WS-INFLOW-TOTAL
007110     ELSE
007120         COMPUTE WS-SIGNED-AMOUNT = ZERO - CF-AMOUNT
007130         ADD CF-AMOUNT TO WS-OUTFLOW-TOTAL
007140     END-IF.
007150* NET TOTAL AT THE STATEMENT LEVEL - THE THREE TABLE-LEVEL NET   TKT1041
007160* ACCUMULATORS BELOW ARE SEPARATE FIELDS, NOT A CROSS-FOOT OF    TKT1041
007170* THIS ONE.                                                      TKT1041
007180     ADD WS-SIGNED-AMOUNT TO WS-NET-TOTAL.
007190
007200
007210* FIND-OR-ADD AGAINST W02-STORE-TABLE.  SEARCH RUNS SEQUENTIAL,  TKT0954
007220* NOT SEARCH ALL, SINCE THE TABLE IS NOT KEPT IN STORE-ID ORDER  TKT0954
007230* (ROWS ARE ADDED IN WHATEVER ORDER NEW STORE-IDS TURN UP IN THE TKT0954
007240* LEDGER).  AT END MEANS THIS STORE HAS NOT BEEN SEEN YET THIS   TKT0954
007250* RUN, SO A NEW ROW IS APPENDED AND STORE-IX POINTS AT IT.       TKT0954
007260 2300-BUCKET-STORE.
007270     SET STORE-IX TO 1.
007280     SEARCH CS-ENTRY
007290         AT END
007300             ADD 1 TO W02-STORE-COUNT
007310             SET STORE-IX TO W02-STORE-COUNT
007320             MOVE CF-STORE-ID TO CS-STORE-ID (STORE-IX)
007330         WHEN CS-STORE-ID (STORE-IX) = CF-STORE-ID
007340             CONTINUE.
007350* WHICHEVER WAY STORE-IX GOT SET ABOVE, ROLL THIS ENTRY'S        TKT1041
007360* INFLOW/OUTFLOW AND SIGNED NET INTO THAT ROW.                   TKT1041
007370     IF CF-IS-INFLOW
007380         ADD CF-AMOUNT TO CS-INFLOW-TOTAL (STORE-IX)
007390     ELSE
007400         ADD CF-AMOUNT TO CS-OUTFLOW-TOTAL (STORE-IX)
007410     END-IF.
007420     ADD WS-SIGNED-AMOUNT TO CS-NET-TOTAL (STORE-IX).
007430
007440
007450* FIND-OR-ADD AGAINST W03-CATEGORY-TABLE - IDENTICAL SHAPE TO    TKT0954
007460* 2300-BUCKET-STORE ABOVE, JUST KEYED ON CATEGORY-ID INSTEAD OF  TKT0954
007470* STORE-ID.  KEPT AS ITS OWN PARAGRAPH RATHER THAN FOLDED INTO   TKT0954
007480* 2300 SO EACH TABLE'S SEARCH CAN BE STEPPED THROUGH ON ITS OWN  TKT0954
007490* IN THE DEBUGGER WITHOUT THE OTHER ONE'S NOISE.                 TKT0954
007500 2400-BUCKET-CATEGORY.
007510     SET CAT-IX TO 1.
007520     SEARCH CC-ENTRY
007530         AT END
007540             ADD 1 TO W03-CAT-COUNT
007550             SET CAT-IX TO W03-CAT-COUNT
007560             MOVE CF-CATEGORY-ID TO CC-CATEGORY-ID (CAT-IX)
007570         WHEN CC-CATEGORY-ID (CAT-IX) = CF-CATEGORY-ID
007580             CONTINUE.
007590     IF CF-IS-INFLOW
007600         ADD CF-AMOUNT TO CC-INFLOW-TOTAL (CAT-IX)
007610     ELSE
007620         ADD CF-AMOUNT TO CC-OUTFLOW-TOTAL (CAT-IX)
007630     END-IF.
007640     ADD WS-SIGNED-AMOUNT TO CC-NET-TOTAL (CAT-IX).
007650
007660
007670* MONTH TABLE IS DIRECTLY SUBSCRIPTED BY CALENDAR MONTH, NOT     TKT0954
007680* FIND-OR-ADD LIKE THE OTHER TWO TABLES - ALL TWELVE ROWS ALREADY TKT0954
007690* EXIST FROM COMPILE TIME, SO THIS PARAGRAPH JUST POINTS          TKT0954
007700* MONTH-IX AT THE RIGHT ONE AND ADDS IN.  SAME TRICK AS           TKT0954
007710* SALE-DATE-BROKEN-DOWN IN CBLMKT02 - CF-DATE-BROKEN-DOWN         TKT0954
007720* SUPPLIES THE MM PIECE OF CF-DATE WITHOUT ANY STRING/UNSTRING.  TKT0954
007730 2500-BUCKET-MONTH.
007740* SET, NOT SEARCH - CF-DATE-MM IS ALREADY A NUMBER FROM 1 TO 12  TKT1041
007750* SO IT CAN INDEX THE MONTH TABLE DIRECTLY, NO LOOKUP NEEDED.    TKT1041
007760     SET MONTH-IX TO CF-DATE-MM OF CF-DATE-BROKEN-DOWN.
007770     IF CF-IS-INFLOW
007780         ADD CF-AMOUNT TO CM-INFLOW-TOTAL (MONTH-IX)
007790     ELSE
007800         ADD CF-AMOUNT TO CM-OUTFLOW-TOTAL (MONTH-IX)
007810     END-IF.
007820     ADD WS-SIGNED-AMOUNT TO CM-NET-TOTAL (MONTH-IX).
007830
007840
007850* ADDS ONE VALID ENTRY INTO THE RANGE TOTALS - CALLED FROM        TKT1077
007860* 2000-MAINLINE WHEN CF-DATE FALLS INSIDE WS-RANGE-FROM-DATE AND  TKT1077
007870* WS-RANGE-TO-DATE.  FEEDS 5150-PRINT-DATE-RANGE.  REQ #921.      TKT1077
007880 2450-BUCKET-RANGE.
007890     IF CF-IS-INFLOW
007900         ADD CF-AMOUNT TO WS-RANGE-INFLOW-TOTAL
007910     ELSE
007920         ADD CF-AMOUNT TO WS-RANGE-OUTFLOW-TOTAL
007930     END-IF.
007940     ADD WS-SIGNED-AMOUNT TO WS-RANGE-NET-TOTAL.
007950
007960
007970* PLACEHOLDER EXCEPTION LINE FOR A REJECTED ENTRY - WRITES A     TKT0954
007980* BLANK LINE TODAY RATHER THAN AN ECHO OF THE BAD ENTRY.  LEFT   TKT0954
007990* THIS WAY DELIBERATELY (TKT0803) SO THE PARAGRAPH IS ALREADY    TKT0954
008000* WIRED IN WHEN STORE OPS ASKS FOR A REAL EXCEPTION REPORT -     TKT0954
008010* ONLY THE MOVE STATEMENT INSIDE NEEDS TO CHANGE, NOT THE        TKT0954
008020* CALLING LOGIC IN 2000-MAINLINE.                                TKT0954
008030 2910-WRITE-EXCEPTION.
008040     MOVE SPACES TO PRTLINE.
008050     WRITE PRTLINE AFTER ADVANCING 1 LINE.
008060
008070
008080* PRINTS THIS PROGRAM'S ENTIRE SECTION OF THE SHARED MANAGEMENT  TKT0954
008090* REPORT - ITS OWN PAGE HEADING, THE STATEMENT LINE, AND ALL     TKT0954
008100* THREE BREAKDOWN TABLES, IN THAT ORDER.  CALLED EXACTLY ONCE,   TKT0954
008110* AFTER THE WHOLE LEDGER FILE HAS BEEN READ AND BUCKETED.        TKT0954
008120 5000-REPORTS.
008130     PERFORM 9900-HEADING.
008140     PERFORM 5100-PRINT-STATEMENT.
008150     PERFORM 5150-PRINT-DATE-RANGE.
008160     PERFORM 5200-PRINT-STORE-TABLE THRU 5200-EXIT.
008170     PERFORM 5300-PRINT-CATEGORY-TABLE THRU 5300-EXIT.
008180     PERFORM 5400-PRINT-MONTH-TABLE THRU 5400-EXIT.
008190
008200
008210* MOVES THE THREE WHOLE-RUN TOTALS INTO THEIR EDITED OUTPUT      TKT0954
008220* FIELDS AND WRITES THE STATEMENT TITLE AND FIGURE LINES,        TKT0954
008230* FOLLOWED BY A BLANK SPACER LINE BEFORE THE STORE TABLE STARTS. TKT0954
008240 5100-PRINT-STATEMENT.
008250* EDIT THE THREE RAW WS-xxx-TOTAL ACCUMULATORS INTO THEIR DOLLAR-  TKT1041
008260* SIGN PICTURE FIELDS ON STMT-LINE BEFORE THE WRITE BELOW - THE    TKT1041
008270* MOVE DOES THE $,$$$,... EDITING, NOTHING ELSE IN THIS PARAGRAPH  TKT1041
008280* DOES.                                                            TKT1041
008290     MOVE WS-INFLOW-TOTAL  TO O-STMT-INFLOW.
008300     MOVE WS-OUTFLOW-TOTAL TO O-STMT-OUTFLOW.
008310     MOVE WS-NET-TOTAL     TO O-STMT-NET.
008320
008330* TITLE LINE, THEN THE ONE FIGURE LINE, THEN A BLANK SPACER        TKT1041
008340* BEFORE THE STORE TABLE STARTS - SAME THREE-PART SHAPE            TKT1041
008350* (TITLE/DATA/BLANK) USED BY ALL FOUR SECTIONS THIS PROGRAM        TKT1041
008360* PRINTS.                                                          TKT1041
008370     WRITE PRTLINE
008380         FROM STMT-TITLE-LINE
008390             AFTER ADVANCING 2 LINES.
008400     WRITE PRTLINE
008410         FROM STMT-LINE
008420             AFTER ADVANCING 2 LINES.
008430     WRITE PRTLINE
008440         FROM BLANK-LINE
008450             AFTER ADVANCING 1 LINE.
008460
008470
008480
008490* MOVES THE THREE RANGE ACCUMULATORS INTO THEIR EDITED OUTPUT     TKT1077
008500* FIELDS AND WRITES THE DATE-RANGE TITLE AND FIGURE LINES, SAME   TKT1077
008510* THREE-PART TITLE/DATA/BLANK SHAPE AS 5100-PRINT-STATEMENT ABOVE.TKT1077
008520* WITH NO CARD SUPPLIED THE RANGE DEFAULTS WIDE OPEN, SO THIS     TKT1077
008530* SECTION THEN TOTALS THE WHOLE FILE, LIKE STATEMENT ABOVE        TKT1077
008540* REQ #921.                                                       TKT1077
008550 5150-PRINT-DATE-RANGE.
008560     MOVE WS-RANGE-FROM-DATE    TO O-RANGE-FROM-DATE.
008570     MOVE WS-RANGE-TO-DATE      TO O-RANGE-TO-DATE.
008580     MOVE WS-RANGE-INFLOW-TOTAL  TO O-RANGE-INFLOW.
008590     MOVE WS-RANGE-OUTFLOW-TOTAL TO O-RANGE-OUTFLOW.
008600     MOVE WS-RANGE-NET-TOTAL     TO O-RANGE-NET.
008610
008620     WRITE PRTLINE
008630         FROM DATE-RANGE-TITLE-LINE
008640             AFTER ADVANCING 2 LINES.
008650     WRITE PRTLINE
008660         FROM DATE-RANGE-LINE
008670             AFTER ADVANCING 2 LINES.
008680     WRITE PRTLINE
008690         FROM BLANK-LINE
008700             AFTER ADVANCING 1 LINE.
008710
008720* PRINTS THE PER-STORE BREAKDOWN TABLE - TITLE, COLUMN HEADINGS, TKT0954
008730* THEN ONE DETAIL LINE PER ROW IN W02-STORE-TABLE VIA THE        TKT0954
008740* 5210/5220 LOOP BELOW (GO TO STYLE, NOT PERFORM VARYING, TO     TKT0954
008750* MATCH THE OTHER TWO TABLE-PRINTING LOOPS IN THIS PROGRAM).     TKT0954
008760 5200-PRINT-STORE-TABLE.
008770     WRITE PRTLINE
008780         FROM STORE-TITLE-LINE
008790             AFTER ADVANCING 2 LINES.
008800     WRITE PRTLINE
008810         FROM STORE-COLUMN-LINE
008820             AFTER ADVANCING 1 LINE.
008830
008840     SET STORE-IX TO 1.
008850
008860* LOOP TOP - ONE DETAIL LINE PER PASS, THEN STORE-IX IS BUMPED   TKT0954
008870* AND CONTROL LOOPS BACK.  FALLS THROUGH TO 5220-STORE-DONE      TKT0954
008880* ONCE STORE-IX RUNS PAST W02-STORE-COUNT.                       TKT0954
008890 5210-STORE-LINE.
008900     IF STORE-IX > W02-STORE-COUNT
008910         GO TO 5220-STORE-DONE
008920     END-IF.
008930* EDIT THIS ROW'S FOUR FIGURES ONTO STORE-LINE AND WRITE IT - ONE  TKT1041
008940* CALL TO 5210-STORE-LINE PRINTS EXACTLY ONE ROW OF THE TABLE.     TKT1041
008950     MOVE CS-STORE-ID (STORE-IX)       TO O-STORE-ID.
008960     MOVE CS-INFLOW-TOTAL (STORE-IX)   TO O-STORE-INFLOW.
008970     MOVE CS-OUTFLOW-TOTAL (STORE-IX)  TO O-STORE-OUTFLOW.
008980     MOVE CS-NET-TOTAL (STORE-IX)      TO O-STORE-NET.
008990     WRITE PRTLINE
009000         FROM STORE-LINE
009010             AFTER ADVANCING 1 LINE.
009020     SET STORE-IX UP BY 1.
009030     GO TO 5210-STORE-LINE.
009040
009050* LOOP EXIT - SPACER LINE BEFORE THE CATEGORY TABLE STARTS.      TKT0954
009060 5220-STORE-DONE.
009070     WRITE PRTLINE
009080         FROM BLANK-LINE
009090             AFTER ADVANCING 1 LINE.
009100
009110 5200-EXIT.
009120     EXIT.
009130
009140
009150* PRINTS THE PER-CATEGORY BREAKDOWN TABLE - SAME SHAPE AS        TKT0954
009160* 5200-PRINT-STORE-TABLE ABOVE, KEYED ON CATEGORY-ID INSTEAD OF  TKT0954
009170* STORE-ID.                                                      TKT0954
009180 5300-PRINT-CATEGORY-TABLE.
009190     WRITE PRTLINE
009200         FROM CATEGORY-TITLE-LINE
009210             AFTER ADVANCING 2 LINES.
009220     WRITE PRTLINE
009230         FROM CATEGORY-COLUMN-LINE
009240             AFTER ADVANCING 1 LINE.
009250
009260     SET CAT-IX TO 1.
009270
009280* LOOP TOP - SAME PATTERN AS 5210-STORE-LINE ABOVE.              TKT0954
009290 5310-CATEGORY-LINE.
009300     IF CAT-IX > W03-CAT-COUNT
009310         GO TO 5320-CATEGORY-DONE
009320     END-IF.
009330* SAME EDIT-AND-WRITE SHAPE AS 5210-STORE-LINE ABOVE, ONE ROW OF   TKT1041
009340* W03-CATEGORY-TABLE PER CALL.                                    TKT1041
009350     MOVE CC-CATEGORY-ID (CAT-IX)      TO O-CATEGORY-ID.
009360     MOVE CC-INFLOW-TOTAL (CAT-IX)     TO O-CATEGORY-INFLOW.
009370     MOVE CC-OUTFLOW-TOTAL (CAT-IX)    TO O-CATEGORY-OUTFLOW.
009380     MOVE CC-NET-TOTAL (CAT-IX)        TO O-CATEGORY-NET.
009390     WRITE PRTLINE
009400         FROM CATEGORY-LINE
009410             AFTER ADVANCING 1 LINE.
009420     SET CAT-IX UP BY 1.
009430     GO TO 5310-CATEGORY-LINE.
009440
009450* LOOP EXIT - SPACER LINE BEFORE THE MONTH TABLE STARTS.         TKT0954
009460 5320-CATEGORY-DONE.
009470     WRITE PRTLINE
009480         FROM BLANK-LINE
009490             AFTER ADVANCING 1 LINE.
009500
009510 5300-EXIT.
009520     EXIT.
009530
009540
009550* PRINTS THE MONTH-BY-MONTH BREAKDOWN TABLE - ADDED FOR TKT0741, TKT0954
009560* SAME SHAPE AS THE STORE AND CATEGORY TABLES ABOVE EXCEPT THE   TKT0954
009570* LOOP RUNS A FIXED 1 THROUGH 12 INSTEAD OF STOPPING AT A        TKT0954
009580* RUNNING COUNT, SINCE ALL TWELVE MONTH ROWS ALWAYS EXIST.       TKT0954
009590 5400-PRINT-MONTH-TABLE.
009600     WRITE PRTLINE
009610         FROM MONTH-TITLE-LINE
009620             AFTER ADVANCING 2 LINES.
009630     WRITE PRTLINE
009640         FROM MONTH-COLUMN-LINE
009650             AFTER ADVANCING 1 LINE.
009660
009670     SET MONTH-IX TO 1.
009680
009690* LOOP TOP - NOTE THE EXIT TEST DROPS STRAIGHT TO 5400-EXIT      TKT0954
009700* RATHER THAN THROUGH A SEPARATE "DONE" PARAGRAPH, SINCE THIS    TKT0954
009710* TABLE HAS NO TRAILING SPACER LINE (IT IS THE LAST THING ON     TKT0954
009720* THE REPORT).                                                   TKT0954
009730 5410-MONTH-LINE.
009740     IF MONTH-IX > 12
009750         GO TO 5400-EXIT
009760     END-IF.
009770* SAME EDIT-AND-WRITE SHAPE AS 5210-STORE-LINE AND 5310-CATEGORY-  TKT1041
009780* LINE ABOVE, ONE ROW OF W01-MONTH-TABLE PER CALL, MONTH NAME      TKT1041
009790* PULLED FROM THE MO-NAME LITERAL TABLE NEAR THE TOP OF WORKING-   TKT1041
009800* STORAGE.                                                        TKT1041
009810     MOVE MO-NAME (MONTH-IX)           TO O-MONTH-NAME.
009820     MOVE CM-INFLOW-TOTAL (MONTH-IX)   TO O-MONTH-INFLOW.
009830     MOVE CM-OUTFLOW-TOTAL (MONTH-IX)  TO O-MONTH-OUTFLOW.
009840     MOVE CM-NET-TOTAL (MONTH-IX)      TO O-MONTH-NET.
009850     WRITE PRTLINE
009860         FROM MONTH-LINE
009870             AFTER ADVANCING 1 LINE.
009880     SET MONTH-IX UP BY 1.
009890     GO TO 5410-MONTH-LINE.
009900
009910 5400-EXIT.
009920     EXIT.
009930
009940
009950* END OF RUN - CLOSE BOTH FILES.  NO SORT WORK FILES OR OTHER    TKT0954
009960* SCRATCH DATASETS TO CLEAN UP IN THIS PROGRAM.                  TKT0954
009970 6000-CLOSING.
009980     CLOSE CASHFLOW-TRANS.
009990     CLOSE REPORT-PRTOUT.
010000
010010
010020* ONE-RECORD READ PARAGRAPH, PERFORMED FROM 1000-INIT TO PRIME   TKT0954
010030* THE LOOP AND FROM 2000-MAINLINE TO ADVANCE IT.  AT END FLIPS   TKT0954
010040* MORE-RECS TO "NO", WHICH IS WHAT STOPS 2000-MAINLINE'S PERFORM TKT0954
010050* UNTIL BACK IN 0000-CBLMKT03.                                   TKT0954
010060 9000-READ-CASHFLOW.
010070     READ CASHFLOW-TRANS
010080         AT END MOVE "NO" TO MORE-RECS.
010090
010100
010110* REPORT PAGE HEADING - PAGE NUMBER BUMP, HEADING LINE, ONE      TKT0954
010120* BLANK SPACER, THEN CONTROL RETURNS TO 5000-REPORTS TO PRINT    TKT0954
010130* THE STATEMENT AND TABLES.  ADVANCING PAGE STARTS A FRESH FORM  TKT0954
010140* SINCE THIS PROGRAM'S SECTION FOLLOWS CBLMKT02'S ON THE SAME    TKT0954
010150* SHARED REPORT FILE.                                            TKT0954
010160 9900-HEADING.
010170* PAGE COUNTER BUMPS BEFORE THE MOVE SO O-PCTR ALWAYS SHOWS THE    TKT1041
010180* PAGE NUMBER THIS HEADING IS ABOUT TO START, NOT THE PRIOR ONE.   TKT1041
010190     ADD 1 TO WS-RPT-PCTR.
010200     MOVE WS-RPT-PCTR TO O-PCTR.
010210
010220* ADVANCING PAGE THROWS A FORM FEED - THIS IS THE ONLY PLACE IN    TKT1041
010230* THE PROGRAM THAT DOES, SINCE THE HEADING IS WRITTEN EXACTLY      TKT1041
010240* ONCE PER RUN.                                                    TKT1041
010250     WRITE PRTLINE
010260         FROM COMPANY-TITLE
010270             AFTER ADVANCING PAGE.
010280     WRITE PRTLINE
010290         FROM BLANK-LINE
010300             AFTER ADVANCING 1 LINE.
