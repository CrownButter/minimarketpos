000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   CBLMKT01
000120 AUTHOR.    R HUELSKAMP
000130 INSTALLATION.  MINI-MART DP.
000140 DATE-WRITTEN.  05/04/92
000150 DATE-COMPILED.
000160 SECURITY.   NONE.
000170
000180***************************************************************
000190* NIGHTLY CHECKOUT RUN.  CLOSES OUT EVERY REGISTER THAT SENT   *
000200* A CHECKOUT REQUEST: PRICES THE HELD-OPEN CART, APPLIES TAX   *
000210* AND DISCOUNT, POSTS THE SALE AND ITS LINE ITEMS, DECREMENTS  *
000220* STOCK, ROLLS THE TENDER INTO THE REGISTER TOTALS, AND PRINTS *
000230* THE CUSTOMER RECEIPT.  OPENS THE MANAGEMENT REPORT FILE FOR  *
000240* THIS RUN'S JOB STREAM (CBLMKT02/CBLMKT03 EXTEND IT LATER).   *
000250***************************************************************
000260* CHANGE LOG.
000270*    05/04/92  R.HUELSKAMP  ORIG - CHECKOUT / STOCK / RECEIPT.    CBLMKT01
000280*    11/19/93  R.HUELSKAMP  ADDED 5000-STOCK-UPDATE AS A ONE-     TKT0611
000290*                           STOP SET/ADD/REDUCE ROUTINE SO THE    TKT0611
000300*                           OVERNIGHT STOCK-COUNT JOB CAN COPY    TKT0611
000310*                           THE SAME PARAGRAPH IN.                TKT0611
000320*    02/08/96  M.ABERNATHY  SPLIT DISCOUNT PCT FROM TAX PCT ON    REQ0611
000330*                           THE CHECKOUT REQUEST PER STORE OPS    REQ0611
000340*                           REQUEST #611; CUSTOMER DEFAULT        REQ0611
000350*                           DISCOUNT NOW ONLY APPLIES WHEN THE    REQ0611
000360*                           REQUEST OMITS ITS OWN DISCOUNT.       REQ0611
000370*    07/14/97  M.ABERNATHY  ONE-OPEN-REGISTER-PER-STORE CHECK     TKT0784
000380*                           MOVED UP TO LOAD TIME (WAS FOUND      TKT0784
000390*                           TWICE IN THE SAME NIGHT - TICKET      TKT0784
000400*                           #784).                                TKT0784
000410*    09/02/98  T.OKONKWO    Y2K - ALL DATE FIELDS ON THE MASTER   Y2K1998
000420*                           AND TRANSACTION FILES ARE ALREADY     Y2K1998
000430*                           YYYY-MM-DD TEXT.  NO PACKED DATES     Y2K1998
000440*                           IN THIS PROGRAM.  SIGNED OFF.         Y2K1998
000450*    03/15/03  M.ABERNATHY  ADDED UPSI-0 TEST-RUN SWITCH SO THE   TKT0902
000460*                           NIGHT OPERATOR CAN RERUN WITHOUT      TKT0902
000470*                           REWRITING STOCK/REGISTER (TICKET      TKT0902
000480*                           #902).                                TKT0902
000490*    03/14/02  T.OKONKWO    DP STANDARDS AUDIT - WENT THROUGH     TKT0954
000500*                           THIS PROGRAM PARAGRAPH BY PARAGRAPH   TKT0954
000510*                           ADDING BANNER COMMENTS AND FIELD      TKT0954
000520*                           PURPOSE NOTES SO THE NEXT PERSON      TKT0954
000530*                           DOES NOT HAVE TO TRACE THE CHECKOUT   TKT0954
000540*                           AND STOCK PATHS FROM SCRATCH.  NO     TKT0954
000550*                           LOGIC CHANGED - COMPARED THE COMPILE  TKT0954
000560*                           LISTING BEFORE/AFTER LINE BY LINE.    TKT0954
000570*    11/06/03  M.ABERNATHY  SECOND-REVIEWER PASS ON THE ABOVE -   TKT1041
000580*                           ADDED A FEW MORE NOTES OF MY OWN      TKT1041
000590*                           AROUND THE CART/STOCK TABLE LOOKUPS   TKT1041
000600*                           AND THE STOCK-UPDATE OPCODE PATHS,    TKT1041
000610*                           CARRYING JUST AS LITTLE PARAGRAPH     TKT1041
000620*                           AND FIELD COMMENTARY AS BEFORE.       TKT1041
000630***************************************************************
000640
000650
000660*****************************************************************TKT0954
000670* PARAGRAPH MAP - ADDED IN THE TKT0954 PASS SO THE NEXT PERSON  *TKT0954
000680* DOES NOT HAVE TO READ THE WHOLE LISTING TO FIND SOMETHING.    *TKT0954
000690*                                                               *TKT0954
000700*   1000-INIT          OPEN FILES, LOAD TABLES, FIRST HEADING. *TKT0954
000710*   1100/1200/1300/1400/1500  ONE LOAD LOOP PER MASTER FILE.   *TKT0954
000720*   2000-MAINLINE      ONE PASS PER CHECKOUT REQUEST.          *TKT0954
000730*   2100-EDIT-REQUEST  GATHER CART, FIND REGISTER, CHECK STOCK.*TKT0954
000740*   2200-CALC-SALE     TAX, DISCOUNT, TOTAL, PAID/CHANGE.      *TKT0954
000750*   2300-POST-SALE     WRITES SALE-OUT/SALEITEM-OUT, REDUCES   *TKT0954
000760*                      STOCK THROUGH 5000-STOCK-UPDATE.        *TKT0954
000770*   2400-RECEIPT       80-COLUMN CUSTOMER RECEIPT.             *TKT0954
000780*   2910-WRITE-EXCEPTION  ONE REJECTED-REQUEST DETAIL LINE.    *TKT0954
000790*   3000-CLOSING       REWRITE STOCK/REGISTERS, CONTROL TOTALS.*TKT0954
000800*   5000-STOCK-UPDATE  SHARED SET/ADD/REDUCE, ALSO CALLED BY   *TKT0954
000810*                      THE OVERNIGHT STOCK-COUNT JOB.          *TKT0954
000820*   5100-REG-ACCUMULATE  TENDER ROLL-UP INTO THE REGISTER TBL. *TKT0954
000830*   9900-HEADING       REPORT PAGE HEADING/COLUMN LINE.        *TKT0954
000840*****************************************************************TKT0954
000850
000860*****************************************************************TKT1041
000870* BUSINESS RULES THIS PROGRAM ENFORCES, FOR ANYONE TRACING A    *TKT1041
000880* REJECTED REQUEST OR A BALANCE THAT LOOKS WRONG:               *TKT1041
000890*                                                               *TKT1041
000900* - A REQUEST IS REJECTED OUTRIGHT IF ITS CART IS EMPTY, IF     *TKT1041
000910*   THE REGISTER-ID ON IT DOES NOT MATCH ANY LOADED REGISTER,   *TKT1041
000920*   OR IF ANY LINE ON THE CART WANTS MORE OF A PRODUCT THAN     *TKT1041
000930*   STOCK HAS ON HAND AT THAT STORE - SEE 2100-EDIT-REQUEST.    *TKT1041
000940* - DISCOUNT PERCENT COMES FROM THE REQUEST ITSELF UNLESS THE   *TKT1041
000950*   REQUEST LEFT IT ZERO, IN WHICH CASE THE CUSTOMER'S OWN      *TKT1041
000960*   DEFAULT DISCOUNT APPLIES INSTEAD (TICKET #611).             *TKT1041
000970* - ONLY ONE REGISTER PER STORE MAY BE OPEN AT A TIME - CAUGHT  *TKT1041
000980*   AT LOAD TIME, NOT AT POSTING TIME (TICKET #784).            *TKT1041
000990* - STOCK IS DECREMENTED LINE BY LINE AS EACH SALE POSTS, NOT   *TKT1041
001000*   IN ONE BATCH PASS AT THE END OF THE RUN.                    *TKT1041
001010*****************************************************************TKT1041
001020
001030*****************************************************************TKT1041
001040* TABLE SIZES BELOW ARE DELIBERATELY GENEROUS - MINI-MART RUNS  *TKT1041
001050* A HANDFUL OF STORES, NOT A CHAIN, SO 1000 PRODUCTS, 500       *TKT1041
001060* REGISTERS, 2000 STOCK ROWS, 1000 CUSTOMERS, 5000 CART LINES   *TKT1041
001070* AND 200 LINES PER SALE ALL HAVE ROOM TO SPARE.  NONE OF THESE *TKT1041
001080* SUBSCRIPTS ARE CHECKED FOR OVERFLOW - IF A TABLE EVER FILLS   *TKT1041
001090* UP THE NEXT LOAD JUST WALKS OFF THE END OF THE OCCURS, SO IF  *TKT1041
001100* MINI-MART EVER OUTGROWS THESE NUMBERS THE TABLE SIZES NEED TO *TKT1041
001110* BE RAISED HERE BEFORE THAT HAPPENS.                           *TKT1041
001120*****************************************************************TKT1041
001130
001140 ENVIRONMENT DIVISION.
001150 CONFIGURATION SECTION.
001160 SPECIAL-NAMES.
001170     C01 IS TOP-OF-FORM
001180     UPSI-0 ON STATUS IS TEST-RUN-SW                              TKT0902
001190      OFF STATUS IS PRODUCTION-RUN-SW                       TKT0902.
001200
001210 INPUT-OUTPUT SECTION.
001220 FILE-CONTROL.
001230
001240* LOADED ONCE INTO W01-PROD-TABLE BY 1100-LOAD-PRODUCTS FOR THE  TKT0954
001250* CART-PRICING LOOKUP - PRICE, COST, TAX METHOD ALL COME FROM    TKT0954
001260* THIS TABLE, NEVER RE-READ MID-RUN.                             TKT0954
001270 SELECT PRODUCT-MASTER
001280    ASSIGN TO PRODFILE
001290    ORGANIZATION IS SEQUENTIAL.
001300
001310* LOADED ONCE, REWRITTEN AT CLOSE - EVERY REGISTER'S CASH,       TKT0954
001320* CREDIT, AND CHEQUE TOTALS LIVE HERE AND ARE UPDATED IN PLACE   TKT0954
001330* AS SALES POST AGAINST THAT REGISTER.                           TKT0954
001340 SELECT REGISTER-MASTER
001350    ASSIGN TO REGSFILE
001360    ORGANIZATION IS SEQUENTIAL.
001370
001380* LOADED ONCE, REWRITTEN AT CLOSE - QUANTITY ON HAND DROPS AS    TKT0954
001390* EACH LINE ITEM POSTS, SEE 5000-STOCK-UPDATE.                   TKT0954
001400 SELECT STOCK-MASTER
001410    ASSIGN TO STOKFILE
001420    ORGANIZATION IS SEQUENTIAL.
001430
001440* LOADED ONCE FOR THE DEFAULT-DISCOUNT LOOKUP - SEE REQ #611 IN  TKT0954
001450* THE CHANGE LOG ABOVE FOR WHEN THE PER-REQUEST OVERRIDE WAS     TKT0954
001460* ADDED.                                                        TKT0954
001470 SELECT CUSTOMER-MASTER
001480    ASSIGN TO CUSTFILE
001490    ORGANIZATION IS SEQUENTIAL.
001500
001510* HELD-OPEN CART LINES FROM THE POS TERMINALS - READ WHOLE INTO  TKT0954
001520* W05-CART-TABLE SINCE LINES DO NOT ARRIVE IN REGISTER-ID ORDER. TKT0954
001530 SELECT CART-TRANS
001540    ASSIGN TO CARTFILE
001550    ORGANIZATION IS SEQUENTIAL.
001560
001570* ONE RECORD PER CHECKOUT REQUEST - THIS PROGRAM'S MAIN DRIVING  TKT0954
001580* FILE, READ ONCE TOP TO BOTTOM BY 2000-MAINLINE.                TKT0954
001590 SELECT SALEREQ-TRANS
001600    ASSIGN TO REQSFILE
001610    ORGANIZATION IS SEQUENTIAL.
001620
001630* ONE RECORD WRITTEN PER POSTED SALE - CBLMKT02 AND CBLMKT03     TKT0954
001640* BOTH READ THIS FILE FROM THE TOP ON THEIR OWN RUNS LATER.      TKT0954
001650 SELECT SALE-OUT
001660    ASSIGN TO SALEFILE
001670    ORGANIZATION IS SEQUENTIAL.
001680
001690* ONE RECORD WRITTEN PER LINE ITEM ON A POSTED SALE - CBLMKT02   TKT0954
001700* READS THIS FILE FOR THE TOP-5 QUANTITY COUNT.                  TKT0954
001710 SELECT SALEITEM-OUT
001720    ASSIGN TO SITMFILE
001730    ORGANIZATION IS SEQUENTIAL.
001740
001750* CUSTOMER RECEIPT PRINTOUT - A SEPARATE FILE FROM THE           TKT0954
001760* MANAGEMENT REPORT, ONE RECEIPT PER POSTED SALE, NOTHING ELSE   TKT0954
001770* ON THIS SYSTEM READS IT BACK.                                  TKT0954
001780 SELECT RECEIPT-PRTOUT
001790    ASSIGN TO RCPTPRT
001800    ORGANIZATION IS RECORD SEQUENTIAL.
001810
001820* SHARED MANAGEMENT REPORT FILE - THIS PROGRAM OPENS IT OUTPUT   TKT0954
001830* TO START THE RUN'S PRINTOUT; CBLMKT02 AND CBLMKT03 BOTH OPEN   TKT0954
001840* EXTEND LATER SO THEIR SECTIONS LAND ON THE SAME PRINTOUT.      TKT0954
001850 SELECT REPORT-PRTOUT
001860    ASSIGN TO MGTPRT
001870    ORGANIZATION IS RECORD SEQUENTIAL.
001880
001890
001900 DATA DIVISION.
001910 FILE SECTION.
001920
001930* PROD-RECORD LAYOUT LIVES IN PRODMAST.CPY - SEE THAT COPYBOOK'S TKT0954
001940* OWN CHANGE LOG FOR ITS FIELD-BY-FIELD HISTORY.                 TKT0954
001950 FD  PRODUCT-MASTER
001960     LABEL RECORD IS STANDARD
001970     RECORD CONTAINS 110 CHARACTERS
001980     DATA RECORD IS PROD-RECORD.
001990     COPY PRODMAST.
002000
002010* REGISTER-RECORD LAYOUT LIVES IN REGMAST.CPY - REWRITTEN AT     TKT0954
002020* CLOSE BY 3200-REWRITE-REGISTERS.                               TKT0954
002030 FD  REGISTER-MASTER
002040     LABEL RECORD IS STANDARD
002050     RECORD CONTAINS 108 CHARACTERS
002060     DATA RECORD IS REGISTER-RECORD.
002070     COPY REGMAST.
002080
002090* STOCK-RECORD LAYOUT LIVES IN STOCKMAS.CPY - REWRITTEN AT       TKT0954
002100* CLOSE BY 3100-REWRITE-STOCK.                                   TKT0954
002110 FD  STOCK-MASTER
002120     LABEL RECORD IS STANDARD
002130     RECORD CONTAINS 47 CHARACTERS
002140     DATA RECORD IS STOCK-RECORD.
002150     COPY STOCKMAS.
002160
002170* CUSTOMER-RECORD LAYOUT LIVES IN CUSTMAST.CPY.                  TKT0954
002180 FD  CUSTOMER-MASTER
002190     LABEL RECORD IS STANDARD
002200     RECORD CONTAINS 43 CHARACTERS
002210     DATA RECORD IS CUSTOMER-RECORD.
002220     COPY CUSTMAST.
002230
002240* CART-RECORD LAYOUT LIVES IN CARTTRN.CPY.                       TKT0954
002250 FD  CART-TRANS
002260     LABEL RECORD IS STANDARD
002270     RECORD CONTAINS 80 CHARACTERS
002280     DATA RECORD IS CART-RECORD.
002290     COPY CARTTRN.
002300
002310* SALEREQ-RECORD LAYOUT LIVES IN SALEREQ.CPY.                    TKT0954
002320 FD  SALEREQ-TRANS
002330     LABEL RECORD IS STANDARD
002340     RECORD CONTAINS 82 CHARACTERS
002350     DATA RECORD IS SALEREQ-RECORD.
002360     COPY SALEREQ.
002370
002380* SALE-RECORD LAYOUT LIVES IN SALEHDR.CPY - THIS IS THE SAME     TKT0954
002390* COPYBOOK CBLMKT02 AND CBLMKT03 COPY INTO THEIR OWN FDs WHEN    TKT0954
002400* THEY READ SALE-OUT BACK ON THEIR OWN RUNS.                     TKT0954
002410 FD  SALE-OUT
002420     LABEL RECORD IS STANDARD
002430     RECORD CONTAINS 170 CHARACTERS
002440     DATA RECORD IS SALE-RECORD.
002450     COPY SALEHDR.
002460
002470* SALEITEM-RECORD LAYOUT LIVES IN SALEITM.CPY.                   TKT0954
002480 FD  SALEITEM-OUT
002490     LABEL RECORD IS STANDARD
002500     RECORD CONTAINS 84 CHARACTERS
002510     DATA RECORD IS SALEITEM-RECORD.
002520     COPY SALEITM.
002530
002540* CUSTOMER RECEIPT PRINT LINE - EVERY WRITE IN THE RECEIPT       TKT0954
002550* SECTION MOVES A RCPT-xxx-LINE RECORD INTO RCPT-LINE FIRST.     TKT0954
002560 FD  RECEIPT-PRTOUT
002570     LABEL RECORD IS OMITTED
002580     RECORD CONTAINS 80 CHARACTERS
002590     DATA RECORD IS RCPT-LINE.
002600
002610 01  RCPT-LINE                  PIC X(80).
002620
002630* SHARED MANAGEMENT REPORT PRINT LINE, SAME CONVENTION AS THE    TKT0954
002640* RECEIPT LINE ABOVE - LINAGE FOOTING AT 55 LEAVES ROOM FOR A    TKT0954
002650* FOOTING LINE BEFORE THE PAGE BREAK.                            TKT0954
002660 FD  REPORT-PRTOUT
002670     LABEL RECORD IS OMITTED
002680     RECORD CONTAINS 132 CHARACTERS
002690     LINAGE IS 60 WITH FOOTING AT 55
002700     DATA RECORD IS PRTLINE.
002710
002720 01  PRTLINE                    PIC X(132).
002730
002740
002750*****************************************************************TKT1041
002760* EVERY SUBSCRIPT, COUNTER AND ROW-COUNT BELOW IS COMP - THIS   *TKT1041
002770* PROGRAM WALKS THE FIVE LOADED TABLES WITH INDEXED SEARCH ALL  *TKT1041
002780* AND WITH SET ... UP BY 1 LOOPS HUNDREDS OF TIMES A SECOND     *TKT1041
002790* DURING A BUSY RUN, SO THESE STAY BINARY RATHER THAN ZONED     *TKT1041
002800* DISPLAY.  MONEY FIELDS STAY DISPLAY, PER THE SHOP'S USUAL     *TKT1041
002810* PRACTICE ON THE SALE/RECEIPT/REGISTER FIGURES.                *TKT1041
002820*****************************************************************TKT1041
002830 WORKING-STORAGE SECTION.
002840
002850* SHARED END-OF-FILE SWITCH FOR THE ONE READ PASS OVER           TKT1041
002860* SALEREQ-TRANS - THIS PROGRAM ONLY EVER READS ONE FILE IN A     TKT1041
002870* LOOP, UNLIKE CBLMKT02'S THREE PASSES.                          TKT1041
002880 77  MORE-RECS                  PIC XXX      VALUE "YES".
002890* NEXT SALE-ID TO ASSIGN - BUMPED BY 1 EVERY TIME A SALE POSTS,  TKT1041
002900* NEVER REUSED EVEN ACROSS RUNS SINCE IT IS NOT RESET AT 1000-   TKT1041
002910* INIT (SEEDED FROM THE LAST SALE-OUT RECORD INSTEAD).           TKT1041
002920 77  WS-SALE-ID-CTR             PIC 9(09)    COMP VALUE ZERO.
002930* COUNTS POSTED SALES FOR CT-POSTED-LINE.                        TKT1041
002940 77  WS-SALES-POSTED-CTR        PIC 9(07)    COMP VALUE ZERO.
002950* COUNTS REJECTED CHECKOUT REQUESTS FOR CT-REJECT-LINE.          TKT1041
002960 77  WS-SALES-REJECT-CTR        PIC 9(07)    COMP VALUE ZERO.
002970* REPORT PAGE COUNTER, BUMPED BY 9900-HEADING.                   TKT1041
002980 77  WS-RPT-PCTR                PIC 99       COMP VALUE ZERO.
002990* SUBSCRIPT INTO W02-REG-TABLE WHEN A SEARCH ALL IS NOT USED -   TKT1041
003000* SEE 3200-REWRITE-REGISTERS.                                    TKT1041
003010 77  WS-REG-SUB                 PIC 9(4)     COMP VALUE ZERO.
003020* SUBSCRIPT INTO W05-CART-TABLE FOR THE SAME REASON.             TKT1041
003030 77  WS-CART-SUB                PIC 9(4)     COMP VALUE ZERO.
003040
003050* GRAND-TOTAL ACCUMULATORS FOR THE RUN CONTROL TOTALS SECTION -    TKT1041
003060* ROLLED UP BY 2300-POST-SALE EVERY TIME A SALE POSTS.             TKT1041
003070 01  W00-GT-CTRS.
003080     05  GT-TOTAL-SALES         PIC S9(10)V99 VALUE ZERO.
003090     05  GT-TOTAL-COST          PIC S9(10)V99 VALUE ZERO.
003100     05  GT-TOTAL-PROFIT        PIC S9(10)V99 VALUE ZERO.
003110     05  GT-TOTAL-BALANCE       PIC S9(11)V99 VALUE ZERO.
003120
003130* PRODUCT MASTER, LOADED ONCE AND SEARCHED BY PROD-ID.
003140*    PRODUCT MASTER LOADED WHOLE AT START OF RUN BY 1100-LOAD-   TKT1041
003150*    PRODUCTS - NOT USED FOR CHECKOUT PRICING DIRECTLY, JUST     TKT1041
003160*    CARRIED IN CASE A LATER RELEASE NEEDS PRODUCT LOOKUPS       TKT1041
003170*    DURING THE NIGHTLY RUN.  KEYED FOR SEARCH ALL BY PROD-ID.   TKT1041
003180 01  W01-PROD-TABLE.
003190     05  W01-PROD-COUNT         PIC 9(4)  COMP VALUE ZERO.
003200     05  PT-ENTRY OCCURS 1000 TIMES
003210       ASCENDING KEY IS PT-PROD-ID
003220       INDEXED BY PROD-IX.
003230   10  PT-PROD-ID         PIC 9(09).
003240   10  PT-PROD-CODE       PIC X(13).
003250   10  PT-PROD-NAME       PIC X(30).
003260   10  PT-PROD-CATEGORY   PIC X(15).
003270*    COST/PRICE KEPT AS ONE REDEFINABLE GROUP SO A FUTURE          TKT1041
003280*    PRICE-HISTORY EXTRACT CAN MOVE BOTH FIGURES IN ONE SHOT.     TKT1041
003290   10  PT-COST-PRICE-PAIR.
003300       15  PT-PROD-COST   PIC S9(08)V99.
003310       15  PT-PROD-PRICE  PIC S9(08)V99.
003320   10  PT-PROD-TAX-PCT    PIC 9(02)V99.
003330   10  PT-PROD-TAXMETHOD  PIC 9.
003340   10  PT-PROD-ALERT-QT   PIC 9(05).
003350   10  PT-PROD-TYPE       PIC X(08).
003360
003370* REGISTER MASTER, LOADED ONCE, REWRITTEN AT CLOSE.
003380*    ONE ROW PER CASH REGISTER, LOADED BY 1200-LOAD-REGISTERS     TKT1041
003390*    AND REWRITTEN AT CLOSE BY 3200-REWRITE-REGISTERS.  ALL      TKT1041
003400*    TENDER ACCUMULATION FOR TONIGHT'S POSTING RUNS AGAINST      TKT1041
003410*    THIS TABLE, NOT AGAINST THE FILE ITSELF.                    TKT1041
003420 01  W02-REG-TABLE.
003430     05  W02-REG-COUNT          PIC 9(4)  COMP VALUE ZERO.
003440     05  RT-ENTRY OCCURS 500 TIMES
003450       ASCENDING KEY IS RT-REG-ID
003460       INDEXED BY REG-IX.
003470   10  RT-REG-ID          PIC 9(09).
003480   10  RT-USER-ID         PIC 9(09).
003490   10  RT-STORE-ID        PIC 9(09).
003500   10  RT-CASH-INHAND     PIC S9(08)V99.
003510   10  RT-CASH-TOTAL      PIC S9(08)V99.
003520   10  RT-CASH-SUB        PIC S9(08)V99.
003530   10  RT-CC-TOTAL        PIC S9(08)V99.
003540   10  RT-CC-SUB          PIC S9(08)V99.
003550   10  RT-CHEQUE-TOTAL    PIC S9(08)V99.
003560   10  RT-CHEQUE-SUB      PIC S9(08)V99.
003570   10  RT-BALANCE         PIC S9(09)V99.
003580*    1 = OPEN, 0 = CLOSED.  1210-CHECK-DUP-OPEN ONLY FLAGS A     TKT1041
003590*    DUPLICATE WHEN TWO OPEN REGISTERS SHARE A STORE.            TKT1041
003600   10  RT-STATUS          PIC 9.
003610       88  RT-OPEN            VALUE 1.
003620       88  RT-CLOSED          VALUE 0.
003630   10  RT-DATE            PIC X(10).
003640
003650* STOCK MASTER, LOADED ONCE, REWRITTEN AT CLOSE.
003660*    ONE ROW PER STORE/WAREHOUSE/PRODUCT STOCK POSITION, LOADED   TKT1041
003670*    BY 1300-LOAD-STOCK AND REWRITTEN AT CLOSE BY 3100-REWRITE-  TKT1041
003680*    STOCK.  5000-STOCK-UPDATE IS THE ONLY PLACE THAT CHANGES    TKT1041
003690*    SK-QUANTITY ONCE THE TABLE IS BUILT.                        TKT1041
003700 01  W03-STOCK-TABLE.
003710     05  W03-STOCK-COUNT        PIC 9(4)  COMP VALUE ZERO.
003720     05  SK-ENTRY OCCURS 2000 TIMES
003730       ASCENDING KEY IS SK-STORE-ID SK-PRODUCT-ID
003740       INDEXED BY STOCK-IX.
003750   10  SK-STORE-ID        PIC 9(09).
003760   10  SK-WAREHOUSE-ID    PIC 9(09).
003770   10  SK-PRODUCT-ID      PIC 9(09).
003780   10  SK-QUANTITY        PIC S9(07).
003790   10  SK-PRICE           PIC S9(08)V99.
003800
003810* CUSTOMER MASTER, LOADED ONCE FOR THE DISCOUNT LOOKUP.
003820*    CUSTOMER TABLE, KEYED FOR SEARCH ALL BY CU-ID - ONLY FIELD   TKT1041
003830*    7400-FIND-CUSTOMER ACTUALLY CARES ABOUT IS CU-DISCOUNT.     TKT1041
003840 01  W04-CUST-TABLE.
003850     05  W04-CUST-COUNT         PIC 9(4)  COMP VALUE ZERO.
003860     05  CU-ENTRY OCCURS 1000 TIMES
003870       ASCENDING KEY IS CU-ID
003880       INDEXED BY CUST-IX.
003890   10  CU-ID              PIC 9(09).
003900   10  CU-NAME            PIC X(30).
003910   10  CU-DISCOUNT        PIC 9(02)V99.
003920
003930* CART LINES, LOADED WHOLE SINCE CHECKOUT REQUESTS DO NOT
003940* ARRIVE IN REGISTER-ID ORDER - SCANNED PER REQUEST.
003950 01  W05-CART-TABLE.
003960     05  W05-CART-COUNT         PIC 9(4)  COMP VALUE ZERO.
003970     05  CL-ENTRY OCCURS 5000 TIMES INDEXED BY CART-IX.
003980   10  CL-REGISTER-ID     PIC 9(09).
003990   10  CL-PRODUCT-ID      PIC 9(09).
004000   10  CL-NAME            PIC X(30).
004010   10  CL-COST            PIC S9(08)V99.
004020   10  CL-PRICE           PIC S9(08)V99.
004030   10  CL-QT              PIC 9(05).
004040*    0 = ACTIVE, 1 = HELD.  2110-GATHER-CART-LINES ONLY PULLS     TKT1041
004050*    ACTIVE LINES INTO A CHECKOUT - HELD LINES SIT UNTIL A       TKT1041
004060*    LATER REQUEST RELEASES THEM.                                TKT1041
004070   10  CL-STATUS          PIC 9.
004080       88  CL-ACTIVE          VALUE 0.
004090       88  CL-HELD            VALUE 1.
004100   10  CL-HOLD-NO         PIC 9(04).
004110   10  CL-CONSUMED-SW     PIC X.
004120       88  CL-CONSUMED        VALUE 'Y'.
004130       88  CL-NOT-CONSUMED    VALUE 'N'.
004140
004150* SCRATCH LINE TABLE FOR THE SALE CURRENTLY BEING PRICED -
004160* FILLED BY 2110-GATHER-CART-LINES, WALKED TWICE (VALIDATE
004170* THEN COMMIT) BEFORE ANYTHING IS WRITTEN.
004180 01  W06-SALE-LINES.
004190     05  W06-LINE-COUNT         PIC 9(4)  COMP VALUE ZERO.
004200     05  LN-ENTRY OCCURS 200 TIMES INDEXED BY LINE-IX.
004210   10  LN-CART-IX         PIC 9(4)  COMP.
004220   10  LN-PRODUCT-ID      PIC 9(09).
004230   10  LN-NAME            PIC X(30).
004240   10  LN-COST            PIC S9(08)V99.
004250   10  LN-PRICE           PIC S9(08)V99.
004260   10  LN-QT              PIC 9(05).
004270   10  LN-SUBTOTAL        PIC S9(08)V99.
004280
004290* PASSED-PARAMETER AREA FOR 5000-STOCK-UPDATE - SET BY THE
004300* CALLER PARAGRAPH BEFORE EACH PERFORM.
004310 01  W06B-STOCK-PARMS.
004320     05  WS-STOCK-OPCODE        PIC X(06).
004330     05  WS-STOCK-STORE         PIC 9(09).
004340     05  WS-STOCK-PROD          PIC 9(09).
004350     05  WS-STOCK-DELTA         PIC S9(07).
004360
004370* SCRATCH AREA FOR THE CHECKOUT REQUEST CURRENTLY BEING PRICED -   TKT1041
004380* RESET AT THE TOP OF 2000-MAINLINE FOR EVERY SALEREQ-TRANS READ.  TKT1041
004390 01  W07-CURRENT-REQUEST.
004400     05  W07-REJECT-SW          PIC X.
004410   88  W07-REJECTED           VALUE 'Y'.
004420   88  W07-NOT-REJECTED       VALUE 'N'.
004430     05  W07-REJECT-MSG         PIC X(40).
004440     05  W07-REG-IX-SAVE        PIC 9(4)  COMP.
004450     05  W07-DISCOUNT-PCT       PIC 9(02)V99.
004460     05  W07-CUST-FOUND-SW      PIC X.
004470
004480* PRICING WORK FIELDS FOR THE CART CURRENTLY BEING TOTALED - ALL   TKT1041
004490* RESET TO ZERO BY 2200-CALC-SALE BEFORE EACH REQUEST IS WALKED.   TKT1041
004500 01  W08-CALC-WORK.
004510     05  W08-SUBTOTAL           PIC S9(08)V99  VALUE ZERO.
004520     05  W08-COST               PIC S9(08)V99  VALUE ZERO.
004530     05  W08-TOTALITEMS         PIC 9(05)      VALUE ZERO.
004540     05  W08-DISCOUNTAMOUNT     PIC S9(08)V99  VALUE ZERO.
004550     05  W08-TAXAMOUNT          PIC S9(08)V99  VALUE ZERO.
004560     05  W08-TOTAL              PIC S9(08)V99  VALUE ZERO.
004570     05  W08-CHANGE             PIC S9(08)V99  VALUE ZERO.
004580     05  W08-STATUS             PIC 9          VALUE ZERO.
004590
004600* TODAY'S DATE, PULLED ONCE AT 1000-INIT AND USED FOR EVERY        TKT1041
004610* RECEIPT AND HEADING PRINTED THIS RUN.                            TKT1041
004620 01  I-DATE.
004630     05  I-YEAR                 PIC 9(4).
004640     05  I-MONTH                PIC 99.
004650     05  I-DAY                  PIC 99.
004660
004670 01  COMPANY-TITLE.
004680* LITERAL "DATE:" PRINTS AT THIS SPOT ON THE LINE.                 TKT1041
004690     05  FILLER                 PIC X(6)   VALUE "DATE:".
004700     05  O-MONTH                PIC 99.
004710     05  FILLER                 PIC X      VALUE "/".
004720     05  O-DAY                  PIC 99.
004730     05  FILLER                 PIC X      VALUE "/".
004740     05  O-YEAR                 PIC 9(4).
004750* BLANK STRETCH BEFORE THE NEXT PRINTED ITEM STARTS.               TKT1041
004760     05  FILLER                 PIC X(36)  VALUE SPACES.
004770* LITERAL "MINI-MART NIGHTLY CHECKOUT" PRINTS AT THIS SPOT ON THE  TKT1041
004780* LINE.                                                            TKT1041
004790     05  FILLER                 PIC X(28)
004800   VALUE 'MINI-MART NIGHTLY CHECKOUT  '.
004810* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
004820     05  FILLER                 PIC X(44)  VALUE SPACES.
004830* LITERAL "PAGE:" PRINTS AT THIS SPOT ON THE LINE.                 TKT1041
004840     05  FILLER                 PIC X(6)   VALUE "PAGE:".
004850     05  O-PCTR                 PIC Z9.
004860
004870* BANNER OVER THE REJECTED-REQUEST SECTION OF THE MANAGEMENT       TKT1041
004880* REPORT - PRINTS ON EVERY PAGE FROM 9900-HEADING, EVEN THE       TKT1041
004890* FIRST PAGE, WHETHER OR NOT ANY REQUESTS ENDED UP REJECTED.       TKT1041
004900 01  EXCEPTION-TITLE.
004910* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
004920     05  FILLER                 PIC X(60)  VALUE SPACES.
004930* LITERAL "CHECKOUT EXCEPTIONS " PRINTS AT THIS SPOT ON THE LINE.  TKT1041
004940     05  FILLER                 PIC X(20)
004950   VALUE 'CHECKOUT EXCEPTIONS '.
004960* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
004970     05  FILLER                 PIC X(52)  VALUE SPACES.
004980
004990* COLUMN HEADINGS FOR EXCEPTION-LINE BELOW.                        TKT1041
005000 01  EXCEPTION-COLUMN-LINE.
005010* LITERAL "REGISTER" PRINTS AT THIS SPOT ON THE LINE.              TKT1041
005020     05  FILLER                 PIC X(10)  VALUE 'REGISTER'.
005030* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.      TKT1041
005040     05  FILLER                 PIC X(6)   VALUE SPACES.
005050* LITERAL "CLIENT" PRINTS AT THIS SPOT ON THE LINE.                TKT1041
005060     05  FILLER                 PIC X(6)   VALUE 'CLIENT'.
005070* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.      TKT1041
005080     05  FILLER                 PIC X(10)  VALUE SPACES.
005090* LITERAL "REASON" PRINTS AT THIS SPOT ON THE LINE.                TKT1041
005100     05  FILLER                 PIC X(6)   VALUE 'REASON'.
005110
005120* ONE LINE PER REJECTED CHECKOUT REQUEST - REGISTER, CLIENT,       TKT1041
005130* AND THE REASON TEXT SET BY WHICHEVER EDIT FAILED IT.             TKT1041
005140 01  EXCEPTION-LINE.
005150* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.      TKT1041
005160     05  FILLER                 PIC X(2)   VALUE SPACES.
005170     05  O-EXC-REGISTER         PIC 9(09).
005180* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.      TKT1041
005190     05  FILLER                 PIC X(5)   VALUE SPACES.
005200     05  O-EXC-CLIENT           PIC 9(09).
005210* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.      TKT1041
005220     05  FILLER                 PIC X(5)   VALUE SPACES.
005230     05  O-EXC-REASON           PIC X(40).
005240
005250* BANNER OVER THE RUN CONTROL TOTALS SECTION, LAST THING           TKT1041
005260* PRINTED ON THE MANAGEMENT REPORT BEFORE THIS PROGRAM CLOSES IT.  TKT1041
005270 01  CONTROL-TOTAL-TITLE.
005280* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
005290     05  FILLER                 PIC X(60)  VALUE SPACES.
005300* LITERAL "RUN CONTROL TOTALS  " PRINTS AT THIS SPOT ON THE LINE.  TKT1041
005310     05  FILLER                 PIC X(20)
005320   VALUE 'RUN CONTROL TOTALS  '.
005330* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
005340     05  FILLER                 PIC X(52)  VALUE SPACES.
005350
005360* COUNT OF SALES SUCCESSFULLY POSTED THIS RUN.                     TKT1041
005370 01  CT-POSTED-LINE.
005380*  LITERAL "SALES POSTED .......... " PRINTS AT THIS SPOT ON THE   TKT1041
005390* LINE.                                                            TKT1041
005400     05  FILLER                 PIC X(24)
005410   VALUE 'SALES POSTED .......... '.
005420     05  O-CT-POSTED            PIC ZZZ,ZZ9.
005430* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
005440     05  FILLER                 PIC X(101) VALUE SPACES.
005450
005460* COUNT OF CHECKOUT REQUESTS REJECTED THIS RUN - SEE               TKT1041
005470* 2910-WRITE-EXCEPTION FOR THE DETAIL LINES.                       TKT1041
005480 01  CT-REJECT-LINE.
005490*  LITERAL "SALES REJECTED ........ " PRINTS AT THIS SPOT ON THE   TKT1041
005500* LINE.                                                            TKT1041
005510     05  FILLER                 PIC X(24)
005520   VALUE 'SALES REJECTED ........ '.
005530     05  O-CT-REJECT            PIC ZZZ,ZZ9.
005540* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
005550     05  FILLER                 PIC X(101) VALUE SPACES.
005560
005570* GRAND TOTAL SALES DOLLARS ACROSS EVERY SALE POSTED.              TKT1041
005580 01  CT-SALES-LINE.
005590*  LITERAL "GRAND TOTAL SALES ..... " PRINTS AT THIS SPOT ON THE   TKT1041
005600* LINE.                                                            TKT1041
005610     05  FILLER                 PIC X(24)
005620   VALUE 'GRAND TOTAL SALES ..... '.
005630     05  O-CT-SALES             PIC $$$,$$$,$$9.99.
005640* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
005650     05  FILLER                 PIC X(94)  VALUE SPACES.
005660
005670* GRAND TOTAL COST OF GOODS ACROSS EVERY SALE POSTED.              TKT1041
005680 01  CT-COST-LINE.
005690*  LITERAL "GRAND TOTAL COST ...... " PRINTS AT THIS SPOT ON THE   TKT1041
005700* LINE.                                                            TKT1041
005710     05  FILLER                 PIC X(24)
005720   VALUE 'GRAND TOTAL COST ...... '.
005730     05  O-CT-COST              PIC $$$,$$$,$$9.99.
005740* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
005750     05  FILLER                 PIC X(94)  VALUE SPACES.
005760
005770* GRAND TOTAL PROFIT - SALES MINUS COST.                           TKT1041
005780 01  CT-PROFIT-LINE.
005790*  LITERAL "GRAND TOTAL PROFIT .... " PRINTS AT THIS SPOT ON THE   TKT1041
005800* LINE.                                                            TKT1041
005810     05  FILLER                 PIC X(24)
005820   VALUE 'GRAND TOTAL PROFIT .... '.
005830     05  O-CT-PROFIT            PIC $$$,$$$,$$9.99.
005840* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
005850     05  FILLER                 PIC X(94)  VALUE SPACES.
005860
005870* REGISTER BALANCE = CASH-INHAND + CASH-TOTAL + CC-TOTAL +
005880* CHEQUE-TOTAL, SUMMED ACROSS EVERY REGISTER ON THE TABLE - SEE
005890* 5100-REG-ACCUMULATE AND 6010-SUM-BALANCES.
005900 01  CT-BALANCE-LINE.
005910*  LITERAL "ALL-REGISTER BALANCE .. " PRINTS AT THIS SPOT ON THE   TKT1041
005920* LINE.                                                            TKT1041
005930     05  FILLER                 PIC X(24)
005940   VALUE 'ALL-REGISTER BALANCE .. '.
005950     05  O-CT-BALANCE           PIC $$$,$$$,$$9.99.
005960* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
005970     05  FILLER                 PIC X(94)  VALUE SPACES.
005980
005990* ONE BLANK 132-BYTE LINE, WRITTEN BETWEEN REPORT SECTIONS -       TKT1041
006000* SAME SHARED SPACER USED IN CBLMKT02 AND CBLMKT03.                TKT1041
006010 01  BLANK-LINE.
006020* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
006030     05  FILLER                 PIC X(132) VALUE SPACES.
006040
006050* RECEIPT LAYOUT - 80 COLUMNS, ONE RECEIPT PER POSTED SALE.
006060 01  RCPT-HEADER-LINE.
006070* LITERAL "===== RECEIPT =====" PRINTS AT THIS SPOT ON THE LINE.   TKT1041
006080     05  FILLER                 PIC X(80)
006090   VALUE '===== RECEIPT ====='.
006100
006110* SALE NUMBER AND DATE, SECOND LINE OF EVERY RECEIPT.              TKT1041
006120 01  RCPT-SALE-LINE.
006130* LITERAL "SALE # " PRINTS AT THIS SPOT ON THE LINE.               TKT1041
006140     05  FILLER                 PIC X(8)   VALUE 'SALE # '.
006150     05  O-RCPT-SALE-ID         PIC 9(09).
006160* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.      TKT1041
006170     05  FILLER                 PIC X(3)   VALUE SPACES.
006180     05  O-RCPT-DATE            PIC X(10).
006190* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
006200     05  FILLER                 PIC X(50)  VALUE SPACES.
006210
006220* PRODUCT NAME LINE - ONE OF THESE PRINTS BEFORE EACH              TKT1041
006230* RCPT-ITEM-DETAIL-LINE, LINE ITEM BY LINE ITEM.                   TKT1041
006240 01  RCPT-ITEM-NAME-LINE.
006250     05  O-RCPT-NAME            PIC X(30).
006260* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
006270     05  FILLER                 PIC X(50)  VALUE SPACES.
006280
006290* QUANTITY, UNIT PRICE, AND LINE SUBTOTAL - PRINTS RIGHT UNDER     TKT1041
006300* THE ITEM NAME LINE ABOVE.                                        TKT1041
006310 01  RCPT-ITEM-DETAIL-LINE.
006320* SPACER SEPARATING THIS FIELD FROM THE NEXT ONE ON THE LINE.      TKT1041
006330     05  FILLER                 PIC X(2)   VALUE SPACES.
006340     05  O-RCPT-QT              PIC ZZZZ9.
006350* LITERAL " x " PRINTS AT THIS SPOT ON THE LINE.                   TKT1041
006360     05  FILLER                 PIC X(3)   VALUE ' x '.
006370     05  O-RCPT-PRICE           PIC ZZ,ZZ9.99.
006380* LITERAL " = " PRINTS AT THIS SPOT ON THE LINE.                   TKT1041
006390     05  FILLER                 PIC X(3)   VALUE ' = '.
006400     05  O-RCPT-LINE-SUB        PIC ZZ,ZZ9.99.
006410* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
006420     05  FILLER                 PIC X(49)  VALUE SPACES.
006430
006440* SUBTOTAL BEFORE TAX AND DISCOUNT ARE APPLIED.                    TKT1041
006450 01  RCPT-SUBTOTAL-LINE.
006460* LITERAL "SUBTOTAL:   " PRINTS AT THIS SPOT ON THE LINE.          TKT1041
006470     05  FILLER                 PIC X(12)  VALUE 'SUBTOTAL:   '.
006480     05  O-RCPT-SUBTOTAL        PIC ZZ,ZZ9.99.
006490* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
006500     05  FILLER                 PIC X(59)  VALUE SPACES.
006510
006520* TAX AMOUNT COMPUTED BY 2200-CALC-SALE.                           TKT1041
006530 01  RCPT-TAX-LINE.
006540* LITERAL "TAX:        " PRINTS AT THIS SPOT ON THE LINE.          TKT1041
006550     05  FILLER                 PIC X(12)  VALUE 'TAX:        '.
006560     05  O-RCPT-TAX             PIC ZZ,ZZ9.99.
006570* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
006580     05  FILLER                 PIC X(59)  VALUE SPACES.
006590
006600* CUSTOMER DISCOUNT AMOUNT, ZERO WHEN NO DISCOUNT APPLIED.         TKT1041
006610 01  RCPT-DISCOUNT-LINE.
006620* LITERAL "DISCOUNT:   " PRINTS AT THIS SPOT ON THE LINE.          TKT1041
006630     05  FILLER                 PIC X(12)  VALUE 'DISCOUNT:   '.
006640     05  O-RCPT-DISCOUNT        PIC ZZ,ZZ9.99.
006650* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
006660     05  FILLER                 PIC X(59)  VALUE SPACES.
006670
006680* FINAL TOTAL DUE - SUBTOTAL PLUS TAX MINUS DISCOUNT.              TKT1041
006690 01  RCPT-TOTAL-LINE.
006700* LITERAL "TOTAL:      " PRINTS AT THIS SPOT ON THE LINE.          TKT1041
006710     05  FILLER                 PIC X(12)  VALUE 'TOTAL:      '.
006720     05  O-RCPT-TOTAL           PIC ZZ,ZZ9.99.
006730* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
006740     05  FILLER                 PIC X(59)  VALUE SPACES.
006750
006760* TENDER AMOUNT AS KEYED ON THE CHECKOUT REQUEST.                  TKT1041
006770 01  RCPT-PAID-LINE.
006780* LITERAL "PAID:       " PRINTS AT THIS SPOT ON THE LINE.          TKT1041
006790     05  FILLER                 PIC X(12)  VALUE 'PAID:       '.
006800     05  O-RCPT-PAID            PIC ZZ,ZZ9.99.
006810* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
006820     05  FILLER                 PIC X(59)  VALUE SPACES.
006830
006840* CHANGE DUE - PAID MINUS TOTAL.  2400-RECEIPT ONLY PRINTS THIS   TKT1041
006850* LINE WHEN THE RESULT IS OVER ZERO, SO AN UNDER-TENDERED SALE    TKT1041
006860* JUST SKIPS THE LINE INSTEAD OF SHOWING NEGATIVE CHANGE.         TKT1041
006870 01  RCPT-CHANGE-LINE.
006880* LITERAL "CHANGE:     " PRINTS AT THIS SPOT ON THE LINE.          TKT1041
006890     05  FILLER                 PIC X(12)  VALUE 'CHANGE:     '.
006900     05  O-RCPT-CHANGE          PIC ZZ,ZZ9.99.
006910* PADS THE REST OF THE LINE OUT TO ITS FULL PRINT WIDTH.           TKT1041
006920     05  FILLER                 PIC X(59)  VALUE SPACES.
006930
006940* BOTTOM RULE OF THE RECEIPT, SAME SHAPE AS RCPT-HEADER-LINE.      TKT1041
006950 01  RCPT-CLOSING-LINE.
006960*  LITERAL "--------------------------------------" PRINTS AT THIS TKT1041
006970* SPO                                                              TKT1041
006980     05  FILLER                 PIC X(80)
006990   VALUE '--------------------------------------'.
007000
007010* LAST LINE OF EVERY RECEIPT.                                      TKT1041
007020 01  RCPT-THANKS-LINE.
007030*  LITERAL "THANK YOU FOR YOUR PURCHASE!" PRINTS AT THIS SPOT ON   TKT1041
007040* THE L                                                            TKT1041
007050     05  FILLER                 PIC X(80)
007060   VALUE 'THANK YOU FOR YOUR PURCHASE!'.
007070
007080
007090 PROCEDURE DIVISION.
007100*    MAINLINE.  ONE-TIME SETUP IN 1000-INIT, THEN ONE PASS OF    TKT1041
007110*    2000-MAINLINE FOR EVERY CHECKOUT REQUEST ON SALEREQ-TRANS,  TKT1041
007120*    THEN CLOSEDOWN IN 3000-CLOSING.  MORE-RECS GOES TO "NO"     TKT1041
007130*    WHEN 9000-READ-SALEREQ HITS END OF FILE ON THE REQUESTS.    TKT1041
007140
007150 0000-CBLMKT01.
007160 PERFORM 1000-INIT.
007170 PERFORM 2000-MAINLINE
007180 UNTIL MORE-RECS = "NO".
007190 PERFORM 3000-CLOSING.
007200 STOP RUN.
007210
007220
007230*    ONE-TIME START OF RUN.  STAMPS TODAY'S DATE ONTO THE        TKT1041
007240*    COMPANY-TITLE PRINT LINE, OPENS ALL EIGHT FILES, LOADS THE  TKT1041
007250*    FIVE MASTER/TRANSACTION TABLES INTO WORKING STORAGE SO THE  TKT1041
007260*    REST OF THE RUN NEVER RE-READS PRODUCT, REGISTER, STOCK,    TKT1041
007270*    CUSTOMER OR CART, CLOSES THOSE FIVE INPUT FILES BACK DOWN   TKT1041
007280*    NOW THAT THEY ARE IN TABLES, PRIMES THE FIRST CHECKOUT      TKT1041
007290*    REQUEST, AND PRINTS THE FIRST REPORT PAGE HEADING.          TKT1041
007300 1000-INIT.
007310 MOVE FUNCTION CURRENT-DATE TO I-DATE.
007320 MOVE I-DAY TO O-DAY.
007330 MOVE I-YEAR TO O-YEAR.
007340 MOVE I-MONTH TO O-MONTH.
007350
007360 OPEN INPUT PRODUCT-MASTER.
007370     OPEN INPUT REGISTER-MASTER.
007380     OPEN INPUT STOCK-MASTER.
007390     OPEN INPUT CUSTOMER-MASTER.
007400     OPEN INPUT CART-TRANS.
007410     OPEN INPUT SALEREQ-TRANS.
007420     OPEN OUTPUT SALE-OUT.
007430     OPEN OUTPUT SALEITEM-OUT.
007440     OPEN OUTPUT RECEIPT-PRTOUT.
007450     OPEN OUTPUT REPORT-PRTOUT.
007460
007470     PERFORM 1100-LOAD-PRODUCTS THRU 1100-EXIT.
007480     PERFORM 1200-LOAD-REGISTERS THRU 1200-EXIT.
007490     PERFORM 1300-LOAD-STOCK THRU 1300-EXIT.
007500     PERFORM 1400-LOAD-CUSTOMERS THRU 1400-EXIT.
007510     PERFORM 1500-LOAD-CART-LINES THRU 1500-EXIT.
007520
007530     CLOSE PRODUCT-MASTER.
007540     CLOSE REGISTER-MASTER.
007550     CLOSE STOCK-MASTER.
007560     CLOSE CUSTOMER-MASTER.
007570     CLOSE CART-TRANS.
007580
007590     PERFORM 9000-READ-SALEREQ.
007600     PERFORM 9900-HEADING.
007610
007620
007630*    LOADS EVERY PRODUCT-MASTER RECORD INTO THE PT- TABLE BY     TKT1041
007640*    A GO TO LOOP (NOT PERFORM UNTIL) - AT END DROPS STRAIGHT     TKT1041
007650*    THROUGH TO 1100-EXIT.  PROD-IX IS SET TO THE COUNT SO EACH   TKT1041
007660*    ROW LANDS IN ITS OWN TABLE SLOT.
007670*    ONE-TIME LOAD OF THE WHOLE PRODUCT-MASTER INTO W01-PRODUCT-
007680*    TABLE - EVERY LATER LOOKUP (PRICING, RECEIPT NAME) WALKS THE
007690*    TABLE INSTEAD OF REREADING THE FILE.  TKT1094.
007700 1100-LOAD-PRODUCTS.
007710     READ PRODUCT-MASTER
007720   AT END GO TO 1100-EXIT.
007730
007740     ADD 1 TO W01-PROD-COUNT.
007750     SET PROD-IX TO W01-PROD-COUNT.
007760     MOVE PROD-ID           TO PT-PROD-ID (PROD-IX).
007770     MOVE PROD-CODE         TO PT-PROD-CODE (PROD-IX).
007780     MOVE PROD-NAME         TO PT-PROD-NAME (PROD-IX).
007790     MOVE PROD-CATEGORY     TO PT-PROD-CATEGORY (PROD-IX).
007800     MOVE PROD-PAIR-VALUES  TO PT-COST-PRICE-PAIR (PROD-IX).
007810     MOVE PROD-TAX-PCT      TO PT-PROD-TAX-PCT (PROD-IX).
007820     MOVE PROD-TAXMETHOD    TO PT-PROD-TAXMETHOD (PROD-IX).
007830     MOVE PROD-ALERT-QT     TO PT-PROD-ALERT-QT (PROD-IX).
007840     MOVE PROD-TYPE         TO PT-PROD-TYPE (PROD-IX).
007850
007860     GO TO 1100-LOAD-PRODUCTS.
007870
007880 1100-EXIT.
007890     EXIT.
007900
007910
007920* REGISTER LOAD ALSO ENFORCES "ONLY ONE OPEN REGISTER PER
007930* STORE" (BUSINESS RULES 2) - TICKET #784.
007940*    LOADS EVERY REGISTER-MASTER ROW INTO THE RT- TABLE, THEN     TKT1041
007950*    CALLS 1210-CHECK-DUP-OPEN FOR EACH ONE TO ENFORCE THE        TKT1041
007960*    ONE-OPEN-REGISTER-PER-STORE RULE ADDED UNDER TICKET #784.    TKT1041
007970*    LOADS EVERY REGISTER ROW INTO W02-REGISTER-TABLE SO A
007980*    CHECKOUT REQUEST'S REGISTER-ID CAN BE FOUND WITHOUT A SECOND
007990*    FILE PASS.  1210-SCAN DOES THE ACTUAL WALK.  TKT1094.
008000 1200-LOAD-REGISTERS.
008010     READ REGISTER-MASTER
008020   AT END GO TO 1200-EXIT.
008030
008040     ADD 1 TO W02-REG-COUNT.
008050     SET REG-IX TO W02-REG-COUNT.
008060     MOVE REG-ID            TO RT-REG-ID (REG-IX).
008070     MOVE REG-USER-ID       TO RT-USER-ID (REG-IX).
008080     MOVE REG-STORE-ID      TO RT-STORE-ID (REG-IX).
008090     MOVE REG-CASH-INHAND   TO RT-CASH-INHAND (REG-IX).
008100     MOVE REG-CASH-TOTAL    TO RT-CASH-TOTAL (REG-IX).
008110     MOVE REG-CASH-SUB      TO RT-CASH-SUB (REG-IX).
008120     MOVE REG-CC-TOTAL      TO RT-CC-TOTAL (REG-IX).
008130     MOVE REG-CC-SUB        TO RT-CC-SUB (REG-IX).
008140     MOVE REG-CHEQUE-TOTAL  TO RT-CHEQUE-TOTAL (REG-IX).
008150     MOVE REG-CHEQUE-SUB    TO RT-CHEQUE-SUB (REG-IX).
008160     MOVE REG-STATUS        TO RT-STATUS (REG-IX).
008170     MOVE REG-DATE          TO RT-DATE (REG-IX).
008180
008190     PERFORM 1210-CHECK-DUP-OPEN THRU 1210-EXIT.
008200
008210     GO TO 1200-LOAD-REGISTERS.
008220
008230 1200-EXIT.
008240     EXIT.
008250
008260*    IF THE REGISTER JUST LOADED IS ALREADY CLOSED IT CANNOT      TKT1041
008270*    CONFLICT WITH ANYTHING, SO SKIP THE SCAN.  OTHERWISE 1210-   TKT1041
008280*    SCAN WALKS THE TABLE ROWS LOADED SO FAR LOOKING FOR ANOTHER  TKT1041
008290*    OPEN REGISTER AT THE SAME STORE.                             TKT1041
008300 1210-CHECK-DUP-OPEN.                                             TKT0784
008310     IF RT-CLOSED (REG-IX)
008320   GO TO 1210-EXIT
008330     END-IF.
008340
008350     SET WS-REG-SUB TO 1.
008360
008370*    WALKS W02-REGISTER-TABLE LOOKING FOR REQ-REGISTER-ID - GO TO
008380*    STYLE LOOP, SAME AS EVERY OTHER TABLE WALK IN THIS PROGRAM.
008390*    TKT1094.
008400 1210-SCAN.
008410     IF WS-REG-SUB >= REG-IX
008420   GO TO 1210-EXIT
008430     END-IF.
008440
008450     IF RT-STORE-ID (WS-REG-SUB) = RT-STORE-ID (REG-IX)
008460       AND RT-OPEN (WS-REG-SUB)
008470   MOVE REG-STORE-ID TO O-EXC-REGISTER
008480   MOVE ZERO TO O-EXC-CLIENT
008490   MOVE 'DUPLICATE OPEN REGISTER FOR STORE'
008500       TO O-EXC-REASON
008510   PERFORM 2910-WRITE-EXCEPTION THRU 2910-EXIT
008520     END-IF.
008530
008540     ADD 1 TO WS-REG-SUB.
008550     GO TO 1210-SCAN.
008560
008570 1210-EXIT.
008580     EXIT.
008590
008600
008610*    LOADS EVERY STOCK-MASTER ROW (ONE PER STORE/WAREHOUSE/       TKT1041
008620*    PRODUCT COMBINATION) INTO THE SK- TABLE.  2120-VALIDATE-     TKT1041
008630*    STOCK AND 3100-REWRITE-STOCK BOTH WORK OFF THIS TABLE.       TKT1041
008640*    LOADS STOCK-MASTER INTO W03-STOCK-TABLE - 2120-VALIDATE-STOCK
008650*    SEARCHES THIS TABLE, NEVER THE FILE, SINCE EVERY LINE ON
008660*    EVERY REQUEST THIS RUN NEEDS A LOOKUP.  TKT1094.
008670 1300-LOAD-STOCK.
008680     READ STOCK-MASTER
008690   AT END GO TO 1300-EXIT.
008700
008710     ADD 1 TO W03-STOCK-COUNT.
008720     SET STOCK-IX TO W03-STOCK-COUNT.
008730     MOVE STK-STORE-ID      TO SK-STORE-ID (STOCK-IX).
008740     MOVE STK-WAREHOUSE-ID  TO SK-WAREHOUSE-ID (STOCK-IX).
008750     MOVE STK-PRODUCT-ID    TO SK-PRODUCT-ID (STOCK-IX).
008760     MOVE STK-QUANTITY      TO SK-QUANTITY (STOCK-IX).
008770     MOVE STK-PRICE         TO SK-PRICE (STOCK-IX).
008780
008790     GO TO 1300-LOAD-STOCK.
008800
008810 1300-EXIT.
008820     EXIT.
008830
008840
008850*    LOADS THE CUSTOMER TABLE - JUST ENOUGH TO LOOK UP A          TKT1041
008860*    CUSTOMER'S NAME AND DEFAULT DISCOUNT PERCENT BY ID.          TKT1041
008870*    LOADS CUSTOMER-MASTER INTO W04-CUSTOMER-TABLE FOR THE
008880*    DEFAULT-DISCOUNT LOOKUP IN 7400-FIND-CUSTOMER.  TKT1094.
008890 1400-LOAD-CUSTOMERS.
008900     READ CUSTOMER-MASTER
008910   AT END GO TO 1400-EXIT.
008920
008930     ADD 1 TO W04-CUST-COUNT.
008940     SET CUST-IX TO W04-CUST-COUNT.
008950     MOVE CUST-ID           TO CU-ID (CUST-IX).
008960     MOVE CUST-NAME         TO CU-NAME (CUST-IX).
008970     MOVE CUST-DISCOUNT     TO CU-DISCOUNT (CUST-IX).
008980
008990     GO TO 1400-LOAD-CUSTOMERS.
009000
009010 1400-EXIT.
009020     EXIT.
009030
009040
009050*    LOADS EVERY CART-TRANS LINE INTO THE CL- TABLE.  CL-        TKT1041
009060*    CONSUMED-SW STARTS OUT 'N' ON EVERY ROW SO 2110-GATHER-      TKT1041
009070*    CART-LINES CAN TELL WHICH LINES BELONG TO A REQUEST IT       TKT1041
009080*    HAS NOT YET PULLED IN.                                       TKT1041
009090*    LOADS THE WHOLE CART-TRANS FILE INTO W05-CART-TABLE - LINES
009100*    ARE GROUPED BY REGISTER-ID ON THE FILE BUT NOT NECESSARILY
009110*    SORTED WITHIN THE GROUP, SO THE TABLE IS WALKED WHOLE BY
009120*    2110-GATHER-CART-LINES RATHER THAN SEARCHED.  TKT1094.
009130 1500-LOAD-CART-LINES.
009140     READ CART-TRANS
009150   AT END GO TO 1500-EXIT.
009160
009170     ADD 1 TO W05-CART-COUNT.
009180     SET CART-IX TO W05-CART-COUNT.
009190     MOVE CART-REGISTER-ID  TO CL-REGISTER-ID (CART-IX).
009200     MOVE CART-PRODUCT-ID   TO CL-PRODUCT-ID (CART-IX).
009210     MOVE CART-NAME         TO CL-NAME (CART-IX).
009220     MOVE CART-COST         TO CL-COST (CART-IX).
009230     MOVE CART-PRICE        TO CL-PRICE (CART-IX).
009240     MOVE CART-QT           TO CL-QT (CART-IX).
009250     MOVE CART-STATUS       TO CL-STATUS (CART-IX).
009260     MOVE CART-HOLD-NO      TO CL-HOLD-NO (CART-IX).
009270     MOVE 'N'               TO CL-CONSUMED-SW (CART-IX).
009280
009290     GO TO 1500-LOAD-CART-LINES.
009300
009310 1500-EXIT.
009320     EXIT.
009330
009340
009350*    ONE PASS PER CHECKOUT REQUEST.  RESETS THE REJECT SWITCH,   TKT1041
009360*    RUNS THE EDIT/VALIDATE STEP, AND BRANCHES EITHER TO THE      TKT1041
009370*    EXCEPTION PATH OR THE FULL CALC/POST/RECEIPT/ACCUMULATE      TKT1041
009380*    PATH BEFORE PRIMING THE NEXT REQUEST.                        TKT1041
009390 2000-MAINLINE.
009400     MOVE 'N' TO W07-REJECT-SW.
009410     MOVE SPACES TO W07-REJECT-MSG.
009420
009430     PERFORM 2100-EDIT-REQUEST THRU 2100-EXIT.
009440
009450     IF W07-REJECTED
009460   MOVE REQ-REGISTER-ID TO O-EXC-REGISTER
009470   MOVE REQ-CLIENT-ID TO O-EXC-CLIENT
009480   MOVE W07-REJECT-MSG TO O-EXC-REASON
009490   PERFORM 2910-WRITE-EXCEPTION THRU 2910-EXIT
009500   ADD 1 TO WS-SALES-REJECT-CTR
009510     ELSE
009520   PERFORM 2200-CALC-SALE THRU 2200-EXIT
009530   PERFORM 2300-POST-SALE THRU 2300-EXIT
009540   PERFORM 2400-RECEIPT THRU 2400-EXIT
009550   PERFORM 5100-REG-ACCUMULATE THRU 5100-EXIT
009560   ADD 1 TO WS-SALES-POSTED-CTR
009570     END-IF.
009580
009590     PERFORM 9000-READ-SALEREQ.
009600
009610
009620* GATHERS THE REGISTER'S ACTIVE CART LINES, CONFIRMS THE
009630* REGISTER EXISTS, AND CHECKS EVERY LINE AGAINST STOCK ON
009640* HAND BEFORE ANYTHING IS COMMITTED (BATCH FLOW 1, STEPS 1-2
009650* AND 6).
009660*    CHECKOUT REQUEST HEADER EDITS - REGISTER MUST BE ON FILE AND
009670*    NOT ALREADY CLOSED OUT.  A FAILING REQUEST NEVER REACHES
009680*    2110-GATHER-CART-LINES.  TKT1094.
009690 2100-EDIT-REQUEST.
009700     PERFORM 2110-GATHER-CART-LINES THRU 2110-EXIT.
009710
009720*    THREE EDITS IN A ROW, EACH A GO TO 2100-EXIT ON FAILURE - EMPTY
009730*    CART, UNKNOWN REGISTER, THEN (IN 2120-VALIDATE-STOCK) SHORT
009740*    STOCK ON ANY LINE.  W07-REJECT-MSG CARRIES THE REASON ONTO THE
009750*    EXCEPTION LINE IN 2910-WRITE-EXCEPTION.
009760     IF W06-LINE-COUNT = ZERO
009770   MOVE 'Y' TO W07-REJECT-SW
009780   MOVE 'CART IS EMPTY' TO W07-REJECT-MSG
009790   GO TO 2100-EXIT
009800     END-IF.
009810
009820*    REGISTER-ID ON THE REQUEST MUST MATCH A LOADED, KNOWN REGISTER
009830*    - A CHECKOUT AGAINST A REGISTER THAT NEVER OPENED THIS RUN IS
009840*    REJECTED HERE RATHER THAN LEFT TO BLOW UP THE ACCUMULATE STEP.
009850     SEARCH ALL RT-ENTRY
009860   AT END
009870       MOVE 'Y' TO W07-REJECT-SW
009880       MOVE 'REGISTER NOT FOUND' TO W07-REJECT-MSG
009890       GO TO 2100-EXIT
009900   WHEN RT-REG-ID (REG-IX) = REQ-REGISTER-ID
009910       SET W07-REG-IX-SAVE TO REG-IX.
009920
009930     PERFORM 2120-VALIDATE-STOCK THRU 2120-EXIT.
009940
009950 2100-EXIT.
009960     EXIT.
009970
009980
009990*    PULLS EVERY CART LINE FOR THIS REGISTER THAT IS STILL       TKT1041
010000*    ACTIVE AND NOT ALREADY CONSUMED BY AN EARLIER REQUEST ON     TKT1041
010010*    THE SAME RUN INTO THE LN- LINE-ITEM TABLE.                   TKT1041
010020 2110-GATHER-CART-LINES.
010030     MOVE ZERO TO W06-LINE-COUNT.
010040     SET WS-CART-SUB TO 1.
010050
010060*    ONE PASS PER W05-CART-TABLE ROW - ONLY ACTIVE, NOT-YET-
010070*    CONSUMED LINES FOR THIS REQUEST'S OWN REGISTER GET COPIED
010080*    INTO W06-SALE-LINES.  TKT1094.
010090 2110-SCAN.
010100     IF WS-CART-SUB > W05-CART-COUNT
010110   GO TO 2110-EXIT
010120     END-IF.
010130
010140     IF CL-REGISTER-ID (WS-CART-SUB) = REQ-REGISTER-ID
010150       AND CL-ACTIVE (WS-CART-SUB)
010160       AND CL-NOT-CONSUMED (WS-CART-SUB)
010170   ADD 1 TO W06-LINE-COUNT
010180   SET LINE-IX TO W06-LINE-COUNT
010190   SET LN-CART-IX (LINE-IX) TO WS-CART-SUB
010200   MOVE CL-PRODUCT-ID (WS-CART-SUB)
010210       TO LN-PRODUCT-ID (LINE-IX)
010220   MOVE CL-NAME (WS-CART-SUB) TO LN-NAME (LINE-IX)
010230   MOVE CL-COST (WS-CART-SUB) TO LN-COST (LINE-IX)
010240   MOVE CL-PRICE (WS-CART-SUB) TO LN-PRICE (LINE-IX)
010250   MOVE CL-QT (WS-CART-SUB) TO LN-QT (LINE-IX)
010260     END-IF.
010270
010280     ADD 1 TO WS-CART-SUB.
010290     GO TO 2110-SCAN.
010300
010310 2110-EXIT.
010320     EXIT.
010330
010340
010350*    CHECKS EVERY GATHERED LINE AGAINST THE SK- STOCK TABLE FOR  TKT1041
010360*    THE REGISTER'S OWN STORE.  A LINE FAILS EITHER WHEN NO       TKT1041
010370*    STOCK ROW EXISTS FOR THE PRODUCT AT THAT STORE, OR WHEN      TKT1041
010380*    QUANTITY ON HAND IS LESS THAN QUANTITY REQUESTED.            TKT1041
010390 2120-VALIDATE-STOCK.
010400     SET LINE-IX TO 1.
010410
010420*    ONE PASS PER GATHERED LINE - SEARCH ALL AGAINST W03-STOCK-
010430*    TABLE ON STORE-ID AND PRODUCT-ID TOGETHER.  TKT1094.
010440 2120-SCAN.
010450     IF LINE-IX > W06-LINE-COUNT
010460   GO TO 2120-EXIT
010470     END-IF.
010480
010490     SEARCH ALL SK-ENTRY
010500   AT END
010510       MOVE 'Y' TO W07-REJECT-SW
010520       STRING 'INSUFFICIENT STOCK FOR '
010530           LN-PRODUCT-ID (LINE-IX) DELIMITED BY SIZE
010540           INTO W07-REJECT-MSG
010550       GO TO 2120-EXIT
010560   WHEN SK-STORE-ID (STOCK-IX) =
010570           RT-STORE-ID (W07-REG-IX-SAVE)
010580       AND SK-PRODUCT-ID (STOCK-IX) =
010590           LN-PRODUCT-ID (LINE-IX)
010600       IF SK-QUANTITY (STOCK-IX) < LN-QT (LINE-IX)
010610           MOVE 'Y' TO W07-REJECT-SW
010620           STRING 'INSUFFICIENT STOCK FOR '
010630               LN-PRODUCT-ID (LINE-IX) DELIMITED BY SIZE
010640               INTO W07-REJECT-MSG
010650           GO TO 2120-EXIT
010660       END-IF.
010670
010680     SET LINE-IX UP BY 1.
010690     GO TO 2120-SCAN.
010700
010710 2120-EXIT.
010720     EXIT.
010730
010740
010750* BUSINESS RULES 1 - PRICING, TAX, DISCOUNT, PAID STATUS.
010760 2200-CALC-SALE.
010770     MOVE ZERO TO W08-SUBTOTAL W08-COST W08-TOTALITEMS.
010780     SET LINE-IX TO 1.
010790
010800*    ONE PASS PER GATHERED LINE - EXTENDS SUBTOTAL, COST, AND
010810*    ITEM COUNT BEFORE 2200-AFTER-ACCUM APPLIES DISCOUNT AND TAX.
010820*    TKT1094.
010830 2200-ACCUM.
010840     IF LINE-IX > W06-LINE-COUNT
010850   GO TO 2200-AFTER-ACCUM
010860     END-IF.
010870
010880     COMPUTE LN-SUBTOTAL (LINE-IX) =
010890   LN-PRICE (LINE-IX) * LN-QT (LINE-IX).
010900     ADD LN-SUBTOTAL (LINE-IX) TO W08-SUBTOTAL.
010910     COMPUTE W08-COST = W08-COST +
010920   (LN-COST (LINE-IX) * LN-QT (LINE-IX)).
010930     ADD LN-QT (LINE-IX) TO W08-TOTALITEMS.
010940
010950     SET LINE-IX UP BY 1.
010960     GO TO 2200-ACCUM.
010970
010980 2200-AFTER-ACCUM.
010990*    DISCOUNT DEFAULTS TO THE CUSTOMER'S OWN RATE WHEN THE
011000*    REQUEST ITSELF DIDN'T SUPPLY ONE (TICKET #611).
011010     MOVE REQ-DISCOUNT-PCT TO W07-DISCOUNT-PCT.
011020     IF REQ-DISCOUNT-PCT = ZERO AND REQ-CLIENT-ID NOT = ZERO      REQ0611
011030   PERFORM 7400-FIND-CUSTOMER THRU 7400-EXIT
011040   IF W07-CUST-FOUND-SW = 'Y'
011050       MOVE CU-DISCOUNT (CUST-IX) TO W07-DISCOUNT-PCT
011060   END-IF
011070     END-IF.
011080
011090     COMPUTE W08-DISCOUNTAMOUNT ROUNDED =
011100   W08-SUBTOTAL * W07-DISCOUNT-PCT / 100.
011110
011120     COMPUTE W08-TAXAMOUNT ROUNDED =
011130   (W08-SUBTOTAL - W08-DISCOUNTAMOUNT)
011140       * REQ-TAX-PCT / 100.
011150
011160     COMPUTE W08-TOTAL =
011170   W08-SUBTOTAL - W08-DISCOUNTAMOUNT + W08-TAXAMOUNT.
011180
011190     COMPUTE W08-CHANGE = REQ-PAID - W08-TOTAL.
011200
011210*    W08-STATUS DRIVES THE RECEIPT'S PAID-IN-FULL WORDING - A SHORT
011220*    PAYMENT STILL POSTS (STORE POLICY IS TO SETTLE UP LATER) BUT
011230*    PRINTS DIFFERENTLY.
011240     IF REQ-PAID >= W08-TOTAL
011250   MOVE 0 TO W08-STATUS
011260     ELSE
011270   MOVE 1 TO W08-STATUS
011280     END-IF.
011290
011300 2200-EXIT.
011310     EXIT.
011320
011330
011340* WRITES THE SALE HEADER AND ONE SALE-ITEM PER CART LINE,
011350* THEN REDUCES STOCK THROUGH THE SAME ROUTINE THE STOCK-
011360* COUNT JOB USES (5000-STOCK-UPDATE).
011370 2300-POST-SALE.
011380*    SALE-ID IS A RUN-LOCAL SEQUENCE NUMBER, NOT A KEY CARRIED   TKT1041
011390*    OVER FROM ANY MASTER FILE - IT ONLY HAS TO BE UNIQUE        TKT1041
011400*    WITHIN TONIGHT'S SALE-OUT/SALEITEM-OUT PAIR.                TKT1041
011410     ADD 1 TO WS-SALE-ID-CTR.
011420
011430*    BUILDS THE SALE HEADER RECORD FIELD BY FIELD FROM THE       TKT1041
011440*    CHECKOUT REQUEST AND THE W08-CALC-WORK PRICING FIGURES -    TKT1041
011450*    NOTHING HERE IS RECOMPUTED, IT IS ALL CARRIED FORWARD FROM  TKT1041
011460*    2200-CALC-SALE.                                             TKT1041
011470     MOVE WS-SALE-ID-CTR    TO SALE-ID.
011480     MOVE REQ-CLIENT-ID     TO SALE-CLIENT-ID.
011490     MOVE REQ-CLIENT-NAME   TO SALE-CLIENT-NAME.
011500     MOVE W08-COST          TO SALE-COST.
011510     MOVE W08-SUBTOTAL      TO SALE-SUBTOTAL.
011520     MOVE REQ-TAX-PCT       TO SALE-TAX-PCT.
011530     MOVE W08-TAXAMOUNT     TO SALE-TAXAMOUNT.
011540     MOVE W07-DISCOUNT-PCT  TO SALE-DISCOUNT-PCT.
011550     MOVE W08-DISCOUNTAMOUNT TO SALE-DISCOUNTAMOUNT.
011560     MOVE W08-TOTAL         TO SALE-TOTAL.
011570     MOVE REQ-PAID          TO SALE-PAID.
011580     MOVE W08-TOTALITEMS    TO SALE-TOTALITEMS.
011590     MOVE REQ-PAIDMETHOD    TO SALE-PAIDMETHOD.
011600     MOVE REQ-REGISTER-ID   TO SALE-REGISTER-ID.
011610*    0 = PAID IN FULL, 1 = UNDER-TENDERED - SET BY 2200-CALC-    TKT1041
011620*    SALE, CARRIED HERE UNCHANGED.                               TKT1041
011630     MOVE W08-STATUS        TO SALE-STATUS.
011640     MOVE REQ-SALE-DATE     TO SALE-DATE.
011650     MOVE SPACES            TO FILLER OF SALE-RECORD.
011660
011670     WRITE SALE-RECORD.
011680
011690     ADD SALE-TOTAL   TO GT-TOTAL-SALES.
011700     ADD SALE-COST    TO GT-TOTAL-COST.
011710     COMPUTE GT-TOTAL-PROFIT = GT-TOTAL-SALES - GT-TOTAL-COST.
011720
011730     SET LINE-IX TO 1.
011740
011750 2300-ITEM-LOOP.
011760*    ONE PASS PER LINE ITEM GATHERED BY 2110-GATHER-CART-LINES - TKT1041
011770*    WRITES THE ITEM DETAIL RECORD, THEN IMMEDIATELY REDUCES     TKT1041
011780*    STOCK FOR THAT LINE BEFORE MOVING TO THE NEXT ONE.          TKT1041
011790     IF LINE-IX > W06-LINE-COUNT
011800   GO TO 2300-EXIT
011810     END-IF.
011820
011830     MOVE SALE-ID              TO SI-SALE-ID.
011840     MOVE LN-PRODUCT-ID (LINE-IX) TO SI-PRODUCT-ID.
011850     MOVE LN-NAME (LINE-IX)    TO SI-NAME.
011860     MOVE LN-PRICE (LINE-IX)   TO SI-PRICE.
011870     MOVE LN-QT (LINE-IX)      TO SI-QT.
011880     MOVE LN-SUBTOTAL (LINE-IX) TO SI-SUBTOTAL.
011890     MOVE REQ-SALE-DATE        TO SI-DATE.
011900     MOVE SPACES               TO FILLER OF SALEITEM-RECORD.
011910
011920     WRITE SALEITEM-RECORD.
011930
011940*    LOADS THE SHARED PARM AREA AND CALLS THE SAME STOCK-        TKT1041
011950*    UPDATE ROUTINE THE OVERNIGHT STOCK-COUNT JOB USES, SO       TKT1041
011960*    THERE IS ONLY ONE PLACE THAT KNOWS HOW TO CHANGE SK-        TKT1041
011970*    QUANTITY.                                                   TKT1041
011980     MOVE 'REDUCE'  TO WS-STOCK-OPCODE.
011990     MOVE LN-PRODUCT-ID (LINE-IX) TO WS-STOCK-PROD.
012000     MOVE RT-STORE-ID (W07-REG-IX-SAVE) TO WS-STOCK-STORE.
012010     MOVE LN-QT (LINE-IX) TO WS-STOCK-DELTA.
012020     PERFORM 5000-STOCK-UPDATE THRU 5000-EXIT.
012030
012040     SET CART-IX TO LN-CART-IX (LINE-IX).
012050     SET CL-CONSUMED (CART-IX).
012060
012070     SET LINE-IX UP BY 1.
012080     GO TO 2300-ITEM-LOOP.
012090
012100 2300-EXIT.
012110     EXIT.
012120
012130
012140* REPORTS - RECEIPT, 80 COLUMNS.
012150*    80-COLUMN RECEIPT, ONE PER POSTED SALE.  EVERY OPTIONAL     TKT1041
012160*    LINE (TAX, DISCOUNT, CHANGE) ONLY PRINTS WHEN ITS AMOUNT     TKT1041
012170*    IS OVER ZERO - A ZERO-TAX OR ZERO-DISCOUNT SALE SIMPLY       TKT1041
012180*    SKIPS THAT LINE RATHER THAN PRINTING A ZERO.                 TKT1041
012190*    PRINTS THE 80-COLUMN RECEIPT FOR THE SALE JUST POSTED BY
012200*    2300-POST-SALE.  TKT1094.
012210 2400-RECEIPT.
012220     WRITE RCPT-LINE FROM RCPT-HEADER-LINE.
012230
012240     MOVE SALE-ID   TO O-RCPT-SALE-ID.
012250     MOVE SALE-DATE TO O-RCPT-DATE.
012260     WRITE RCPT-LINE FROM RCPT-SALE-LINE.
012270
012280     SET LINE-IX TO 1.
012290
012300*    ONE RCPT-ITEM-NAME-LINE/RCPT-ITEM-DETAIL-LINE PAIR PER
012310*    GATHERED LINE.  TKT1094.
012320 2400-ITEM-LOOP.
012330     IF LINE-IX > W06-LINE-COUNT
012340   GO TO 2400-AFTER-ITEMS
012350     END-IF.
012360
012370     MOVE LN-NAME (LINE-IX) TO O-RCPT-NAME.
012380     WRITE RCPT-LINE FROM RCPT-ITEM-NAME-LINE.
012390
012400     MOVE LN-QT (LINE-IX) TO O-RCPT-QT.
012410     MOVE LN-PRICE (LINE-IX) TO O-RCPT-PRICE.
012420     MOVE LN-SUBTOTAL (LINE-IX) TO O-RCPT-LINE-SUB.
012430     WRITE RCPT-LINE FROM RCPT-ITEM-DETAIL-LINE.
012440
012450     SET LINE-IX UP BY 1.
012460     GO TO 2400-ITEM-LOOP.
012470
012480*    TRAILER OF THE RECEIPT - SUBTOTAL THROUGH THANK-YOU LINE.
012490*    TAX, DISCOUNT, AND CHANGE LINES ARE CONDITIONAL, SEE THE
012500*    BANNER ABOVE 2400-RECEIPT.  TKT1094.
012510 2400-AFTER-ITEMS.
012520     MOVE W08-SUBTOTAL TO O-RCPT-SUBTOTAL.
012530     WRITE RCPT-LINE FROM RCPT-SUBTOTAL-LINE.
012540
012550*    TAX, DISCOUNT AND CHANGE LINES ONLY PRINT WHEN THE AMOUNT IS
012560*    ABOVE ZERO - A NO-DISCOUNT, EXACT-CHANGE SALE GETS A SHORTER
012570*    RECEIPT WITH JUST SUBTOTAL, TOTAL AND PAID.
012580     IF W08-TAXAMOUNT > ZERO
012590   MOVE W08-TAXAMOUNT TO O-RCPT-TAX
012600   WRITE RCPT-LINE FROM RCPT-TAX-LINE
012610     END-IF.
012620
012630     IF W08-DISCOUNTAMOUNT > ZERO
012640   MOVE W08-DISCOUNTAMOUNT TO O-RCPT-DISCOUNT
012650   WRITE RCPT-LINE FROM RCPT-DISCOUNT-LINE
012660     END-IF.
012670
012680     MOVE W08-TOTAL TO O-RCPT-TOTAL.
012690     WRITE RCPT-LINE FROM RCPT-TOTAL-LINE.
012700
012710     MOVE REQ-PAID TO O-RCPT-PAID.
012720     WRITE RCPT-LINE FROM RCPT-PAID-LINE.
012730
012740     IF W08-CHANGE > ZERO
012750   MOVE W08-CHANGE TO O-RCPT-CHANGE
012760   WRITE RCPT-LINE FROM RCPT-CHANGE-LINE
012770     END-IF.
012780
012790     WRITE RCPT-LINE FROM RCPT-CLOSING-LINE.
012800     WRITE RCPT-LINE FROM RCPT-THANKS-LINE.
012810
012820 2400-EXIT.
012830     EXIT.
012840
012850
012860*    ONE REJECTED-REQUEST DETAIL LINE.  AT EOP (PAGE FULL) THE  TKT1041
012870*    WRITE ITSELF TRIGGERS 9900-HEADING TO START A NEW PAGE       TKT1041
012880*    BEFORE THE LINE THAT OVERFLOWED IS RETRIED.                  TKT1041
012890*    ONE EXCEPTION-LINE PER REJECTED CHECKOUT REQUEST - REGISTER,
012900*    CLIENT, AND THE REASON TEXT WS-REJECT-REASON WAS SET TO BY
012910*    WHICHEVER 2100-EDIT-REQUEST TEST FAILED IT.  TKT1094.
012920 2910-WRITE-EXCEPTION.
012930     WRITE PRTLINE
012940   FROM EXCEPTION-LINE
012950       AFTER ADVANCING 1 LINE
012960           AT EOP
012970               PERFORM 9900-HEADING.
012980
012990 2910-EXIT.
013000     EXIT.
013010
013020
013030* STOCK KEEPER (BATCH FLOW 2) - ONE ROUTINE FOR SET, ADD AND
013040* REDUCE.  ONLY THE REDUCE ARM IS DRIVEN FROM CHECKOUT
013050* POSTING TONIGHT; SET AND ADD SERVE THE OVERNIGHT STOCK-
013060* COUNT AND RECEIVING JOBS THAT CALL THIS SAME PARAGRAPH.
013070*    SHARED SET/ADD/REDUCE ROUTINE - PARAMETERS COME IN THROUGH  TKT1041
013080*    W06B-STOCK-PARMS, NOT THE LINKAGE SECTION, SINCE THIS IS A   TKT1041
013090*    PERFORMED PARAGRAPH INSIDE THE SAME PROGRAM, NOT A CALLED    TKT1041
013100*    SUBPROGRAM.  SEARCH ALL REQUIRES SK-ENTRY STAY IN ASCENDING  TKT1041
013110*    STORE/PRODUCT KEY ORDER, WHICH 1300-LOAD-STOCK PRESERVES     TKT1041
013120*    BECAUSE STOCK-MASTER IS READ IN THAT SAME ORDER.             TKT1041
013130 5000-STOCK-UPDATE.                                               TKT0611
013140     SEARCH ALL SK-ENTRY
013150   AT END
013160       PERFORM 5010-STOCK-NOT-FOUND THRU 5010-EXIT
013170       GO TO 5000-EXIT
013180   WHEN SK-STORE-ID (STOCK-IX) = WS-STOCK-STORE
013190       AND SK-PRODUCT-ID (STOCK-IX) = WS-STOCK-PROD
013200       CONTINUE.
013210
013220     EVALUATE WS-STOCK-OPCODE
013230   WHEN 'SET'
013240       MOVE WS-STOCK-DELTA TO SK-QUANTITY (STOCK-IX)
013250   WHEN 'ADD'
013260       ADD WS-STOCK-DELTA TO SK-QUANTITY (STOCK-IX)
013270   WHEN 'REDUCE'
013280       SUBTRACT WS-STOCK-DELTA FROM SK-QUANTITY (STOCK-IX)
013290     END-EVALUATE.
013300
013310 5000-EXIT.
013320     EXIT.
013330
013340*    ADD/SET BUILD A NEW STOCK ROW ON THE FLY WHEN THE STORE/     TKT1041
013350*    PRODUCT COMBINATION HAS NEVER BEEN STOCKED BEFORE; REDUCE    TKT1041
013360*    HAS NOTHING TO SUBTRACT FROM SO IT JUST LOGS AND MOVES ON.   TKT1041
013370*    NO STOCK ROW EXISTS YET FOR THIS STORE/PRODUCT COMBINATION -
013380*    ADDS A FRESH ROW TO W03-STOCK-TABLE RATHER THAN REJECTING
013390*    THE CALL, SINCE A BRAND-NEW PRODUCT AT A STORE STARTS AT
013400*    ZERO ON HAND UNTIL THE NEXT STOCK COUNT.  TKT1094.
013410 5010-STOCK-NOT-FOUND.
013420     EVALUATE WS-STOCK-OPCODE
013430   WHEN 'ADD'
013440       ADD 1 TO W03-STOCK-COUNT
013450       SET STOCK-IX TO W03-STOCK-COUNT
013460       MOVE WS-STOCK-STORE TO SK-STORE-ID (STOCK-IX)
013470       MOVE ZERO TO SK-WAREHOUSE-ID (STOCK-IX)
013480       MOVE WS-STOCK-PROD TO SK-PRODUCT-ID (STOCK-IX)
013490       MOVE WS-STOCK-DELTA TO SK-QUANTITY (STOCK-IX)
013500       MOVE ZERO TO SK-PRICE (STOCK-IX)
013510   WHEN 'SET'
013520       ADD 1 TO W03-STOCK-COUNT
013530       SET STOCK-IX TO W03-STOCK-COUNT
013540       MOVE WS-STOCK-STORE TO SK-STORE-ID (STOCK-IX)
013550       MOVE ZERO TO SK-WAREHOUSE-ID (STOCK-IX)
013560       MOVE WS-STOCK-PROD TO SK-PRODUCT-ID (STOCK-IX)
013570       MOVE WS-STOCK-DELTA TO SK-QUANTITY (STOCK-IX)
013580       MOVE ZERO TO SK-PRICE (STOCK-IX)
013590   WHEN OTHER
013600       DISPLAY 'STOCK NOT FOUND ' WS-STOCK-PROD
013610     END-EVALUATE.
013620
013630 5010-EXIT.
013640     EXIT.
013650
013660
013670* REGISTER ACCOUNTING (BATCH FLOW 3 / BUSINESS RULES 2) -
013680* TENDER ACCUMULATION.  OPEN/CLOSE/DELETE HAVE NO TRANSACTION
013690* FILE IN THIS BATCH - THE OPEN-PER-STORE GUARD IS ENFORCED
013700* AT LOAD TIME (1210-CHECK-DUP-OPEN).  RT-BALANCE IS RECOMPUTED
013710* HERE EVERY POSTING RATHER THAN CARRIED FORWARD, PER STORE OPS
013720* REQUEST #611 - CASH-INHAND + CASH-TOTAL + CC-TOTAL +
013730* CHEQUE-TOTAL.  NOT WRITTEN BACK TO THE REGISTER MASTER; IT IS
013740* A REPORTING FIGURE ONLY (SEE 6000-CONTROL-TOTALS).
013750*    ADDS THIS SALE'S TOTAL TO THE RIGHT TENDER BUCKET ON THE     TKT1041
013760*    REGISTER'S ROW, THEN RECOMPUTES RT-BALANCE FROM SCRATCH -    TKT1041
013770*    SEE THE BANNER ABOVE RT-BALANCE'S TABLE ENTRY FOR WHY IT     TKT1041
013780*    IS NOT SIMPLY ADDED TO INCREMENTALLY.                        TKT1041
013790*    ROLLS ONE POSTED SALE'S TENDER INTO THE OWNING REGISTER'S
013800*    CASH/CARD/CHEQUE RUNNING AND SHIFT TOTALS IN W02-REGISTER-
013810*    TABLE - REWRITTEN TO REGISTER-MASTER AT CLOSE BY
013820*    3200-REWRITE-REGISTERS.  TKT1094.
013830 5100-REG-ACCUMULATE.
013840*    WHEN OTHER SHOULD NOT HAPPEN - REQ-PAIDMETHOD IS EDITED BY THE
013850*    POS TILL BEFORE THE REQUEST FILE IS EVER BUILT - BUT IS LEFT
013860*    AS A CONTINUE RATHER THAN AN ABEND SO ONE BAD RECORD DOES NOT
013870*    TAKE DOWN THE WHOLE RUN.
013880     EVALUATE REQ-PAIDMETHOD
013890   WHEN 'CASH'
013900       ADD W08-TOTAL TO RT-CASH-TOTAL (W07-REG-IX-SAVE)
013910       ADD W08-TOTAL TO RT-CASH-SUB (W07-REG-IX-SAVE)
013920   WHEN 'CARD'
013930       ADD W08-TOTAL TO RT-CC-TOTAL (W07-REG-IX-SAVE)
013940       ADD W08-TOTAL TO RT-CC-SUB (W07-REG-IX-SAVE)
013950   WHEN 'CHEQUE'
013960       ADD W08-TOTAL TO RT-CHEQUE-TOTAL (W07-REG-IX-SAVE)
013970       ADD W08-TOTAL TO RT-CHEQUE-SUB (W07-REG-IX-SAVE)
013980   WHEN OTHER
013990       CONTINUE
014000     END-EVALUATE.
014010
014020     COMPUTE RT-BALANCE (W07-REG-IX-SAVE) =
014030         RT-CASH-INHAND (W07-REG-IX-SAVE)
014040       + RT-CASH-TOTAL  (W07-REG-IX-SAVE)
014050       + RT-CC-TOTAL    (W07-REG-IX-SAVE)
014060       + RT-CHEQUE-TOTAL (W07-REG-IX-SAVE).
014070
014080 5100-EXIT.
014090     EXIT.
014100
014110
014120*    WRITES BACK STOCK-MASTER AND REGISTER-MASTER ONLY ON A
014130*    PRODUCTION RUN - A TEST RUN (SEE PRODUCTION-RUN-SW) POSTS
014140*    SALES AND PRINTS RECEIPTS BUT LEAVES BOTH MASTERS UNTOUCHED
014150*    SO A REHEARSAL DOES NOT BURN DOWN TONIGHT'S REAL STOCK OR
014160*    REGISTER BALANCES.  TKT1094.
014170 3000-CLOSING.
014180     IF PRODUCTION-RUN-SW                                         TKT0902
014190   PERFORM 3100-REWRITE-STOCK THRU 3100-EXIT
014200   PERFORM 3200-REWRITE-REGISTERS THRU 3200-EXIT
014210     END-IF.
014220
014230     PERFORM 6000-CONTROL-TOTALS THRU 6000-EXIT.
014240
014250     CLOSE SALE-OUT.
014260     CLOSE SALEITEM-OUT.
014270     CLOSE RECEIPT-PRTOUT.
014280     CLOSE REPORT-PRTOUT.
014290
014300
014310*    REWRITES THE WHOLE STOCK-MASTER FROM W03-STOCK-TABLE IN
014320*    STOCK-IX ORDER - SAME ONE-FOR-ONE REWRITE SHAPE AS
014330*    3200-REWRITE-REGISTERS BELOW.  QUANTITIES IN THE TABLE
014340*    ALREADY REFLECT EVERY 5000-STOCK-UPDATE CALL THIS RUN MADE.
014350*    TKT1094.
014360 3100-REWRITE-STOCK.
014370     OPEN OUTPUT STOCK-MASTER.
014380     SET STOCK-IX TO 1.
014390
014400*    ONE WRITE PER W03-STOCK-TABLE ROW, STOCK-IX ORDER.  TKT1094.
014410 3100-LOOP.
014420     IF STOCK-IX > W03-STOCK-COUNT
014430   GO TO 3100-DONE
014440     END-IF.
014450
014460     MOVE SK-STORE-ID (STOCK-IX)     TO STK-STORE-ID.
014470     MOVE SK-WAREHOUSE-ID (STOCK-IX) TO STK-WAREHOUSE-ID.
014480     MOVE SK-PRODUCT-ID (STOCK-IX)   TO STK-PRODUCT-ID.
014490     MOVE SK-QUANTITY (STOCK-IX)     TO STK-QUANTITY.
014500     MOVE SK-PRICE (STOCK-IX)        TO STK-PRICE.
014510     MOVE SPACES TO FILLER OF STOCK-RECORD.
014520     WRITE STOCK-RECORD.
014530
014540     SET STOCK-IX UP BY 1.
014550     GO TO 3100-LOOP.
014560
014570 3100-DONE.
014580     CLOSE STOCK-MASTER.
014590
014600 3100-EXIT.
014610     EXIT.
014620
014630
014640*    REWRITES THE WHOLE REGISTER-MASTER FROM W02-REGISTER-TABLE -
014650*    CASH/CARD/CHEQUE TOTALS AND SUBTOTALS CARRY EVERY POSTED
014660*    SALE'S TENDER, ROLLED IN BY 5100-REG-ACCUMULATE AS EACH
014670*    SALE WENT THROUGH.  TKT1094.
014680 3200-REWRITE-REGISTERS.
014690     OPEN OUTPUT REGISTER-MASTER.
014700     SET REG-IX TO 1.
014710
014720*    ONE WRITE PER W02-REGISTER-TABLE ROW, REG-IX ORDER.  TKT1094.
014730 3200-LOOP.
014740     IF REG-IX > W02-REG-COUNT
014750   GO TO 3200-DONE
014760     END-IF.
014770
014780     MOVE RT-REG-ID (REG-IX)          TO REG-ID.
014790     MOVE RT-USER-ID (REG-IX)         TO REG-USER-ID.
014800     MOVE RT-STORE-ID (REG-IX)        TO REG-STORE-ID.
014810     MOVE RT-CASH-INHAND (REG-IX)     TO REG-CASH-INHAND.
014820     MOVE RT-CASH-TOTAL (REG-IX)      TO REG-CASH-TOTAL.
014830     MOVE RT-CASH-SUB (REG-IX)        TO REG-CASH-SUB.
014840     MOVE RT-CC-TOTAL (REG-IX)        TO REG-CC-TOTAL.
014850     MOVE RT-CC-SUB (REG-IX)          TO REG-CC-SUB.
014860     MOVE RT-CHEQUE-TOTAL (REG-IX)    TO REG-CHEQUE-TOTAL.
014870     MOVE RT-CHEQUE-SUB (REG-IX)      TO REG-CHEQUE-SUB.
014880     MOVE RT-STATUS (REG-IX)          TO REG-STATUS.
014890     MOVE RT-DATE (REG-IX)            TO REG-DATE.
014900     MOVE SPACES TO FILLER OF REGISTER-RECORD.
014910     WRITE REGISTER-RECORD.
014920
014930     SET REG-IX UP BY 1.
014940     GO TO 3200-LOOP.
014950
014960 3200-DONE.
014970     CLOSE REGISTER-MASTER.
014980
014990 3200-EXIT.
015000     EXIT.
015010
015020
015030* REPORTS 6 - RUN CONTROL TOTALS.
015040 6000-CONTROL-TOTALS.
015050     PERFORM 6010-SUM-BALANCES THRU 6010-EXIT.
015060     WRITE PRTLINE
015070   FROM CONTROL-TOTAL-TITLE
015080       AFTER ADVANCING 3 LINES.
015090
015100*    HOW MANY REQUESTS MADE IT ALL THE WAY THROUGH 2200/2300/     TKT1041
015110*    2400 TONIGHT.                                                TKT1041
015120     MOVE WS-SALES-POSTED-CTR TO O-CT-POSTED.
015130     WRITE PRTLINE FROM CT-POSTED-LINE AFTER ADVANCING 2 LINES.
015140
015150*    HOW MANY REQUESTS TURNED AWAY BY 2100-EDIT-REQUEST - SEE     TKT1041
015160*    THE EXCEPTION SECTION ABOVE FOR THE REASON ON EACH ONE.      TKT1041
015170     MOVE WS-SALES-REJECT-CTR TO O-CT-REJECT.
015180     WRITE PRTLINE FROM CT-REJECT-LINE AFTER ADVANCING 1 LINE.
015190
015200*    GT-TOTAL-SALES IS ROLLED UP LINE BY LINE IN 2300-POST-SALE,  TKT1041
015210*    NOT RE-SUMMED HERE.                                          TKT1041
015220     MOVE GT-TOTAL-SALES TO O-CT-SALES.
015230     WRITE PRTLINE FROM CT-SALES-LINE AFTER ADVANCING 2 LINES.
015240
015250     MOVE GT-TOTAL-COST TO O-CT-COST.
015260     WRITE PRTLINE FROM CT-COST-LINE AFTER ADVANCING 1 LINE.
015270
015280     MOVE GT-TOTAL-PROFIT TO O-CT-PROFIT.
015290     WRITE PRTLINE FROM CT-PROFIT-LINE AFTER ADVANCING 1 LINE.
015300
015310*    GT-TOTAL-BALANCE COMES FROM 6010-SUM-BALANCES JUST ABOVE -   TKT1041
015320*    A SNAPSHOT OF CASH-ON-HAND ACROSS EVERY REGISTER TONIGHT.    TKT1041
015330     MOVE GT-TOTAL-BALANCE TO O-CT-BALANCE.
015340     WRITE PRTLINE FROM CT-BALANCE-LINE AFTER ADVANCING 1 LINE.
015350
015360 6000-EXIT.
015370     EXIT.
015380
015390
015400* SUMS RT-BALANCE ACROSS EVERY REGISTER ON THE IN-MEMORY TABLE -
015410* RUNS REGARDLESS OF UPSI-0, SINCE THE FIGURE IS FOR TONIGHT'S
015420* REPORT, NOT FOR THE REWRITTEN REGISTER-MASTER.
015430*    WALKS W02-REGISTER-TABLE ONE LAST TIME TO ROLL EVERY
015440*    REGISTER'S RT-BALANCE INTO GT-TOTAL-BALANCE FOR THE RUN
015450*    CONTROL TOTALS SECTION.  TKT1094.
015460 6010-SUM-BALANCES.
015470     SET REG-IX TO 1.
015480
015490 6010-LOOP.
015500     IF REG-IX > W02-REG-COUNT
015510   GO TO 6010-EXIT
015520     END-IF.
015530     ADD RT-BALANCE (REG-IX) TO GT-TOTAL-BALANCE.
015540     SET REG-IX UP BY 1.
015550     GO TO 6010-LOOP.
015560
015570 6010-EXIT.
015580     EXIT.
015590
015600
015610*    LOOKS UP THE REQUEST'S CLIENT-ID IN THE CU- CUSTOMER TABLE  TKT1041
015620*    SOLELY TO PICK UP THAT CUSTOMER'S DEFAULT DISCOUNT PERCENT   TKT1041
015630*    - CALLED ONLY WHEN THE REQUEST ITSELF LEFT DISCOUNT-PCT      TKT1041
015640*    BLANK (TICKET #611).                                        TKT1041
015650*    SEARCH ALL AGAINST W04-CUSTOMER-TABLE BY CU-ID - CALLED ONLY
015660*    WHEN THE CHECKOUT REQUEST ITSELF LEFT REQ-DISCOUNT-PCT ZERO,
015670*    SO A REQUEST THAT ALREADY CARRIES ITS OWN DISCOUNT NEVER
015680*    TRIGGERS THIS LOOKUP.  TKT1094.
015690 7400-FIND-CUSTOMER.
015700     MOVE 'N' TO W07-CUST-FOUND-SW.
015710     SEARCH ALL CU-ENTRY
015720   AT END
015730       MOVE 'N' TO W07-CUST-FOUND-SW
015740   WHEN CU-ID (CUST-IX) = REQ-CLIENT-ID
015750       MOVE 'Y' TO W07-CUST-FOUND-SW.
015760
015770 7400-EXIT.
015780     EXIT.
015790
015800
015810*    PRIMES/ADVANCES THE CHECKOUT REQUEST FILE.  MORE-RECS FLIPS TKT1041
015820*    TO "NO" ONLY HERE, WHICH IS WHAT ENDS THE 2000-MAINLINE      TKT1041
015830*    PERFORM IN THE MAINLINE PARAGRAPH ABOVE.                     TKT1041
015840 9000-READ-SALEREQ.
015850     READ SALEREQ-TRANS
015860   AT END
015870       MOVE "NO" TO MORE-RECS.
015880
015890
015900*    STARTS A NEW REPORT PAGE - COMPANY BANNER, THEN THE          TKT1041
015910*    EXCEPTION-SECTION TITLE AND COLUMN HEADING.  CALLED ONCE AT TKT1041
015920*    START OF RUN AND AGAIN BY 2910-WRITE-EXCEPTION WHENEVER AN   TKT1041
015930*    EXCEPTION LINE HITS END OF PAGE.                             TKT1041
015940*    TOP-OF-PAGE HEADING FOR THE MANAGEMENT REPORT SIDE OF
015950*    REPORT-PRTOUT - THE REJECTED-REQUEST SECTION, NOT THE
015960*    RECEIPT.  TKT1094.
015970 9900-HEADING.
015980     ADD 1 TO WS-RPT-PCTR.
015990     MOVE WS-RPT-PCTR TO O-PCTR.
016000
016010     WRITE PRTLINE
016020   FROM COMPANY-TITLE
016030       AFTER ADVANCING PAGE.
016040     WRITE PRTLINE
016050   FROM EXCEPTION-TITLE
016060       AFTER ADVANCING 2 LINES.
016070     WRITE PRTLINE
016080   FROM EXCEPTION-COLUMN-LINE
016090       AFTER ADVANCING 2 LINES.
